000100******************************************************************
000200*    EQT.TIP23 -- DAILY EQUITY CURVE RECORD (EQUITY-RECORD)      *
000300*    ONE OCCURRENCE PER BAR PROCESSED BY THE BACKTEST ENGINE.    *
000400*    FED FORWARD INTO THE METRICS PARAGRAPHS (RETURN, SHARPE,    *
000500*    SORTINO, DRAWDOWN) AND WRITTEN TO THE EQUITY FILE.          *
000600******************************************************************
000700*    L O G   O F   M O D I F I C A T I O N S                     *
000800*  081087 RHALVORS  ORIGINAL LAYOUT - REQ SW-0015                *
000900*  042293 DTUCKER   WIDENED THE THREE AMOUNT FIELDS TO S9(11)V99,*
001000*                   ACCOUNTS RUNNING LARGE POSITION SIZES        *
001100*                   OVERFLOWED S9(9)V99 - TKT SW-0221            *
001200*  110798 DTUCKER   YEAR 2000 REVIEW - EQ-DATE IS ALREADY A FULL *
001300*                   4-DIGIT-CENTURY 9(8) FIELD, NO CHANGE MADE   *
001400******************************************************************
001500 01  EQUITY-RECORD-AREA.
001600     05  EQ-DATE                       PIC 9(8).
001700     05  EQ-DATE-BROKEN REDEFINES EQ-DATE.
001800         10  EQ-DATE-YYYY-DATE.
001900             15  EQ-DATE-CC-DATE       PIC 9(2).
002000             15  EQ-DATE-YY-DATE       PIC 9(2).
002100         10  EQ-DATE-MM-DATE           PIC 9(2).
002200         10  EQ-DATE-DD-DATE           PIC 9(2).
002300     05  EQ-EQUITY                     PIC S9(11)V99.
002400     05  EQ-CASH                       PIC S9(11)V99.
002500     05  EQ-POS-VALUE                  PIC S9(11)V99.
