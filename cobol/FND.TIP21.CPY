000100******************************************************************
000200*    FND.TIP21 -- FUNDAMENTAL DATA RECORD (FUNDAMENTAL-RECORD)   *
000300*    ONE OCCURRENCE PER TICKER.  FEEDS THE MOAT QUALITY SCANNER  *
000400*    FUNDAMENTAL-SCORE COMPUTATION.  SORTED BY TICKER ASCENDING. *
000500*    A DASH-FLAG BYTE FOLLOWS EACH RATIO FIELD SINCE THE VENDOR  *
000600*    FEED OMITS ITEMS THE ISSUER HAS NOT YET REPORTED.           *
000700******************************************************************
000800*    L O G   O F   M O D I F I C A T I O N S                     *
000900*  052989 RHALVORS  ORIGINAL LAYOUT - REQ SW-0055                *
001000*  081592 RHALVORS  ADDED -FLAG BYTES, VENDOR FEED STARTED       *
001100*                   SENDING BLANKS FOR UNREPORTED RATIOS         *
001200*  110798 DTUCKER   YEAR 2000 REVIEW - NO DATE FIELDS PRESENT,   *
001300*                   NO CHANGE MADE                               *
001400*  051201 MFEENEY   ADDED FD-FCF-FLAG PER MOAT SCORING REQ MQ-07 *
001500******************************************************************
001600 01  FUNDAMENTAL-RECORD-AREA.
001700     05  FD-TICKER                     PIC X(8).
001800     05  FD-ROE                        PIC S9(3)V9(4).
001900     05  FD-ROE-FLAG                   PIC X(1).
002000         88  FD-ROE-PRESENT                VALUE 'Y'.
002100     05  FD-OPER-MARGIN                PIC S9(3)V9(4).
002200     05  FD-OPER-MARGIN-FLAG           PIC X(1).
002300         88  FD-OPER-MARGIN-PRESENT        VALUE 'Y'.
002400     05  FD-DEBT-EQUITY                PIC S9(5)V9(2).
002500     05  FD-DEBT-EQUITY-FLAG           PIC X(1).
002600         88  FD-DEBT-EQUITY-PRESENT        VALUE 'Y'.
002700     05  FD-FCF-FLAG                   PIC X(1).
002800         88  FD-FCF-POSITIVE               VALUE 'P'.
002900         88  FD-FCF-NEGATIVE               VALUE 'N'.
003000         88  FD-FCF-UNKNOWN                VALUE ' '.
003100     05  FD-REV-GROWTH                 PIC S9(3)V9(4).
003200     05  FD-REV-GROWTH-FLAG            PIC X(1).
003300         88  FD-REV-GROWTH-PRESENT         VALUE 'Y'.
003400     05  FD-EARN-GROWTH                PIC S9(3)V9(4).
003500     05  FD-EARN-GROWTH-FLAG           PIC X(1).
003600         88  FD-EARN-GROWTH-PRESENT        VALUE 'Y'.
