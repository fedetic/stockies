000100******************************************************************
000200*    MOAT-QUALITY-SCANNER                                       *
000300*    STOCKIES TECHNOLOGY GROUP - BATCH TRADING SYSTEMS           *
000400*                                                                *
000500*    READS A FUNDAMENTAL-DATA FILE (ONE OCCURRENCE PER TICKER)   *
000600*    AND THE SAME SORTED DAILY PRICE FILE THE BACKTEST ENGINE    *
000700*    USES, SCORES EACH TICKER'S "ECONOMIC MOAT" ON FUNDAMENTAL   *
000800*    AND PRICE-TREND CHARACTERISTICS, KEEPS THE ONES CLEARING    *
000900*    THE HOUSE MINIMUM SCORE, AND PRINTS A RANKED SCANNER        *
001000*    REPORT WITH THE HIGHEST-SCORING NAMES ON TOP.               *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID.  MOAT-QUALITY-SCANNER.
001500 AUTHOR.  R HALVORSEN.
001600 INSTALLATION.  STOCKIES TECHNOLOGY GROUP - BATCH SYSTEMS.
001700 DATE WRITTEN.  06/15/89.
001800 DATE COMPILED.
001900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
002000*
002100******************************************************************
002200*    L O G   O F   M O D I F I C A T I O N S                     *
002300******************************************************************
002400*  061589 RHALVORS  ORIGINAL PROGRAM - REQ MQ-01.  FUNDAMENTAL    *
002500*                   SCORE ONLY, NO PRICE-TREND COMPONENT YET.     *
002600*  090193 DTUCKER   ADDED THE TECHNICAL SCORE (MA200/MA50 TREND,  *
002700*                   VOLUME TREND, SUPPORT TOUCHES) AND THE        *
002800*                   WEIGHTED COMBINE - TKT MQ-04.                 *
002900*  110798 DTUCKER   YEAR 2000 REVIEW - ALL DATE FIELDS ARE        *
003000*                   ALREADY FULL 4-DIGIT-CENTURY 9(8), NO CHANGE  *
003100*                   REQUIRED.  REVIEWED WITH QA PER STD Y2K-004.  *
003200*  051201 MFEENEY   ADDED THE 3-MONTH RELATIVE-STRENGTH TEST AND  *
003300*                   THE MO-REL-STR COLUMN ON THE REPORT - MQ-09.  *
003400*  051201 MFEENEY   MOVED THE MINIMUM-SCORE CUTOFF INTO           *
003500*                   PRM-MIN-MOAT-SCORE, WAS HARD-CODED - MQ-11.   *
003600*  081026 MFEENEY   TKT MQ-15 - SHOP STANDARDS REVIEW.  ADDED     *
003700*                   WS-SCANNED-COUNT AND A REPORT FOOTER SHOWING  *
003800*                   TICKERS SCANNED VERSUS TICKERS PASSING;       *
003900*                   REBUILT EVERY IN-LINE PERFORM VARYING/UNTIL   *
004000*                   LOOP AS AN OUT-OF-LINE PERFORM ... THRU ...   *
004100*                   EXIT PER HOUSE STANDARD; MOVED THE CANDIDATE  *
004200*                   AND PRINTED COUNTERS TO THE 77 LEVEL; FIXED   *
004300*                   THE PRICES FD TO AGREE WITH THE 72-BYTE       *
004400*                   PRC.TIP20 LAYOUT (WAS SHOWING 80).            *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-SIGN-CLASS IS '+' '-'
005200     UPSI-0 ON STATUS IS SW-TEST-RUN.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT FUNDAMENTALS   ASSIGN TO "FUNDAMEN"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-FUND-STATUS.
005900     SELECT PRICES         ASSIGN TO "PRICES"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-PRICES-STATUS.
006200     SELECT MOATOUT        ASSIGN TO "MOATOUT"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-MOATOUT-STATUS.
006500     SELECT REPORT         ASSIGN TO "REPORT"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-REPORT-STATUS.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  FUNDAMENTALS
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 49 CHARACTERS.
007500 01  FUNDAMENTALS-REC.
007600     COPY FND.TIP21.
007700*
007800 FD  PRICES
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 72 CHARACTERS.
008100 01  PRICES-REC.
008200     COPY PRC.TIP20.
008300*
008400 FD  MOATOUT
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 58 CHARACTERS.
008700 01  MOATOUT-REC.
008800     COPY MOT.TIP24.
008900*
009000 FD  REPORT
009100     LABEL RECORD IS OMITTED
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 58 WITH FOOTING AT 54.
009400 01  REPORT-REC                       PIC X(132).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800 01  RUN-PARAMETERS.
009900     COPY PRM.TIP27.
010000*
010100 01  WS-PRINT-AREA.
010200     COPY RPT.TIP25.
010300*
010400 01  WS-FILE-STATUS-AREA.
010500     05  WS-FUND-STATUS                PIC X(2).
010600     05  WS-PRICES-STATUS              PIC X(2).
010700     05  WS-MOATOUT-STATUS             PIC X(2).
010800     05  WS-REPORT-STATUS              PIC X(2).
010900*
011000 01  WS-SWITCHES.
011100     05  WS-FUND-EOF-SW                PIC X(1)    VALUE 'N'.
011200         88  FUND-EOF                              VALUE 'Y'.
011300     05  WS-PRICES-EOF-SW              PIC X(1)    VALUE 'N'.
011400         88  PRICES-EOF                            VALUE 'Y'.
011500     05  WS-TEST-RUN                   PIC X(1)    VALUE 'N'.
011600*
011700 01  WS-COUNTERS.
011800     05  WS-BAR-COUNT                  PIC 9(5) COMP VALUE 0.
011900     05  BAR-IX                        PIC 9(5) COMP VALUE 0.
012000     05  WK-IX                         PIC 9(5) COMP VALUE 0.
012100     05  WK-IX2                        PIC 9(5) COMP VALUE 0.
012200*
012300*    081026 MFEENEY  TKT MQ-15 - PULLED THE CANDIDATE-COUNT AND
012400*    PRINTED-COUNT SCALARS OUT TO THE 77 LEVEL, HOUSE STYLE FOR A
012500*    STANDALONE COUNTER, AND ADDED SCANNED-COUNT SO THE REPORT
012600*    FOOTER CAN SHOW HOW MANY TICKERS WERE LOOKED AT VERSUS HOW
012700*    MANY CLEARED THE MINIMUM SCORE.
012800 77  WS-SCANNED-COUNT                  PIC 9(5) COMP VALUE 0.
012900 77  WS-CANDIDATE-COUNT                PIC 9(5) COMP VALUE 0.
013000 77  WS-PRINTED-COUNT                  PIC 9(5) COMP VALUE 0.
013100*
013200*    ONE TICKER'S DAILY BAR SERIES, BUFFERED FOR THE PRICE-TREND
013300*    HALF OF THE SCAN - NEEDS UP TO 200 TRADING DAYS OF HISTORY.
013400*
013500 01  WS-CURRENT-TICKER                 PIC X(8).
013600 01  WS-BAR-TABLE.
013700     05  WS-BAR-ENTRY OCCURS 2500 TIMES INDEXED BY BAR-IDX.
013800         10  WS-BAR-DATE               PIC 9(8).
013900         10  WS-BAR-DATE-BROKEN REDEFINES WS-BAR-DATE.
014000             15  WS-BAR-DATE-CC        PIC 9(2).
014100             15  WS-BAR-DATE-YY        PIC 9(2).
014200             15  WS-BAR-DATE-MM        PIC 9(2).
014300             15  WS-BAR-DATE-DD        PIC 9(2).
014400         10  WS-BAR-OPEN               PIC S9(7)V9(4).
014500         10  WS-BAR-HIGH               PIC S9(7)V9(4).
014600         10  WS-BAR-LOW                PIC S9(7)V9(4).
014700         10  WS-BAR-CLOSE              PIC S9(7)V9(4).
014800         10  WS-BAR-CLOSE-BROKEN REDEFINES WS-BAR-CLOSE.
014900             15  WS-BAR-CLOSE-WHOLE    PIC S9(7).
015000             15  WS-BAR-CLOSE-FRAC     PIC 9(4).
015100         10  WS-BAR-VOLUME             PIC 9(12).
015200*
015300*    RESULTS OF 2000-COMPUTE-PRICE-STATS FOR THE CURRENT TICKER.
015400*
015500 01  WS-PRICE-STATS.
015600     05  WS-PS-LATEST-CLOSE            PIC S9(7)V9(4).
015700     05  WS-PS-SMA200                  PIC S9(7)V9(6).
015800     05  WS-PS-SMA200-DEF-SW           PIC X(1).
015900     05  WS-PS-SMA50                   PIC S9(7)V9(6).
016000     05  WS-PS-SMA50-DEF-SW            PIC X(1).
016100     05  WS-PS-VOL-SMA20               PIC S9(11)V9(2).
016200     05  WS-PS-VOL-MEAN-5              PIC S9(11)V9(2).
016300     05  WS-PS-VOL-DEF-SW              PIC X(1).
016400     05  WS-PS-REL-STRENGTH-PCT        PIC S9(7)V99.
016500     05  WS-PS-REL-STR-DEF-SW          PIC X(1).
016600     05  WS-PS-SUPPORT-TOUCHES         PIC 9(5) COMP.
016700*
016800*    SCORE WORK AREAS.
016900*
017000 01  WS-SCORES.
017100     05  WS-FUND-SCORE                 PIC 9(3)V99.
017200     05  WS-TECH-SCORE                 PIC 9(3)V99.
017300     05  WS-COMBINED-SCORE             PIC 9(3)V99.
017400     05  WS-ABOVE-MA200-CHAR           PIC X(1).
017500     05  WS-TREND-CHAR                 PIC X(8).
017600     05  WS-VOL-TREND-CHAR             PIC X(10).
017700     05  WS-REL-STR-CHAR               PIC X(8).
017800     05  WS-SUPPORT-CHAR               PIC X(8).
017900*
018000*    ALL CANDIDATE SCORES ARE HELD IN MEMORY SO THEY CAN BE
018100*    SORTED DESCENDING BY MOAT SCORE BEFORE MOATOUT AND THE
018200*    REPORT ARE WRITTEN - THE FUNDAMENTALS FILE HAS NO GUARANTEED
018300*    ORDER, SO A SORT OF THE PRICE FILE ALONE WON'T DO IT.
018400*
018500 01  WS-CANDIDATE-TABLE.
018600     05  WS-CANDIDATE OCCURS 2000 TIMES INDEXED BY CAND-IDX.
018700         10  WC-TICKER                 PIC X(8).
018800         10  WC-MOAT-SCORE             PIC 9(3)V99.
018900         10  WC-FUND-SCORE             PIC 9(3)V99.
019000         10  WC-TECH-SCORE             PIC 9(3)V99.
019100         10  WC-ABOVE-MA200            PIC X(1).
019200         10  WC-TREND                  PIC X(8).
019300         10  WC-VOL-TREND              PIC X(10).
019400         10  WC-REL-STR                PIC X(8).
019500         10  WC-SUPPORT                PIC X(8).
019600*
019700 01  WS-WORK-FIELDS.
019800     05  WK-SUM                        PIC S9(15)V9(4).
019900     05  WK-SUM-2                      PIC S9(15)V9(4).
020000     05  WK-NUM-1                      PIC S9(15)V9(6).
020100     05  WK-NUM-1-BROKEN REDEFINES WK-NUM-1.
020200         10  WK-NUM-1-WHOLE            PIC S9(15).
020300         10  WK-NUM-1-FRAC             PIC 9(6).
020400*    062603 MFEENEY  TKT MQ-14 - HOLDS THE DEBT/EQUITY RATIO
020500*    (INPUT PERCENT / 100) WHILE 3000-SCORE-FUNDAMENTAL WORKS.
020600     05  WK-NUM-2                      PIC S9(15)V9(6).
020700*
020800*    SWAP AREA FOR THE 5900-SORT-CANDIDATES BUBBLE SORT - LAYOUT
020900*    MUST TRACK WS-CANDIDATE IN WS-CANDIDATE-TABLE FIELD FOR
021000*    FIELD.
021100*
021200     05  WK-HOLD-CAND.
021300         10  WK-HC-TICKER              PIC X(8).
021400         10  WK-HC-MOAT-SCORE          PIC 9(3)V99.
021500         10  WK-HC-FUND-SCORE          PIC 9(3)V99.
021600         10  WK-HC-TECH-SCORE          PIC 9(3)V99.
021700         10  WK-HC-ABOVE-MA200         PIC X(1).
021800         10  WK-HC-TREND               PIC X(8).
021900         10  WK-HC-VOL-TREND           PIC X(10).
022000         10  WK-HC-REL-STR             PIC X(8).
022100         10  WK-HC-SUPPORT             PIC X(8).
022200     05  WK-EDIT-FIELD                 PIC -(3)9.99.
022300     05  WK-EDIT-RANK                  PIC ZZZ9.
022400*    081026 MFEENEY  TKT MQ-15 - EDIT FIELD FOR THE SCANNED/
022500*                    PASSED COUNTS ON THE NEW REPORT FOOTER.
022600     05  WK-EDIT-COUNT                 PIC ZZZZ9.
022700*
022800* ----------------------------------------------------------------
022900 PROCEDURE DIVISION.
023000*
023100 0000-MAINLINE.
023200*    090193 DTUCKER  MAINLINE REBUILT AROUND THE CANDIDATE TABLE
023300*                    WHEN THE TECHNICAL SCORE WAS ADDED - THE
023400*                    RANKING PASS NEEDS ALL SCORES TOGETHER.
023500     OPEN INPUT FUNDAMENTALS
023600          INPUT PRICES
023700          OUTPUT MOATOUT
023800          OUTPUT REPORT.
023900     MOVE 0 TO WS-CANDIDATE-COUNT WS-SCANNED-COUNT.
024000     PERFORM 1000-READ-FUNDAMENTAL THRU 1000-EXIT.
024100     PERFORM 0100-PROCESS-ONE-TICKER THRU 0100-EXIT
024200         UNTIL FUND-EOF.
024300     PERFORM 5900-SORT-CANDIDATES THRU 5900-EXIT.
024400     PERFORM 6000-PRINT-REPORT THRU 6000-EXIT.
024500     CLOSE FUNDAMENTALS PRICES MOATOUT REPORT.
024600     STOP RUN.
024700*
024800*    081026 MFEENEY  TKT MQ-15 - PULLED THE MAINLINE'S OLD IN-LINE
024900*    PERFORM UNTIL FUND-EOF OUT TO THIS PARAGRAPH SO THE LOOP
025000*    RUNS OUT-OF-LINE, HOUSE STYLE.  ALSO COUNTS EVERY TICKER
025100*    READ OFF THE FUNDAMENTALS FILE IN WS-SCANNED-COUNT SO THE
025200*    REPORT FOOTER CAN SHOW SCANNED VERSUS PASSED.
025300 0100-PROCESS-ONE-TICKER.
025400     ADD 1 TO WS-SCANNED-COUNT.
025500     PERFORM 1100-FIND-TICKER-IN-PRICES THRU 1100-EXIT.
025600     IF WS-BAR-COUNT > 0
025700         PERFORM 2000-COMPUTE-PRICE-STATS THRU 2000-EXIT
025800         PERFORM 3000-SCORE-FUNDAMENTAL THRU 3000-EXIT
025900         PERFORM 4000-SCORE-TECHNICAL THRU 4000-EXIT
026000         PERFORM 5000-COMBINE-AND-FILTER THRU 5000-EXIT
026100     END-IF.
026200     PERFORM 1000-READ-FUNDAMENTAL THRU 1000-EXIT.
026300 0100-EXIT.
026400     EXIT.
026500*
026600******************************************************************
026700*    1000 SERIES - FUNDAMENTAL FILE READ AND PRICE FILE LOOKUP   *
026800******************************************************************
026900 1000-READ-FUNDAMENTAL.
027000     READ FUNDAMENTALS INTO FUNDAMENTALS-REC
027100         AT END
027200             MOVE 'Y' TO WS-FUND-EOF-SW
027300     END-READ.
027400 1000-EXIT.
027500     EXIT.
027600*
027700 1100-FIND-TICKER-IN-PRICES.
027800*    051201 MFEENEY  THE PRICE FILE IS SORTED TICKER MAJOR / DATE
027900*                    MINOR, SAME AS THE BACKTEST ENGINE READS IT.
028000*                    WE RE-OPEN AND RE-READ FROM THE TOP FOR EACH
028100*                    FUNDAMENTAL RECORD SINCE THE TWO FILES ARE
028200*                    NOT GUARANTEED TO CARRY TICKERS IN THE SAME
028300*                    ORDER - MQ-04.
028400     MOVE FD-TICKER TO WS-CURRENT-TICKER.
028500     MOVE 0 TO WS-BAR-COUNT.
028600     CLOSE PRICES.
028700     OPEN INPUT PRICES.
028800     MOVE 'N' TO WS-PRICES-EOF-SW.
028900     PERFORM 1110-READ-PRICE-RECORD THRU 1110-EXIT.
029000     PERFORM 1110-READ-PRICE-RECORD THRU 1110-EXIT
029100         UNTIL PRICES-EOF OR PR-TICKER = WS-CURRENT-TICKER.
029200     PERFORM 1120-BUFFER-ONE-BAR THRU 1120-EXIT
029300         UNTIL PRICES-EOF OR PR-TICKER NOT = WS-CURRENT-TICKER.
029400 1100-EXIT.
029500     EXIT.
029600*
029700 1110-READ-PRICE-RECORD.
029800     READ PRICES INTO PRICES-REC
029900         AT END
030000             MOVE 'Y' TO WS-PRICES-EOF-SW
030100     END-READ.
030200 1110-EXIT.
030300     EXIT.
030400*
030500*    081026 MFEENEY  TKT MQ-15 - LOOP BODY PULLED OUT OF THE OLD
030600*    IN-LINE PERFORM UNTIL ABOVE.
030700 1120-BUFFER-ONE-BAR.
030800     ADD 1 TO WS-BAR-COUNT.
030900     SET BAR-IDX TO WS-BAR-COUNT.
031000     MOVE PR-DATE   TO WS-BAR-DATE (BAR-IDX).
031100     MOVE PR-OPEN   TO WS-BAR-OPEN (BAR-IDX).
031200     MOVE PR-HIGH   TO WS-BAR-HIGH (BAR-IDX).
031300     MOVE PR-LOW    TO WS-BAR-LOW (BAR-IDX).
031400     MOVE PR-CLOSE  TO WS-BAR-CLOSE (BAR-IDX).
031500     MOVE PR-VOLUME TO WS-BAR-VOLUME (BAR-IDX).
031600     PERFORM 1110-READ-PRICE-RECORD THRU 1110-EXIT.
031700 1120-EXIT.
031800     EXIT.
031900*
032000******************************************************************
032100*    2000 SERIES - PRICE-TREND STATISTICS                        *
032200******************************************************************
032300 2000-COMPUTE-PRICE-STATS.
032400     SET BAR-IDX TO WS-BAR-COUNT.
032500     MOVE WS-BAR-CLOSE (BAR-IDX) TO WS-PS-LATEST-CLOSE.
032600     PERFORM 2100-COMPUTE-SMA-LONG-SHORT THRU 2100-EXIT.
032700     PERFORM 2200-COMPUTE-VOLUME-TREND THRU 2200-EXIT.
032800     PERFORM 2300-COMPUTE-REL-STRENGTH THRU 2300-EXIT.
032900     PERFORM 2400-COUNT-SUPPORT-TOUCHES THRU 2400-EXIT.
033000 2000-EXIT.
033100     EXIT.
033200*
033300 2100-COMPUTE-SMA-LONG-SHORT.
033400     IF WS-BAR-COUNT < PRM-MA-LONG-PERIODS
033500         MOVE 'N' TO WS-PS-SMA200-DEF-SW
033600     ELSE
033700         MOVE 0 TO WK-SUM
033800         PERFORM 2110-SUM-SMA200-WINDOW THRU 2110-EXIT
033900             VARYING WK-IX FROM
034000                 (WS-BAR-COUNT - PRM-MA-LONG-PERIODS + 1) BY 1
034100                 UNTIL WK-IX > WS-BAR-COUNT
034200         COMPUTE WS-PS-SMA200 ROUNDED =
034300             WK-SUM / PRM-MA-LONG-PERIODS
034400         MOVE 'Y' TO WS-PS-SMA200-DEF-SW
034500     END-IF.
034600     IF WS-BAR-COUNT < PRM-MA-SHORT-PERIODS
034700         MOVE 'N' TO WS-PS-SMA50-DEF-SW
034800     ELSE
034900         MOVE 0 TO WK-SUM
035000         PERFORM 2120-SUM-SMA50-WINDOW THRU 2120-EXIT
035100             VARYING WK-IX FROM
035200                 (WS-BAR-COUNT - PRM-MA-SHORT-PERIODS + 1) BY 1
035300                 UNTIL WK-IX > WS-BAR-COUNT
035400         COMPUTE WS-PS-SMA50 ROUNDED =
035500             WK-SUM / PRM-MA-SHORT-PERIODS
035600         MOVE 'Y' TO WS-PS-SMA50-DEF-SW
035700     END-IF.
035800 2100-EXIT.
035900     EXIT.
036000*
036100*    081026 MFEENEY  TKT MQ-15 - LOOP BODY PULLED OUT OF THE OLD
036200*    IN-LINE PERFORM VARYING ABOVE.
036300 2110-SUM-SMA200-WINDOW.
036400     ADD WS-BAR-CLOSE (WK-IX) TO WK-SUM.
036500 2110-EXIT.
036600     EXIT.
036700*
036800*    081026 MFEENEY  TKT MQ-15 - LOOP BODY PULLED OUT OF THE OLD
036900*    IN-LINE PERFORM VARYING ABOVE.
037000 2120-SUM-SMA50-WINDOW.
037100     ADD WS-BAR-CLOSE (WK-IX) TO WK-SUM.
037200 2120-EXIT.
037300     EXIT.
037400*
037500 2200-COMPUTE-VOLUME-TREND.
037600*    062603 MFEENEY  TKT MQ-14 - TREND IS NOW THE MEAN OF THE
037700*                    LAST 5 BARS' VOLUME AGAINST THE 20-DAY
037800*                    VOLUME SMA (WAS TWO SUCCESSIVE 20-DAY
037900*                    AVERAGES).  ONLY THE 20-DAY WINDOW NEED BE
038000*                    ON THE TAPE FOR THE TEST TO BE DEFINED.
038100     IF WS-BAR-COUNT < PRM-VOLUME-MA-PERIODS
038200         MOVE 'N' TO WS-PS-VOL-DEF-SW
038300     ELSE
038400         MOVE 0 TO WK-SUM
038500         PERFORM 2210-SUM-VOL-SMA20-WINDOW THRU 2210-EXIT
038600             VARYING WK-IX FROM
038700                 (WS-BAR-COUNT - PRM-VOLUME-MA-PERIODS + 1) BY 1
038800                 UNTIL WK-IX > WS-BAR-COUNT
038900         COMPUTE WS-PS-VOL-SMA20 ROUNDED =
039000             WK-SUM / PRM-VOLUME-MA-PERIODS
039100         MOVE 0 TO WK-SUM
039200         PERFORM 2220-SUM-VOL-MEAN5-WINDOW THRU 2220-EXIT
039300             VARYING WK-IX FROM (WS-BAR-COUNT - 4) BY 1
039400                 UNTIL WK-IX > WS-BAR-COUNT
039500         COMPUTE WS-PS-VOL-MEAN-5 ROUNDED = WK-SUM / 5
039600         MOVE 'Y' TO WS-PS-VOL-DEF-SW
039700     END-IF.
039800 2200-EXIT.
039900     EXIT.
040000*
040100*    081026 MFEENEY  TKT MQ-15 - LOOP BODY PULLED OUT OF THE OLD
040200*    IN-LINE PERFORM VARYING ABOVE.
040300 2210-SUM-VOL-SMA20-WINDOW.
040400     ADD WS-BAR-VOLUME (WK-IX) TO WK-SUM.
040500 2210-EXIT.
040600     EXIT.
040700*
040800*    081026 MFEENEY  TKT MQ-15 - LOOP BODY PULLED OUT OF THE OLD
040900*    IN-LINE PERFORM VARYING ABOVE.
041000 2220-SUM-VOL-MEAN5-WINDOW.
041100     ADD WS-BAR-VOLUME (WK-IX) TO WK-SUM.
041200 2220-EXIT.
041300     EXIT.
041400*
041500 2300-COMPUTE-REL-STRENGTH.
041600*    051201 MFEENEY  3-MONTH (63 TRADING DAY) PRICE CHANGE - MQ-09.
041700     IF WS-BAR-COUNT < 64
041800         MOVE 'N' TO WS-PS-REL-STR-DEF-SW
041900     ELSE
042000         SET BAR-IDX TO WS-BAR-COUNT.
042100         COMPUTE WK-IX = WS-BAR-COUNT - 63
042200         IF WS-BAR-CLOSE (WK-IX) NOT = 0
042300             COMPUTE WS-PS-REL-STRENGTH-PCT ROUNDED =
042400                 100 * (WS-BAR-CLOSE (BAR-IDX) -
042500                     WS-BAR-CLOSE (WK-IX)) / WS-BAR-CLOSE (WK-IX)
042600             MOVE 'Y' TO WS-PS-REL-STR-DEF-SW
042700         ELSE
042800             MOVE 'N' TO WS-PS-REL-STR-DEF-SW
042900         END-IF
043000     END-IF.
043100 2300-EXIT.
043200     EXIT.
043300*
043400 2400-COUNT-SUPPORT-TOUCHES.
043500*    062603 MFEENEY  TKT MQ-14 - A "TOUCH" IS NOW A DAY (OTHER
043600*                    THAN THE LAST) IN THE TRAILING 20-BAR
043700*                    WINDOW WHERE THE 50-DAY AVERAGE FALLS
043800*                    WITHIN THE BAR'S OWN LOW-HIGH RANGE AND THE
043900*                    BAR CLOSES AT OR ABOVE IT - WAS COUNTED
044000*                    AGAINST THE 200-DAY AVERAGE OVER 200 DAYS.
044100     MOVE 0 TO WS-PS-SUPPORT-TOUCHES.
044200     IF WS-PS-SMA50-DEF-SW = 'Y' AND WS-BAR-COUNT >= 20
044300         COMPUTE WK-IX = WS-BAR-COUNT - 20
044400         IF WK-IX < 1
044500             MOVE 1 TO WK-IX
044600         END-IF
044700         PERFORM 2410-CHECK-SUPPORT-TOUCH THRU 2410-EXIT
044800             VARYING WK-IX2 FROM WK-IX BY 1
044900                 UNTIL WK-IX2 > (WS-BAR-COUNT - 1)
045000     END-IF.
045100 2400-EXIT.
045200     EXIT.
045300*
045400*    081026 MFEENEY  TKT MQ-15 - LOOP BODY PULLED OUT OF THE OLD
045500*    IN-LINE PERFORM VARYING ABOVE.
045600 2410-CHECK-SUPPORT-TOUCH.
045700     IF WS-BAR-LOW (WK-IX2) <= WS-PS-SMA50
045800             AND WS-PS-SMA50 <= WS-BAR-HIGH (WK-IX2)
045900             AND WS-BAR-CLOSE (WK-IX2) >= WS-PS-SMA50
046000         ADD 1 TO WS-PS-SUPPORT-TOUCHES
046100     END-IF.
046200 2410-EXIT.
046300     EXIT.
046400*
046500******************************************************************
046600*    3000 SERIES - FUNDAMENTAL SCORE (WEIGHT 0.60 OF COMBINED)   *
046700******************************************************************
046800 3000-SCORE-FUNDAMENTAL.
046900*    062603 MFEENEY  TKT MQ-14 - REPLACED THE OLD FLAT 25-POINT-
047000*    PER-TEST / RESCALE-BY-COUNT-PRESENT SCHEME WITH THE HOUSE'S
047100*    PROPORTIONAL CREDIT RULES BELOW, AND ADDED THE REVENUE- AND
047200*    EARNINGS-GROWTH TESTS (FD-REV-GROWTH/FD-EARN-GROWTH WERE
047300*    CARRIED IN FND.TIP21.CPY BUT NEVER SCORED).  A MISSING OR
047400*    NON-POSITIVE FIGURE SIMPLY EARNS 0 POINTS ON ITS OWN TEST -
047500*    NO RESCALING OF THE OTHER TESTS TO COMPENSATE.
047600     MOVE 0 TO WS-FUND-SCORE.
047700*    ROE - 25 PTS, FULL CREDIT AT 0.15, PROPORTIONAL BELOW IT.
047800     IF FD-ROE-PRESENT
047900         IF FD-ROE >= PRM-ROE-THRESHOLD
048000             ADD 25 TO WS-FUND-SCORE
048100         ELSE
048200             COMPUTE WK-NUM-1 ROUNDED =
048300                 25 * FD-ROE / PRM-ROE-THRESHOLD
048400             ADD WK-NUM-1 TO WS-FUND-SCORE
048500         END-IF
048600     END-IF.
048700*    OPERATING MARGIN - 25 PTS, FULL CREDIT AT 0.20.
048800     IF FD-OPER-MARGIN-PRESENT
048900         IF FD-OPER-MARGIN >= PRM-OPER-MARGIN-THRESHOLD
049000             ADD 25 TO WS-FUND-SCORE
049100         ELSE
049200             COMPUTE WK-NUM-1 ROUNDED =
049300                 25 * FD-OPER-MARGIN / PRM-OPER-MARGIN-THRESHOLD
049400             ADD WK-NUM-1 TO WS-FUND-SCORE
049500         END-IF
049600     END-IF.
049700*    DEBT/EQUITY - 20 PTS.  FD-DEBT-EQUITY ARRIVES AS A PERCENT
049800*    (E.G. 50.00 FOR 50%); THE RATIO USED IN THE TEST IS THAT
049900*    PERCENT DIVIDED BY 100.
050000     IF FD-DEBT-EQUITY-PRESENT
050100         COMPUTE WK-NUM-2 ROUNDED = FD-DEBT-EQUITY / 100
050200         IF WK-NUM-2 <= PRM-DEBT-EQUITY-THRESHOLD
050300             ADD 20 TO WS-FUND-SCORE
050400         ELSE
050500             COMPUTE WK-NUM-1 ROUNDED =
050600                 20 * (1 - (WK-NUM-2 - PRM-DEBT-EQUITY-THRESHOLD))
050700             IF WK-NUM-1 > 0
050800                 ADD WK-NUM-1 TO WS-FUND-SCORE
050900             END-IF
051000         END-IF
051100     END-IF.
051200*    POSITIVE FREE CASH FLOW - 15 PTS, ALL OR NOTHING.
051300     IF FD-FCF-POSITIVE
051400         ADD 15 TO WS-FUND-SCORE
051500     END-IF.
051600*    REVENUE GROWTH - 10 PTS, FULL CREDIT AT 0.10 OR BETTER.
051700     IF FD-REV-GROWTH-PRESENT AND FD-REV-GROWTH > 0
051800         COMPUTE WK-NUM-1 ROUNDED = 10 * FD-REV-GROWTH / 0.10
051900         IF WK-NUM-1 > 10
052000             ADD 10 TO WS-FUND-SCORE
052100         ELSE
052200             ADD WK-NUM-1 TO WS-FUND-SCORE
052300         END-IF
052400     END-IF.
052500*    EARNINGS GROWTH - 5 PTS, FULL CREDIT AT 0.10 OR BETTER.
052600     IF FD-EARN-GROWTH-PRESENT AND FD-EARN-GROWTH > 0
052700         COMPUTE WK-NUM-1 ROUNDED = 5 * FD-EARN-GROWTH / 0.10
052800         IF WK-NUM-1 > 5
052900             ADD 5 TO WS-FUND-SCORE
053000         ELSE
053100             ADD WK-NUM-1 TO WS-FUND-SCORE
053200         END-IF
053300     END-IF.
053400     IF WS-FUND-SCORE > 100
053500         MOVE 100 TO WS-FUND-SCORE
053600     END-IF.
053700     IF WS-FUND-SCORE < 0
053800         MOVE 0 TO WS-FUND-SCORE
053900     END-IF.
054000 3000-EXIT.
054100     EXIT.
054200*
054300******************************************************************
054400*    4000 SERIES - TECHNICAL SCORE (WEIGHT 0.40 OF COMBINED)     *
054500******************************************************************
054600 4000-SCORE-TECHNICAL.
054700     MOVE 0 TO WS-TECH-SCORE.
054800     MOVE SPACES TO WS-ABOVE-MA200-CHAR WS-TREND-CHAR
054900                    WS-VOL-TREND-CHAR WS-REL-STR-CHAR
055000                    WS-SUPPORT-CHAR.
055100     PERFORM 4100-SCORE-MA200 THRU 4100-EXIT.
055200     PERFORM 4200-SCORE-TREND THRU 4200-EXIT.
055300     PERFORM 4300-SCORE-VOLUME THRU 4300-EXIT.
055400     PERFORM 4400-SCORE-REL-STRENGTH THRU 4400-EXIT.
055500     PERFORM 4500-SCORE-SUPPORT THRU 4500-EXIT.
055600     IF WS-TECH-SCORE > 100
055700         MOVE 100 TO WS-TECH-SCORE
055800     END-IF.
055900 4000-EXIT.
056000     EXIT.
056100*
056200 4100-SCORE-MA200.
056300*    062603 MFEENEY  TKT MQ-14 - PRICE ABOVE ITS 200-DAY MOVING
056400*                    AVERAGE IS WORTH 30 POINTS (WAS 25).
056500     IF WS-PS-SMA200-DEF-SW = 'Y'
056600         IF WS-PS-LATEST-CLOSE >= WS-PS-SMA200
056700             MOVE 'Y' TO WS-ABOVE-MA200-CHAR
056800             ADD 30 TO WS-TECH-SCORE
056900         ELSE
057000             MOVE 'N' TO WS-ABOVE-MA200-CHAR
057100         END-IF
057200     ELSE
057300         MOVE SPACE TO WS-ABOVE-MA200-CHAR
057400     END-IF.
057500 4100-EXIT.
057600     EXIT.
057700*
057800 4200-SCORE-TREND.
057900*    50-DAY AVERAGE ABOVE THE 200-DAY AVERAGE IS A BULLISH TREND,
058000*    WORTH 25 POINTS; BELOW IT IS BEARISH AND SCORES NOTHING.
058100     IF WS-PS-SMA200-DEF-SW = 'Y' AND WS-PS-SMA50-DEF-SW = 'Y'
058200         IF WS-PS-SMA50 >= WS-PS-SMA200
058300             MOVE 'BULLISH' TO WS-TREND-CHAR
058400             ADD 25 TO WS-TECH-SCORE
058500         ELSE
058600             MOVE 'BEARISH' TO WS-TREND-CHAR
058700         END-IF
058800     END-IF.
058900 4200-EXIT.
059000     EXIT.
059100*
059200 4300-SCORE-VOLUME.
059300*    062603 MFEENEY  TKT MQ-14 - MEAN OF THE LAST 5 BARS' VOLUME
059400*                    ABOVE THE 20-DAY VOLUME SMA IS WORTH 20 PTS.
059500     IF WS-PS-VOL-DEF-SW = 'Y'
059600         IF WS-PS-VOL-MEAN-5 > WS-PS-VOL-SMA20
059700             MOVE 'INCREASING' TO WS-VOL-TREND-CHAR
059800             ADD 20 TO WS-TECH-SCORE
059900         ELSE
060000             MOVE 'NORMAL' TO WS-VOL-TREND-CHAR
060100         END-IF
060200     END-IF.
060300 4300-EXIT.
060400     EXIT.
060500*
060600 4400-SCORE-REL-STRENGTH.
060700*    062603 MFEENEY  TKT MQ-14 - OUTPERFORMING OVER THE LAST 3
060800*                    MONTHS IS WORTH UP TO 15 POINTS (WAS 20) -
060900*                    A STRONG (10 PCT+) MOVE SCORES THE FULL 15,
061000*                    A MERELY POSITIVE MOVE SCORES 7 (WAS 10).
061100     IF WS-PS-REL-STR-DEF-SW = 'Y'
061200         IF WS-PS-REL-STRENGTH-PCT >= 10
061300             MOVE 'STRONG' TO WS-REL-STR-CHAR
061400             ADD 15 TO WS-TECH-SCORE
061500         ELSE
061600             IF WS-PS-REL-STRENGTH-PCT > 0
061700                 MOVE 'POSITIVE' TO WS-REL-STR-CHAR
061800                 ADD 7 TO WS-TECH-SCORE
061900             ELSE
062000                 MOVE 'WEAK' TO WS-REL-STR-CHAR
062100             END-IF
062200         END-IF
062300     END-IF.
062400 4400-EXIT.
062500     EXIT.
062600*
062700 4500-SCORE-SUPPORT.
062800*    062603 MFEENEY  TKT MQ-14 - 2 OR MORE TOUCHES OF THE 50-DAY
062900*                    AVERAGE OVER THE TRAILING 20-BAR WINDOW
063000*                    SHOW THE LEVEL HOLDING AS SUPPORT, WORTH UP
063100*                    TO 10 POINTS (WAS 3+/1+ AGAINST THE 200-DAY
063200*                    AVERAGE OVER 200 DAYS).
063300     IF WS-PS-SMA50-DEF-SW = 'Y'
063400         IF WS-PS-SUPPORT-TOUCHES >= 2
063500             MOVE 'STRONG' TO WS-SUPPORT-CHAR
063600             ADD 10 TO WS-TECH-SCORE
063700         ELSE
063800             IF WS-PS-SUPPORT-TOUCHES >= 1
063900                 MOVE 'MODERATE' TO WS-SUPPORT-CHAR
064000                 ADD 5 TO WS-TECH-SCORE
064100             ELSE
064200                 MOVE 'WEAK' TO WS-SUPPORT-CHAR
064300             END-IF
064400         END-IF
064500     END-IF.
064600 4500-EXIT.
064700     EXIT.
064800*
064900******************************************************************
065000*    5000 SERIES - COMBINE, FILTER, RANK                         *
065100******************************************************************
065200 5000-COMBINE-AND-FILTER.
065300     COMPUTE WS-COMBINED-SCORE ROUNDED =
065400         (WS-FUND-SCORE * PRM-MOAT-FUND-WEIGHT) +
065500         (WS-TECH-SCORE * PRM-MOAT-TECH-WEIGHT).
065600     IF WS-COMBINED-SCORE >= PRM-MIN-MOAT-SCORE
065700             AND WS-CANDIDATE-COUNT < 2000
065800         ADD 1 TO WS-CANDIDATE-COUNT
065900         SET CAND-IDX TO WS-CANDIDATE-COUNT
066000         MOVE WS-CURRENT-TICKER TO WC-TICKER (CAND-IDX)
066100         MOVE WS-COMBINED-SCORE TO WC-MOAT-SCORE (CAND-IDX)
066200         MOVE WS-FUND-SCORE TO WC-FUND-SCORE (CAND-IDX)
066300         MOVE WS-TECH-SCORE TO WC-TECH-SCORE (CAND-IDX)
066400         MOVE WS-ABOVE-MA200-CHAR TO WC-ABOVE-MA200 (CAND-IDX)
066500         MOVE WS-TREND-CHAR TO WC-TREND (CAND-IDX)
066600         MOVE WS-VOL-TREND-CHAR TO WC-VOL-TREND (CAND-IDX)
066700         MOVE WS-REL-STR-CHAR TO WC-REL-STR (CAND-IDX)
066800         MOVE WS-SUPPORT-CHAR TO WC-SUPPORT (CAND-IDX)
066900     END-IF.
067000 5000-EXIT.
067100     EXIT.
067200*
067300 5900-SORT-CANDIDATES.
067400*    090193 DTUCKER  IN-MEMORY BUBBLE SORT, DESCENDING BY MOAT
067500*                    SCORE - THE CANDIDATE LIST IS SHORT ENOUGH
067600*                    (MINIMUM-SCORE CUTOFF ALREADY APPLIED) THAT
067700*                    A SORT VERB ISN'T WARRANTED HERE - MQ-04.
067800     IF WS-CANDIDATE-COUNT < 2
067900         GO TO 5900-EXIT
068000     END-IF.
068100     PERFORM 5910-SORT-ONE-PASS THRU 5910-EXIT
068200         VARYING WK-IX FROM 1 BY 1
068300             UNTIL WK-IX > (WS-CANDIDATE-COUNT - 1).
068400 5900-EXIT.
068500     EXIT.
068600*
068700*    081026 MFEENEY  TKT MQ-15 - OUTER LEG OF THE OLD IN-LINE
068800*    NESTED PERFORM VARYING BUBBLE SORT, NOW OUT-OF-LINE.
068900 5910-SORT-ONE-PASS.
069000     PERFORM 5920-COMPARE-SWAP THRU 5920-EXIT
069100         VARYING WK-IX2 FROM 1 BY 1
069200             UNTIL WK-IX2 > (WS-CANDIDATE-COUNT - WK-IX).
069300 5910-EXIT.
069400     EXIT.
069500*
069600*    081026 MFEENEY  TKT MQ-15 - INNER LEG OF THE OLD IN-LINE
069700*    NESTED PERFORM VARYING BUBBLE SORT, NOW OUT-OF-LINE.
069800 5920-COMPARE-SWAP.
069900     SET CAND-IDX TO WK-IX2.
070000     IF WC-MOAT-SCORE (CAND-IDX) <
070100             WC-MOAT-SCORE (CAND-IDX + 1)
070200         MOVE WS-CANDIDATE (CAND-IDX) TO WK-HOLD-CAND
070300         MOVE WS-CANDIDATE (CAND-IDX + 1) TO
070400              WS-CANDIDATE (CAND-IDX)
070500         MOVE WK-HOLD-CAND TO WS-CANDIDATE (CAND-IDX + 1)
070600     END-IF.
070700 5920-EXIT.
070800     EXIT.
070900*
071000******************************************************************
071100*    6000 SERIES - MOAT SCANNER REPORT AND MOATOUT               *
071200******************************************************************
071300 6000-PRINT-REPORT.
071400     MOVE SPACES TO PRINT-LINE.
071500     STRING 'STOCKIES MOAT QUALITY SCANNER RESULTS' DELIMITED SIZE
071600         INTO PL-TEXT.
071700     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING PAGE.
071800     MOVE SPACES TO PRINT-LINE.
071900     MOVE 'RANK' TO MSL-RANK.
072000     MOVE 'TICKER' TO MSL-TICKER.
072100     MOVE 'MOAT SCORE' TO MSL-MOAT-SCORE.
072200     MOVE 'FUND SCORE' TO MSL-FUND-SCORE.
072300     MOVE 'TECH SCORE' TO MSL-TECH-SCORE.
072400     MOVE 'MA200' TO MSL-ABOVE-MA200.
072500     MOVE 'TREND' TO MSL-TREND.
072600     MOVE 'VOL TREND' TO MSL-VOL-TREND.
072700     MOVE 'REL STR' TO MSL-REL-STR.
072800     MOVE 'SUPPORT' TO MSL-SUPPORT.
072900     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 2 LINES.
073000     MOVE 0 TO WS-PRINTED-COUNT.
073100     PERFORM 6050-PRINT-AND-WRITE-CANDIDATE THRU 6050-EXIT
073200         VARYING CAND-IDX FROM 1 BY 1
073300             UNTIL CAND-IDX > WS-CANDIDATE-COUNT.
073400*    081026 MFEENEY  TKT MQ-15 - REQ MQ-15, FOOTER SHOWING HOW
073500*                    MANY TICKERS WERE SCANNED OFF THE
073600*                    FUNDAMENTALS FILE AGAINST HOW MANY CLEARED
073700*                    THE MINIMUM MOAT SCORE AND MADE THE LIST.
073800     MOVE SPACES TO PRINT-LINE.
073900     MOVE WS-SCANNED-COUNT TO WK-EDIT-COUNT.
074000     STRING 'TICKERS SCANNED . . . . . . . ' DELIMITED SIZE
074100            WK-EDIT-COUNT               DELIMITED SIZE
074200         INTO PL-TEXT.
074300     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 2 LINES.
074400     MOVE SPACES TO PRINT-LINE.
074500     MOVE WS-CANDIDATE-COUNT TO WK-EDIT-COUNT.
074600     STRING 'TICKERS PASSING MINIMUM SCORE  ' DELIMITED SIZE
074700            WK-EDIT-COUNT               DELIMITED SIZE
074800         INTO PL-TEXT.
074900     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
075000 6000-EXIT.
075100     EXIT.
075200*
075300*    081026 MFEENEY  TKT MQ-15 - LOOP BODY PULLED OUT OF THE OLD
075400*    IN-LINE PERFORM VARYING ABOVE.
075500 6050-PRINT-AND-WRITE-CANDIDATE.
075600     ADD 1 TO WS-PRINTED-COUNT.
075700     PERFORM 6100-PRINT-ONE-CANDIDATE THRU 6100-EXIT.
075800     PERFORM 6200-WRITE-MOATOUT-RECORD THRU 6200-EXIT.
075900 6050-EXIT.
076000     EXIT.
076100*
076200 6100-PRINT-ONE-CANDIDATE.
076300     MOVE SPACES TO PRINT-LINE.
076400     MOVE WS-PRINTED-COUNT TO WK-EDIT-RANK.
076500     MOVE WK-EDIT-RANK TO MSL-RANK.
076600     MOVE WC-TICKER (CAND-IDX) TO MSL-TICKER.
076700     MOVE WC-MOAT-SCORE (CAND-IDX) TO WK-EDIT-FIELD.
076800     MOVE WK-EDIT-FIELD TO MSL-MOAT-SCORE.
076900     MOVE WC-FUND-SCORE (CAND-IDX) TO WK-EDIT-FIELD.
077000     MOVE WK-EDIT-FIELD TO MSL-FUND-SCORE.
077100     MOVE WC-TECH-SCORE (CAND-IDX) TO WK-EDIT-FIELD.
077200     MOVE WK-EDIT-FIELD TO MSL-TECH-SCORE.
077300     MOVE WC-ABOVE-MA200 (CAND-IDX) TO MSL-ABOVE-MA200.
077400     MOVE WC-TREND (CAND-IDX) TO MSL-TREND.
077500     MOVE WC-VOL-TREND (CAND-IDX) TO MSL-VOL-TREND.
077600     MOVE WC-REL-STR (CAND-IDX) TO MSL-REL-STR.
077700     MOVE WC-SUPPORT (CAND-IDX) TO MSL-SUPPORT.
077800     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
077900 6100-EXIT.
078000     EXIT.
078100*
078200 6200-WRITE-MOATOUT-RECORD.
078300     MOVE WC-TICKER (CAND-IDX) TO MO-TICKER.
078400     MOVE WC-MOAT-SCORE (CAND-IDX) TO MO-MOAT-SCORE.
078500     MOVE WC-FUND-SCORE (CAND-IDX) TO MO-FUND-SCORE.
078600     MOVE WC-TECH-SCORE (CAND-IDX) TO MO-TECH-SCORE.
078700     MOVE WC-ABOVE-MA200 (CAND-IDX) TO MO-ABOVE-MA200.
078800     MOVE WC-TREND (CAND-IDX) TO MO-TREND.
078900     MOVE WC-VOL-TREND (CAND-IDX) TO MO-VOL-TREND.
079000     MOVE WC-REL-STR (CAND-IDX) TO MO-REL-STR.
079100     MOVE WC-SUPPORT (CAND-IDX) TO MO-SUPPORT.
079200     WRITE MOATOUT-REC.
079300 6200-EXIT.
079400     EXIT.
