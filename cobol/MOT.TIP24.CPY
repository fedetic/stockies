000100******************************************************************
000200*    MOT.TIP24 -- MOAT SCANNER SCORE RECORD (MOAT-RECORD)        *
000300*    ONE OCCURRENCE PER TICKER THAT CLEARED THE MINIMUM MOAT     *
000400*    SCORE CUTOFF.  WRITTEN TO MOATOUT SORTED MOAT-SCORE DESC    *
000500*    AND ALSO DRIVES THE MOAT SCANNER REPORT DETAIL LINE.        *
000600******************************************************************
000700*    L O G   O F   M O D I F I C A T I O N S                     *
000800*  061589 RHALVORS  ORIGINAL LAYOUT - REQ MQ-01                  *
000900*  090193 DTUCKER   ADDED MO-VOL-TREND AND MO-SUPPORT, SCANNER   *
001000*                   PICKED UP THE VOLUME/SUPPORT TESTS - MQ-04   *
001100*  110798 DTUCKER   YEAR 2000 REVIEW - NO DATE FIELDS PRESENT,   *
001200*                   NO CHANGE MADE                               *
001300*  051201 MFEENEY   ADDED MO-REL-STR PER 3-MONTH RELATIVE        *
001400*                   STRENGTH ENHANCEMENT - TKT MQ-09             *
001500******************************************************************
001600 01  MOAT-RECORD-AREA.
001700     05  MO-TICKER                     PIC X(8).
001800     05  MO-MOAT-SCORE                 PIC 9(3)V99.
001900     05  MO-FUND-SCORE                 PIC 9(3)V99.
002000     05  MO-TECH-SCORE                 PIC 9(3)V99.
002100     05  MO-ABOVE-MA200                PIC X(1).
002200         88  MO-ABOVE-MA200-YES            VALUE 'Y'.
002300         88  MO-ABOVE-MA200-NO             VALUE 'N'.
002400         88  MO-ABOVE-MA200-NA             VALUE ' '.
002500     05  MO-TREND                      PIC X(8).
002600         88  MO-TREND-BULLISH              VALUE 'BULLISH'.
002700         88  MO-TREND-BEARISH              VALUE 'BEARISH'.
002800         88  MO-TREND-NA                   VALUE SPACES.
002900     05  MO-VOL-TREND                  PIC X(10).
003000         88  MO-VOL-TREND-INCREASING       VALUE 'INCREASING'.
003100         88  MO-VOL-TREND-NORMAL           VALUE 'NORMAL'.
003200         88  MO-VOL-TREND-NA               VALUE SPACES.
003300     05  MO-REL-STR                    PIC X(8).
003400         88  MO-REL-STR-STRONG             VALUE 'STRONG'.
003500         88  MO-REL-STR-POSITIVE           VALUE 'POSITIVE'.
003600         88  MO-REL-STR-WEAK               VALUE 'WEAK'.
003700         88  MO-REL-STR-NA                 VALUE SPACES.
003800     05  MO-SUPPORT                    PIC X(8).
003900         88  MO-SUPPORT-STRONG             VALUE 'STRONG'.
004000         88  MO-SUPPORT-MODERATE           VALUE 'MODERATE'.
004100         88  MO-SUPPORT-WEAK               VALUE 'WEAK'.
004200         88  MO-SUPPORT-NA                 VALUE SPACES.
