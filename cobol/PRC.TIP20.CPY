000100******************************************************************
000200*    PRC.TIP20 -- DAILY PRICE BAR RECORD (PRICE-RECORD)          *
000300*    ONE OCCURRENCE PER TICKER PER TRADING DATE.  INPUT FILE     *
000400*    IS SORTED TICKER MAJOR / DATE MINOR ASCENDING BEFORE THE    *
000500*    BACKTEST ENGINE OR THE MOAT SCANNER EVER SEES IT.           *
000600******************************************************************
000700*    L O G   O F   M O D I F I C A T I O N S                     *
000800*  031488 RHALVORS  ORIGINAL LAYOUT - REQ SW-0041                *
000900*  091190 RHALVORS  ADDED PR-VOLUME, WAS MISSING FROM REQ SW-0041*
001000*  042293 DTUCKER   WIDENED PR-VOLUME TO 9(12), OTC ISSUES OVER- *
001100*                   FLOWED 9(9) ON HIGH-VOLUME DAYS - TKT SW-0219*
001200*  110798 DTUCKER   YEAR 2000 REVIEW - PR-DATE IS ALREADY A FULL *
001300*                   4-DIGIT-CENTURY 9(8) FIELD, NO CHANGE MADE   *
001400*  062603 MFEENEY   REBUILT PR-DATE-BROKEN REDEFINES FOR THE NEW *
001500*                   AGE-OF-BAR EDIT ON THE RESULTS REPORT        *
001550*  081026 MFEENEY   DROPPED THE TRAILING FILLER - RECORD RUNS 72 *
001560*                   BYTES PER REQ SW-0041, NO PADDING CALLED FOR *
001600******************************************************************
001700 01  PRICE-RECORD-AREA.
001800     05  PR-TICKER                     PIC X(8).
001900     05  PR-DATE                       PIC 9(8).
002000     05  PR-DATE-BROKEN REDEFINES PR-DATE.
002100         10  PR-DATE-YYYY-DATE.
002200             15  PR-DATE-CC-DATE       PIC 9(2).
002300             15  PR-DATE-YY-DATE       PIC 9(2).
002400         10  PR-DATE-MM-DATE           PIC 9(2).
002500         10  PR-DATE-DD-DATE           PIC 9(2).
002600     05  PR-OPEN                       PIC S9(7)V9(4).
002700     05  PR-HIGH                       PIC S9(7)V9(4).
002800     05  PR-LOW                        PIC S9(7)V9(4).
002900     05  PR-CLOSE                      PIC S9(7)V9(4).
003000     05  PR-VOLUME                     PIC 9(12).
