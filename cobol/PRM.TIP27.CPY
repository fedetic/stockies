000100******************************************************************
000200*    PRM.TIP27 -- RUN PARAMETER CONSTANTS (RUN-PARAMETERS)       *
000300*    HOUSE-STANDARD CAPITAL, COMMISSION, SLIPPAGE AND MOAT-      *
000400*    SCORING CONSTANTS SHARED BY SWING-TRADE-BACKTEST AND        *
000500*    MOAT-QUALITY-SCANNER.  CHANGE HERE, NOT IN THE PROCEDURE    *
000600*    DIVISION, WHEN THE DESK REVISES A HOUSE PARAMETER.          *
000700******************************************************************
000800*    L O G   O F   M O D I F I C A T I O N S                     *
000900*  091887 RHALVORS  ORIGINAL LAYOUT - REQ SW-0002                *
001000*  061589 RHALVORS  ADDED MOAT WEIGHTS AND THRESHOLDS - REQ MQ-01*
001100*  110798 DTUCKER   YEAR 2000 REVIEW - NO DATE FIELDS PRESENT,   *
001200*                   NO CHANGE MADE                               *
001300*  051201 MFEENEY   ADDED PRM-MIN-MOAT-SCORE, SCANNER FILTER WAS *
001400*                   HARD-CODED IN THE PROCEDURE DIVISION - MQ-11 *
001500******************************************************************
001600 01  RUN-PARAMETERS.
001700     05  PRM-INITIAL-CAPITAL           PIC S9(9)V99
001800                                       VALUE 100000.00.
001900     05  PRM-COMMISSION-RATE           PIC S9(1)V9(4)
002000                                       VALUE 0.0010.
002100     05  PRM-SLIPPAGE-RATE             PIC S9(1)V9(4)
002200                                       VALUE 0.0005.
002300     05  PRM-RISK-FREE-RATE            PIC S9(1)V9(4)
002400                                       VALUE 0.0200.
002500     05  PRM-MOAT-FUND-WEIGHT         PIC S9(1)V9(2)
002600                                       VALUE 0.60.
002700     05  PRM-MOAT-TECH-WEIGHT         PIC S9(1)V9(2)
002800                                       VALUE 0.40.
002900     05  PRM-ROE-THRESHOLD             PIC S9(1)V9(4)
003000                                       VALUE 0.1500.
003100     05  PRM-OPER-MARGIN-THRESHOLD     PIC S9(1)V9(4)
003200                                       VALUE 0.2000.
003300     05  PRM-DEBT-EQUITY-THRESHOLD     PIC S9(1)V9(2)
003400                                       VALUE 0.50.
003500     05  PRM-MA-LONG-PERIODS           PIC 9(3) COMP
003600                                       VALUE 200.
003700     05  PRM-MA-SHORT-PERIODS          PIC 9(3) COMP
003800                                       VALUE 50.
003900     05  PRM-VOLUME-MA-PERIODS         PIC 9(3) COMP
004000                                       VALUE 20.
004100     05  PRM-MIN-MOAT-SCORE            PIC 9(3)V99
004200                                       VALUE 50.00.
004300     05  FILLER                        PIC X(20).
