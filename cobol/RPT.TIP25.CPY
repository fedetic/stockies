000100******************************************************************
000200*    RPT.TIP25 -- 132-COLUMN PRINT LINE (SHARED REPORT LAYOUT)   *
000300*    ONE PHYSICAL 132-BYTE LINE, VIEWED FIVE WAYS.  PL-TEXT-LINE *
000400*    IS USED FOR FREE-FORM HEADER/SUMMARY TEXT BUILT WITH STRING;*
000500*    THE COLUMNAR REDEFINES BELOW ARE USED FOR THE BACKTEST      *
000600*    TRADE-DETAIL LINE, THE PER-TICKER CONTROL-BREAK SUBTOTAL    *
000700*    LINE, AND THE MOAT SCANNER RANKED-DETAIL LINE.              *
000800******************************************************************
000900*    L O G   O F   M O D I F I C A T I O N S                     *
001000*  042988 RHALVORS  ORIGINAL LAYOUT - REQ SW-0009                *
001100*  031691 RHALVORS  ADDED BT-BREAK-LINE, MULTI-TICKER RUNS NOW   *
001200*                   NEED A PER-TICKER SUBTOTAL - TKT SW-0089     *
001300*  061589 RHALVORS  ADDED MS-DETAIL-LINE FOR THE MOAT SCANNER    *
001400*                   REPORT - REQ MQ-01                           *
001500*  110798 DTUCKER   YEAR 2000 REVIEW - NO DATE FIELDS PRESENT,   *
001600*                   NO CHANGE MADE                               *
001700******************************************************************
001800 01  PRINT-LINE-AREA.
001900     05  PRINT-LINE                    PIC X(132).
002000     05  PL-TEXT-LINE REDEFINES PRINT-LINE.
002100         10  PL-TEXT                   PIC X(132).
002200     05  BT-TRADE-LINE REDEFINES PRINT-LINE.
002300         10  BTL-TICKER                PIC X(9).
002400         10  BTL-ENTRY-DATE            PIC X(11).
002500         10  BTL-EXIT-DATE             PIC X(11).
002600         10  BTL-ENTRY-PRICE           PIC X(13).
002700         10  BTL-EXIT-PRICE            PIC X(13).
002800         10  BTL-QUANTITY              PIC X(10).
002900         10  BTL-PNL                   PIC X(14).
003000         10  BTL-PNL-PCT               PIC X(10).
003100         10  BTL-HOLD-DAYS             PIC X(7).
003200         10  BTL-EXIT-REASON           PIC X(13).
003300         10  FILLER                    PIC X(21).
003400     05  BT-BREAK-LINE REDEFINES PRINT-LINE.
003500         10  BBL-LABEL                 PIC X(20).
003600         10  BBL-TICKER                PIC X(10).
003700         10  BBL-TRADE-COUNT-LBL       PIC X(16).
003800         10  BBL-TRADE-COUNT           PIC X(8).
003900         10  BBL-NET-PNL-LBL           PIC X(16).
004000         10  BBL-NET-PNL               PIC X(16).
004100         10  FILLER                    PIC X(46).
004200     05  MS-DETAIL-LINE REDEFINES PRINT-LINE.
004300         10  MSL-RANK                  PIC X(6).
004400         10  MSL-TICKER                PIC X(10).
004500         10  MSL-MOAT-SCORE            PIC X(10).
004600         10  MSL-FUND-SCORE            PIC X(10).
004700         10  MSL-TECH-SCORE            PIC X(10).
004800         10  MSL-ABOVE-MA200           PIC X(6).
004900         10  MSL-TREND                 PIC X(10).
005000         10  MSL-VOL-TREND             PIC X(12).
005100         10  MSL-REL-STR               PIC X(10).
005200         10  MSL-SUPPORT               PIC X(10).
005300         10  FILLER                    PIC X(38).
