000100******************************************************************
000200*    STR.TIP26 -- STRATEGY DEFINITION RECORD (STRATEGY-RECORD)   *
000300*    ONE RECORD PER BACKTEST RUN.  CARRIES THE ENTRY/EXIT RULE   *
000400*    TEXT, THE POSITION-SIZING METHOD AND THE STOP-LOSS/TAKE-    *
000500*    PROFIT/TRAILING-STOP PARAMETERS THE PORTFOLIO PARAGRAPHS    *
000600*    APPLY WHILE A POSITION IS OPEN.  VALIDATED ON READ BY       *
000700*    1000-VALIDATE-STRATEGY IN SWING-TRADE-BACKTEST.             *
000800******************************************************************
000900*    L O G   O F   M O D I F I C A T I O N S                     *
001000*  091887 RHALVORS  ORIGINAL LAYOUT - REQ SW-0002                *
001100*  031691 RHALVORS  ADDED ST-TRAILING-FLAG/ST-TRAILING-PCT, DESK *
001200*                   WANTED A RAISING STOP ON RUNNERS - TKT SW-089*
001300*  082694 DTUCKER   WIDENED ST-TAKE-PROFIT-PCT TO 9(4)V99, DESK  *
001400*                   RAN A STRATEGY WITH A 400% TARGET - SW-0230  *
001500*  110798 DTUCKER   YEAR 2000 REVIEW - NO DATE FIELDS PRESENT,   *
001600*                   NO CHANGE MADE                               *
001700******************************************************************
001800 01  STRATEGY-RECORD-AREA.
001900     05  ST-NAME                       PIC X(30).
002000     05  ST-ENTRY-RULE                 PIC X(80).
002100     05  ST-EXIT-RULE                  PIC X(80).
002200     05  ST-SIZING-METHOD              PIC X(1).
002300         88  ST-SIZING-FIXED               VALUE 'F'.
002400         88  ST-SIZING-PERCENT             VALUE 'P'.
002500         88  ST-SIZING-RISK-BASED          VALUE 'R'.
002600     05  ST-SIZING-VALUE               PIC 9(5)V99.
002700     05  ST-STOP-LOSS-PCT              PIC 9(3)V99.
002800     05  ST-TAKE-PROFIT-PCT            PIC 9(4)V99.
002900     05  ST-TRAILING-FLAG              PIC X(1).
003000         88  ST-TRAILING-ENABLED           VALUE 'Y'.
003100     05  ST-TRAILING-PCT               PIC 9(3)V99.
