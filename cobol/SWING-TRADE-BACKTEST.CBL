000100******************************************************************
000200*    SWING-TRADE-BACKTEST                                       *
000300*    STOCKIES TECHNOLOGY GROUP - BATCH TRADING SYSTEMS           *
000400*                                                                *
000500*    READS A STRATEGY DEFINITION AND A SORTED DAILY PRICE FILE,  *
000600*    RUNS A BAR-BY-BAR HISTORICAL SIMULATION OF A SIMPLE SWING-  *
000700*    TRADING RULE AGAINST A SIMULATED CASH/POSITION PORTFOLIO,   *
000800*    AND PRINTS A RESULTS REPORT WITH PERFORMANCE METRICS.  A    *
000900*    TICKER CHANGE ON THE SORTED PRICE FILE IS A CONTROL BREAK - *
001000*    EACH TICKER'S BAR GROUP IS AN INDEPENDENT BACKTEST RUN.     *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID.  SWING-TRADE-BACKTEST.
001500 AUTHOR.  R HALVORSEN.
001600 INSTALLATION.  STOCKIES TECHNOLOGY GROUP - BATCH SYSTEMS.
001700 DATE WRITTEN.  09/18/87.
001800 DATE COMPILED.
001900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
002000*
002100******************************************************************
002200*    L O G   O F   M O D I F I C A T I O N S                     *
002300******************************************************************
002400*  091887 RHALVORS  ORIGINAL PROGRAM - REQ SW-0002.  SINGLE      *
002500*                   ENTRY/EXIT RULE, FIXED-DOLLAR SIZING ONLY.   *
002600*  072987 RHALVORS  ADDED TRADE LOG OUTPUT - REQ SW-0012.        *
002700*  042988 RHALVORS  ADDED RESULTS REPORT - REQ SW-0009.          *
002800*  091987 RHALVORS  ADDED STOP-LOSS/TAKE-PROFIT - REQ SW-0033.   *
002900*  031691 RHALVORS  ADDED TRAILING STOP AND ST-TRAILING-PCT,     *
003000*                   TKT SW-0089.  ADDED CONTROL-BREAK SUBTOTAL   *
003100*                   LINE WHEN A RUN COVERS MORE THAN ONE TICKER. *
003200*  082694 DTUCKER   ADDED PERCENTAGE AND RISK-BASED (ATR) SIZING *
003300*                   METHODS - TKT SW-0170.  ADDED SORTINO RATIO. *
003400*  042293 DTUCKER   WIDENED SEVERAL AMOUNT FIELDS, ACCOUNTS      *
003500*                   RUNNING LARGE POSITION SIZES OVERFLOWED THE  *
003600*                   OLD PICTURES - TKT SW-0219, TKT SW-0221.     *
003700*  110798 DTUCKER   YEAR 2000 REVIEW - ALL DATE FIELDS ARE       *
003800*                   ALREADY FULL 4-DIGIT-CENTURY 9(8), NO CHANGE *
003900*                   REQUIRED.  REVIEWED WITH QA PER STD Y2K-004. *
004000*  091905 MFEENEY   REWROTE THE RULE-TEXT PARSER TO HANDLE THE   *
004100*                   FULL COMPARISON/ARITHMETIC GRAMMAR INSTEAD   *
004200*                   OF THE OLD HARD-CODED RSI/SMA CHECK - REQ    *
004300*                   SW-0250.  ADDED MACD/BOLLINGER/STOCHASTIC/   *
004400*                   ADX INDICATOR SUPPORT.                       *
004500*  062603 MFEENEY   ADDED THE PROFIT-FACTOR AND EXPECTANCY LINES *
004600*                   TO THE SUMMARY BLOCK - TKT SW-0304.          *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-SIGN-CLASS   IS '+' '-'
005400     CLASS RULE-TEXT-CLASS      IS 'A' THRU 'Z' '0' THRU '9'
005500                                    '(' ')' '.' '-' '_' ' '
005600                                    '>' '<' '=' '!' '*' '/' '+'
005700     CLASS STRATEGY-NAME-CLASS  IS 'A' THRU 'Z' '0' THRU '9'
005800                                    '-' '_' ' '
005900     UPSI-0 ON STATUS IS SW-TEST-RUN.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRICES        ASSIGN TO "PRICES"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-PRICES-STATUS.
006600     SELECT STRATEGY      ASSIGN TO "STRATEGY"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-STRATEGY-STATUS.
006900     SELECT TRADES        ASSIGN TO "TRADES"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-TRADES-STATUS.
007200     SELECT EQUITY        ASSIGN TO "EQUITY"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-EQUITY-STATUS.
007500     SELECT REPORT        ASSIGN TO "REPORT"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-REPORT-STATUS.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  PRICES
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 72 CHARACTERS.
008500 01  PRICES-REC.
008600     COPY PRC.TIP20.
008700*
008800 FD  STRATEGY
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 215 CHARACTERS.
009100 01  STRATEGY-REC.
009200     COPY STR.TIP26.
009300*
009400 FD  TRADES
009500     LABEL RECORD IS STANDARD
009600     RECORD CONTAINS 101 CHARACTERS.
009700 01  TRADES-REC.
009800     COPY TRD.TIP22.
009900*
010000 FD  EQUITY
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 47 CHARACTERS.
010300 01  EQUITY-REC.
010400     COPY EQT.TIP23.
010500*
010600 FD  REPORT
010700     LABEL RECORD IS OMITTED
010800     RECORD CONTAINS 132 CHARACTERS
010900     LINAGE IS 58 WITH FOOTING AT 54.
011000 01  REPORT-REC                       PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 01  RUN-PARAMETERS.
011500     COPY PRM.TIP27.
011600*
011700 01  WS-PRINT-AREA.
011800     COPY RPT.TIP25.
011900*
012000 01  WS-FILE-STATUS-AREA.
012100     05  WS-PRICES-STATUS              PIC X(2).
012200     05  WS-STRATEGY-STATUS            PIC X(2).
012300     05  WS-TRADES-STATUS              PIC X(2).
012400     05  WS-EQUITY-STATUS              PIC X(2).
012500     05  WS-REPORT-STATUS              PIC X(2).
012600*
012700 01  WS-SWITCHES.
012800     05  WS-PRICES-EOF-SW              PIC X(1)    VALUE 'N'.
012900         88  PRICES-EOF                            VALUE 'Y'.
013000     05  WS-STRATEGY-VALID-SW          PIC X(1)    VALUE 'N'.
013100         88  STRATEGY-VALID                        VALUE 'Y'.
013200     05  WS-IN-POSITION-SW             PIC X(1)    VALUE 'N'.
013300         88  IN-POSITION                           VALUE 'Y'.
013400     05  WS-ENTRY-SIGNAL-SW            PIC X(1)    VALUE 'N'.
013500         88  ENTRY-SIGNAL-TRUE                     VALUE 'Y'.
013600     05  WS-EXIT-SIGNAL-SW             PIC X(1)    VALUE 'N'.
013700         88  EXIT-SIGNAL-TRUE                      VALUE 'Y'.
013800     05  WS-TEST-RUN                   PIC X(1)    VALUE 'N'.
013900*
014000 01  WS-COUNTERS.
014100     05  WS-BAR-COUNT                  PIC 9(5) COMP VALUE 0.
014200     05  WS-TICKER-COUNT               PIC 9(5) COMP VALUE 0.
014300     05  BAR-IX                        PIC 9(5) COMP VALUE 0.
014400     05  WK-IX                         PIC 9(5) COMP VALUE 0.
014500     05  WK-IX2                        PIC 9(5) COMP VALUE 0.
014600     05  TOK-IX                        PIC 9(3) COMP VALUE 0.
014700     05  WS-TOKEN-COUNT                PIC 9(3) COMP VALUE 0.
014800     05  WS-GRAND-TICKER-COUNT         PIC 9(5) COMP VALUE 0.
014900*
015000*    THE ENTIRE BAR SERIES FOR ONE TICKER IS BUFFERED HERE       *
015100*    BEFORE INDICATORS ARE COMPUTED - INDICATORS SUCH AS RSI     *
015200*    AND ATR NEED A ROLLING WINDOW, MACD/EMA NEED THE FULL       *
015300*    HISTORY, SO A ONE-TICKER-AT-A-TIME TABLE IS SIMPLER THAN    *
015400*    RE-READING THE PRICE FILE FOR EVERY INDICATOR.              *
015500*
015600 01  WS-CURRENT-TICKER                 PIC X(8).
015700 01  WS-BAR-TABLE.
015800     05  WS-BAR-ENTRY OCCURS 2500 TIMES INDEXED BY BAR-IDX.
015900         10  WS-BAR-DATE               PIC 9(8).
016000         10  WS-BAR-OPEN               PIC S9(7)V9(4).
016100         10  WS-BAR-HIGH               PIC S9(7)V9(4).
016200         10  WS-BAR-LOW                PIC S9(7)V9(4).
016300         10  WS-BAR-CLOSE              PIC S9(7)V9(4).
016400         10  WS-BAR-VOLUME             PIC 9(12).
016500*
016600*    PARALLEL INDICATOR TABLE - SAME SUBSCRIPT AS WS-BAR-TABLE.  *
016700*
016800 01  WS-IND-TABLE.
016900     05  WS-IND-ENTRY OCCURS 2500 TIMES INDEXED BY IND-IDX.
017000         10  WS-IND-TR                 PIC S9(7)V9(6).
017100         10  WS-IND-PDM                PIC S9(7)V9(6).
017200         10  WS-IND-MDM                PIC S9(7)V9(6).
017300         10  WS-IND-DX                 PIC S9(7)V9(6).
017400         10  WS-IND-DX-DEF-SW          PIC X(1).
017500         10  WS-IND-TP                 PIC S9(7)V9(6).
017600         10  WS-IND-EMA-FAST           PIC S9(7)V9(6).
017700         10  WS-IND-EMA-SLOW           PIC S9(7)V9(6).
017800         10  WS-IND-MACD-VALUE         PIC S9(7)V9(6).
017900         10  WS-IND-MACD-SIGNAL        PIC S9(7)V9(6).
018000         10  WS-IND-MACD-HIST          PIC S9(7)V9(6).
018100         10  WS-IND-MACD-DEF-SW        PIC X(1).
018200         10  WS-IND-BB-UPPER           PIC S9(7)V9(6).
018300         10  WS-IND-BB-LOWER           PIC S9(7)V9(6).
018400         10  WS-IND-BB-DEF-SW          PIC X(1).
018500         10  WS-IND-ADX-VALUE          PIC S9(7)V9(6).
018600         10  WS-IND-ADX-DEF-SW         PIC X(1).
018700         10  WS-IND-STOCH-K            PIC S9(7)V9(6).
018800         10  WS-IND-STOCH-D            PIC S9(7)V9(6).
018900         10  WS-IND-STOCH-DEF-SW       PIC X(1).
019000         10  WS-IND-OBV                PIC S9(15)V9(4).
019100         10  WS-IND-VWAP               PIC S9(9)V9(6).
019200         10  WS-IND-CCI                PIC S9(7)V9(6).
019300         10  WS-IND-CCI-DEF-SW         PIC X(1).
019400         10  WS-IND-ROC                PIC S9(7)V9(6).
019500         10  WS-IND-ROC-DEF-SW         PIC X(1).
019600         10  WS-IND-MOMENTUM           PIC S9(7)V9(4).
019700         10  WS-IND-MOM-DEF-SW         PIC X(1).
019800         10  WS-IND-WILLIAMS-R         PIC S9(7)V9(6).
019900         10  WS-IND-WILLR-DEF-SW       PIC X(1).
020000         10  WS-IND-WMA10              PIC S9(7)V9(6).
020100         10  WS-IND-WMA10-DEF-SW       PIC X(1).
020200         10  WS-IND-SMA OCCURS 4 TIMES.
020300             15  WS-IND-SMA-VALUE      PIC S9(7)V9(6).
020400             15  WS-IND-SMA-DEF-SW     PIC X(1).
020500         10  WS-IND-EMA OCCURS 4 TIMES.
020600             15  WS-IND-EMA-VALUE      PIC S9(7)V9(6).
020700             15  WS-IND-EMA-DEF-SW     PIC X(1).
020800         10  WS-IND-RSI OCCURS 4 TIMES.
020900             15  WS-IND-RSI-VALUE      PIC S9(3)V9(6).
021000             15  WS-IND-RSI-DEF-SW     PIC X(1).
021100         10  WS-IND-ATR OCCURS 4 TIMES.
021200             15  WS-IND-ATR-VALUE      PIC S9(7)V9(6).
021300             15  WS-IND-ATR-DEF-SW     PIC X(1).
021400*
021500*    DISTINCT SMA/EMA/RSI/ATR PERIODS PULLED OUT OF THE RULE     *
021600*    TEXT (OR FORCED IN FOR RISK-BASED SIZING) BEFORE INDICATORS *
021700*    ARE COMPUTED, SO THE GENERIC PERIOD LOOP KNOWS WHAT TO DO.  *
021800*
021900 01  WS-PERIOD-TABLE.
022000     05  WS-SMA-PERIODS OCCURS 4 TIMES PIC 9(3) COMP.
022100     05  WS-SMA-PERIOD-COUNT           PIC 9(1) COMP VALUE 0.
022200     05  WS-EMA-PERIODS OCCURS 4 TIMES PIC 9(3) COMP.
022300     05  WS-EMA-PERIOD-COUNT           PIC 9(1) COMP VALUE 0.
022400     05  WS-RSI-PERIODS OCCURS 4 TIMES PIC 9(3) COMP.
022500     05  WS-RSI-PERIOD-COUNT           PIC 9(1) COMP VALUE 0.
022600     05  WS-ATR-PERIODS OCCURS 4 TIMES PIC 9(3) COMP.
022700     05  WS-ATR-PERIOD-COUNT           PIC 9(1) COMP VALUE 0.
022800*
022900*    RULE-TEXT TOKENIZER AND PARSED-RULE WORK AREAS.  A RULE IS  *
023000*    UP TO THREE CONDITIONS JOINED LEFT TO RIGHT BY AND/OR, EACH *
023100*    CONDITION AN EXPR-OP-EXPR, EACH EXPR AN OPERAND OR TWO      *
023200*    OPERANDS JOINED BY ONE ARITHMETIC OPERATOR.                 *
023300*
023400 01  WS-TOKEN-TABLE.
023500     05  WS-TOKEN OCCURS 20 TIMES      PIC X(16).
023600*
023700 01  WS-OPERAND-WORK.
023800     05  WK-OPD-TYPE                   PIC X(1).
023900         88  WK-OPD-IS-LITERAL             VALUE 'L'.
024000         88  WK-OPD-IS-VARIABLE            VALUE 'V'.
024100         88  WK-OPD-IS-INDICATOR           VALUE 'I'.
024200     05  WK-OPD-NAME                   PIC X(12).
024300     05  WK-OPD-PERIOD                 PIC 9(3) COMP.
024400     05  WK-OPD-LITERAL                PIC S9(9)V9(4).
024500*
024600 01  WS-PARSED-RULE-TABLE.
024700     05  WS-PARSED-RULE OCCURS 2 TIMES INDEXED BY RULE-IDX.
024800         10  WS-RULE-COND-COUNT        PIC 9(1) COMP.
024900         10  WS-RULE-COND OCCURS 3 TIMES INDEXED BY COND-IDX.
025000             15  WC-NOT-FLAG           PIC X(1).
025100             15  WC-JOIN-OP            PIC X(3).
025200             15  WC-LEFT-OPD1          PIC X(1).
025300             15  WC-LEFT-NAME1         PIC X(12).
025400             15  WC-LEFT-PERIOD1       PIC 9(3) COMP.
025500             15  WC-LEFT-LIT1          PIC S9(9)V9(4).
025600             15  WC-LEFT-ARITH-OP      PIC X(1).
025700             15  WC-LEFT-OPD2          PIC X(1).
025800             15  WC-LEFT-NAME2         PIC X(12).
025900             15  WC-LEFT-PERIOD2       PIC 9(3) COMP.
026000             15  WC-LEFT-LIT2          PIC S9(9)V9(4).
026100             15  WC-COMPARE-OP         PIC X(2).
026200             15  WC-RIGHT-OPD1         PIC X(1).
026300             15  WC-RIGHT-NAME1        PIC X(12).
026400             15  WC-RIGHT-PERIOD1      PIC 9(3) COMP.
026500             15  WC-RIGHT-LIT1         PIC S9(9)V9(4).
026600             15  WC-RIGHT-ARITH-OP     PIC X(1).
026700             15  WC-RIGHT-OPD2         PIC X(1).
026800             15  WC-RIGHT-NAME2        PIC X(12).
026900             15  WC-RIGHT-PERIOD2      PIC 9(3) COMP.
027000             15  WC-RIGHT-LIT2         PIC S9(9)V9(4).
027100*    ENTRY-RULE IS WS-PARSED-RULE(1), EXIT-RULE IS WS-PARSED-RULE(2).
027200 77  WS-ENTRY-RULE-SUB                 PIC 9(1) COMP VALUE 1.
027300 77  WS-EXIT-RULE-SUB                  PIC 9(1) COMP VALUE 2.
027400*    081026 MFEENEY  TKT SW-0348 - TRADING-DAY ANNUALIZING FACTOR
027500*    FOR SHARPE/SORTINO, PRECOMPUTED SINCE 252 NEVER CHANGES.
027600 77  WS-SQRT-252                       PIC S9(3)V9(8)
027700                                        VALUE 15.87450787.
027800*
027900 01  WS-EVAL-WORK.
028000     05  WK-EXPR-VALUE                 PIC S9(11)V9(6).
028100     05  WK-EXPR-DEF-SW                PIC X(1).
028200     05  WK-LEFT-VALUE                 PIC S9(11)V9(6).
028300     05  WK-LEFT-DEF-SW                PIC X(1).
028400     05  WK-RIGHT-VALUE                PIC S9(11)V9(6).
028500     05  WK-RIGHT-DEF-SW               PIC X(1).
028600     05  WK-COND-RESULT-SW             PIC X(1).
028700     05  WK-RUN-RESULT-SW              PIC X(1).
028800*
028900*    PORTFOLIO STATE FOR THE CURRENT TICKER.                     *
029000*
029100 01  WS-PORTFOLIO.
029200     05  WS-CASH                       PIC S9(11)V99.
029300     05  WS-POSITION-QTY               PIC 9(9) COMP.
029400     05  WS-ENTRY-PRICE                PIC S9(7)V9(4).
029500     05  WS-ENTRY-DATE                 PIC 9(8).
029600*    062603 MFEENEY  WS-STOP-LOSS-PRICE IS THE ONE STOP LINE A
029700*                    POSITION CARRIES.  5400-UPDATE-TRAILING-
029800*                    STOP RATCHETS THIS SAME FIELD UPWARD WHEN
029900*                    THE STRATEGY ALSO CARRIES A TRAILING PCT -
030000*                    THERE IS NO SEPARATE TRAILING-STOP FIELD
030100*                    ANY MORE - TKT SW-0341.
030200     05  WS-STOP-LOSS-PRICE            PIC S9(7)V9(4).
030300     05  WS-TAKE-PROFIT-PRICE          PIC S9(7)V9(4).
030400     05  WS-CUM-COMMISSION             PIC S9(9)V99.
030500     05  WS-BUY-PRICE                  PIC S9(7)V9(4).
030600     05  WS-SELL-PRICE                 PIC S9(7)V9(4).
030700     05  WS-TICKER-TRADE-COUNT         PIC 9(5) COMP.
030800     05  WS-TICKER-NET-PNL             PIC S9(11)V99.
030900*
031000*    EQUITY CURVE AND TRADE LOG FOR THE CURRENT TICKER, KEPT IN  *
031100*    MEMORY SO METRICS CAN BE COMPUTED AFTER THE SIMULATION.     *
031200*
031300 01  WS-EQUITY-CURVE.
031400     05  WS-EQUITY-COUNT               PIC 9(5) COMP VALUE 0.
031500     05  WS-EQUITY-ENTRY OCCURS 2500 TIMES INDEXED BY EQ-IDX.
031600         10  WS-EQ-DATE                PIC 9(8).
031700         10  WS-EQ-VALUE               PIC S9(11)V99.
031800*
031900 01  WS-TRADE-LOG.
032000     05  WS-TRADE-COUNT                PIC 9(5) COMP VALUE 0.
032100     05  WS-TRADE-ENTRY OCCURS 2500 TIMES INDEXED BY TR-IDX.
032200         10  WS-TL-ENTRY-DATE          PIC 9(8).
032300         10  WS-TL-EXIT-DATE           PIC 9(8).
032400         10  WS-TL-ENTRY-PRICE         PIC S9(7)V9(4).
032500         10  WS-TL-EXIT-PRICE          PIC S9(7)V9(4).
032600         10  WS-TL-QUANTITY            PIC 9(9) COMP.
032700         10  WS-TL-COMMISSION          PIC S9(9)V99.
032800         10  WS-TL-PNL                 PIC S9(9)V99.
032900         10  WS-TL-PNL-PCT             PIC S9(5)V99.
033000         10  WS-TL-HOLD-DAYS           PIC 9(5) COMP.
033100         10  WS-TL-EXIT-REASON         PIC X(12).
033200*
033300*    METRICS WORK AREA.                                          *
033400*
033500 01  WS-METRICS.
033600     05  WS-M-TOTAL-RETURN-PCT         PIC S9(7)V99.
033700     05  WS-M-CAGR-PCT                 PIC S9(7)V99.
033800     05  WS-M-YEARS                    PIC S9(5)V9(6).
033900     05  WS-M-SHARPE                   PIC S9(5)V99.
034000     05  WS-M-SORTINO                  PIC S9(5)V99.
034100     05  WS-M-MAXDD-PCT                PIC S9(5)V99.
034200     05  WS-M-PEAK-VALUE               PIC S9(11)V99.
034300     05  WS-M-PEAK-DATE                PIC 9(8).
034400     05  WS-M-TROUGH-VALUE             PIC S9(11)V99.
034500     05  WS-M-TROUGH-DATE              PIC 9(8).
034600     05  WS-M-WIN-COUNT                PIC 9(5) COMP.
034700     05  WS-M-LOSS-COUNT               PIC 9(5) COMP.
034800     05  WS-M-WIN-RATE-PCT             PIC S9(5)V99.
034900     05  WS-M-GROSS-PROFIT             PIC S9(11)V99.
035000     05  WS-M-GROSS-LOSS               PIC S9(11)V99.
035100     05  WS-M-PROFIT-FACTOR            PIC S9(7)V99.
035200     05  WS-M-EXPECTANCY               PIC S9(9)V99.
035300     05  WS-M-AVG-WIN                  PIC S9(9)V99.
035400     05  WS-M-AVG-LOSS                 PIC S9(9)V99.
035500     05  WS-M-LARGEST-WIN              PIC S9(9)V99.
035600     05  WS-M-LARGEST-LOSS             PIC S9(9)V99.
035700     05  WS-M-AVG-HOLD-DAYS            PIC S9(5)V99.
035800     05  WS-M-TOTAL-COMMISSION         PIC S9(9)V99.
035900     05  WS-M-MEAN-RETURN              PIC S9(5)V9(8).
036000     05  WS-M-STDEV-RETURN             PIC S9(5)V9(8).
036100     05  WS-M-NEG-STDEV-RETURN         PIC S9(5)V9(8).
036200*
036300 01  WS-WORK-FIELDS.
036400     05  WK-NUM-1                      PIC S9(15)V9(8).
036500     05  WK-NUM-1-BROKEN REDEFINES WK-NUM-1.
036600         10  WK-NUM-1-WHOLE            PIC S9(15).
036700         10  WK-NUM-1-FRAC             PIC 9(8).
036800     05  WK-NUM-2                      PIC S9(15)V9(8).
036900     05  WK-NUM-3                      PIC S9(15)V9(8).
037000*    081026 MFEENEY  TKT SW-0348 - SCRATCH FOR ABSOLUTE-VALUE
037100*    DIFFERENCES, NO ABS INTRINSIC ON THIS COMPILER.
037200     05  WK-NUM-4                      PIC S9(15)V9(8).
037300     05  WK-SUM                        PIC S9(15)V9(8).
037400     05  WK-SUM-2                      PIC S9(15)V9(8).
037500     05  WK-MEAN                       PIC S9(15)V9(8).
037600     05  WK-COUNT                      PIC 9(5) COMP.
037700*    062603 MFEENEY  TKT SW-0341 - COUNTS ONLY THE DOWNSIDE
037800*    (NEGATIVE-RETURN) PERIODS SO 6400 CAN SIZE SORTINO'S
037900*    DOWNSIDE-DEVIATION SAMPLE CORRECTLY.
038000     05  WK-NEG-COUNT                  PIC 9(5) COMP.
038100     05  WK-PERIOD                     PIC 9(3) COMP.
038200     05  WK-ALPHA                      PIC S9(1)V9(8).
038300     05  WK-HIGHEST                    PIC S9(7)V9(4).
038400     05  WK-LOWEST                     PIC S9(7)V9(4).
038500     05  WK-QUANTITY                   PIC 9(9) COMP.
038600     05  WK-COST                       PIC S9(11)V99.
038700     05  WK-COMMISSION                 PIC S9(9)V99.
038800     05  WK-PROCEEDS                   PIC S9(11)V99.
038900     05  WK-EXIT-FILL-PRICE            PIC S9(7)V9(4).
039000     05  WK-ALLOCATION                 PIC S9(11)V99.
039100     05  WK-RISK-AMOUNT                PIC S9(11)V99.
039200     05  WK-RISK-PER-SHARE             PIC S9(7)V9(4).
039300     05  WK-HOLD-DAYS                  PIC 9(5) COMP.
039400     05  WK-DATE-1                     PIC 9(8).
039500     05  WK-DATE-1-BROKEN REDEFINES WK-DATE-1.
039600         10  WK-DATE-1-CC               PIC 9(2).
039700         10  WK-DATE-1-YY               PIC 9(2).
039800         10  WK-DATE-1-MM               PIC 9(2).
039900         10  WK-DATE-1-DD               PIC 9(2).
040000     05  WK-DATE-2                     PIC 9(8).
040100     05  WK-DATE-2-BROKEN REDEFINES WK-DATE-2.
040200         10  WK-DATE-2-CC               PIC 9(2).
040300         10  WK-DATE-2-YY               PIC 9(2).
040400         10  WK-DATE-2-MM               PIC 9(2).
040500         10  WK-DATE-2-DD               PIC 9(2).
040600     05  WK-DAYS-DIFF                  PIC S9(7) COMP.
040700     05  WK-EDIT-FIELD                 PIC -(7)9.99.
040800     05  WK-EDIT-FIELD-BIG             PIC -(9)9.99.
040900     05  WK-EDIT-FIELD-PCT             PIC -(5)9.99.
041000     05  WK-EDIT-DATE                  PIC 9999/99/99.
041100*    081026 MFEENEY  TKT SW-0348 - HOLDING AREA SO THE RANGE
041200*    HEADING CAN CARRY BOTH THE BEGIN AND END DATE ON ONE STRING.
041300     05  WK-EDIT-DATE-BEG-HOLD         PIC X(10).
041400*
041500 01  WS-REPORT-HEADINGS.
041600     05  WS-STRATEGY-NAME-PRT          PIC X(30).
041700     05  WS-TICKER-PRT                 PIC X(8).
041800     05  WS-DATE-RANGE-BEG             PIC 9(8).
041900     05  WS-DATE-RANGE-END             PIC 9(8).
042000*
042100*    081026 MFEENEY  TKT SW-0348 - THIS COMPILER HAS NO ABS,
042200*    SQRT, NUMVAL, INTEGER-OF-DATE, EXP OR LOG INTRINSIC
042300*    FUNCTIONS.  THE 9000 SERIES BELOW IS HAND-ROLLED WORK TO
042400*    REPLACE THEM - SQUARE ROOT BY NEWTON'S METHOD, A DAY-NUMBER
042500*    ROUTINE FOR DATE ARITHMETIC (FLIEGEL AND VAN FLANDERN,
042600*    COMM. ACM 1968), A CHARACTER-AT-A-TIME NUMERIC-LITERAL
042700*    SCANNER, AND NATURAL-LOG/EXPONENTIAL BY POWER SERIES FOR
042800*    THE CAGR CALCULATION.  SEE THE 9000 SERIES BANNER FOR USAGE.
042900 01  WS-SQRT-WORK.
043000     05  WK-SQRT-INPUT                 PIC S9(11)V9(8).
043100     05  WK-SQRT-RESULT                PIC S9(11)V9(8).
043200     05  WK-SQRT-GUESS                 PIC S9(11)V9(8).
043300     05  WK-SQRT-LAST-GUESS            PIC S9(11)V9(8).
043400     05  WK-SQRT-DIFF                  PIC S9(11)V9(8).
043500     05  WK-SQRT-ITER                  PIC 9(2) COMP.
043600*
043700 01  WS-JULIAN-WORK.
043800     05  WK-JD-YEAR                    PIC S9(5) COMP.
043900     05  WK-JD-MONTH                   PIC S9(5) COMP.
044000     05  WK-JD-DAY                     PIC S9(5) COMP.
044100     05  WK-JD-ADJ-YR                  PIC S9(5) COMP.
044200     05  WK-JD-RESULT                  PIC S9(9) COMP.
044300     05  WK-JD-DATE-1-SAVE             PIC S9(9) COMP.
044400*
044500 01  WS-NUMVAL-WORK.
044600     05  WK-NV-TOKEN                   PIC X(16).
044700     05  WK-NV-CHAR REDEFINES WK-NV-TOKEN
044800                                        PIC X(1) OCCURS 16 TIMES.
044900     05  WK-NV-IX                      PIC 9(2) COMP.
045000     05  WK-NV-SIGN                    PIC S9(1) COMP.
045100     05  WK-NV-DECIMAL-SW              PIC X(1).
045200         88  WK-NV-DECIMAL-SEEN                  VALUE 'Y'.
045300     05  WK-NV-WHOLE                   PIC S9(9) COMP.
045400     05  WK-NV-FRAC                    PIC S9(9) COMP.
045500     05  WK-NV-FRAC-DIGITS             PIC 9(2) COMP.
045600     05  WK-NV-DIVISOR                 PIC 9(9) COMP.
045700     05  WK-NV-DIGIT                   PIC 9(1).
045800     05  WK-NV-RESULT                  PIC S9(9)V9(4).
045900*
046000 01  WS-LN-EXP-WORK.
046100     05  WK-LN-INPUT                   PIC S9(5)V9(8).
046200     05  WK-LN-RESULT                  PIC S9(5)V9(8).
046300     05  WK-LN-Z                       PIC S9(5)V9(8).
046400     05  WK-LN-Z-SQ                    PIC S9(5)V9(8).
046500     05  WK-LN-TERM                    PIC S9(5)V9(8).
046600     05  WK-LN-SUM                     PIC S9(5)V9(8).
046700     05  WK-LN-ITER                    PIC 9(3) COMP.
046800     05  WK-EXP-INPUT                  PIC S9(5)V9(8).
046900     05  WK-EXP-RESULT                 PIC S9(5)V9(8).
047000     05  WK-EXP-TERM                   PIC S9(5)V9(8).
047100     05  WK-EXP-SUM                    PIC S9(5)V9(8).
047200     05  WK-EXP-ITER                   PIC 9(3) COMP.
047300*
047400* ----------------------------------------------------------------
047500 PROCEDURE DIVISION.
047600*
047700 0000-MAINLINE.
047800*    042988 RHALVORS  MAINLINE REBUILT AROUND THE TICKER CONTROL
047900*                     BREAK WHEN THE RESULTS REPORT WAS ADDED.
048000     OPEN INPUT STRATEGY
048100          INPUT PRICES
048200          OUTPUT TRADES
048300          OUTPUT EQUITY
048400          OUTPUT REPORT.
048500     PERFORM 1000-VALIDATE-STRATEGY THRU 1000-EXIT.
048600     IF NOT STRATEGY-VALID
048700         PERFORM 9900-ABEND-STRATEGY THRU 9900-EXIT
048800         GO TO 0000-CLOSE-DOWN.
048900     PERFORM 4100-PARSE-RULE THRU 4100-EXIT.
049000     PERFORM 2000-READ-PRICE-RECORD THRU 2000-EXIT.
049100     PERFORM 0100-PROCESS-TICKER-GROUP THRU 0100-EXIT
049200         UNTIL PRICES-EOF.
049300 0000-CLOSE-DOWN.
049400     CLOSE STRATEGY PRICES TRADES EQUITY REPORT.
049500     STOP RUN.
049600*
049700*    062603 MFEENEY  TKT SW-0345 - PULLED OUT OF 0000-MAINLINE'S
049800*    IN-LINE PERFORM UNTIL SO THE MAINLINE LOOP RUNS OUT-OF-LINE
049900*    LIKE EVERY OTHER LOOP IN THE PROGRAM.
050000 0100-PROCESS-TICKER-GROUP.
050100     MOVE PR-TICKER TO WS-CURRENT-TICKER.
050200     ADD 1 TO WS-GRAND-TICKER-COUNT.
050300     PERFORM 2100-BUFFER-TICKER-GROUP THRU 2100-EXIT.
050400     PERFORM 3000-COMPUTE-INDICATORS THRU 3000-EXIT.
050500     PERFORM 5000-RUN-SIMULATION THRU 5000-EXIT.
050600     PERFORM 6000-COMPUTE-METRICS THRU 6000-EXIT.
050700     PERFORM 7000-PRINT-REPORT THRU 7000-EXIT.
050800 0100-EXIT.
050900     EXIT.
051000*
051100******************************************************************
051200*    1000 SERIES - VALIDATORS                                    *
051300******************************************************************
051400 1000-VALIDATE-STRATEGY.
051500     READ STRATEGY INTO STRATEGY-REC
051600         AT END
051700             MOVE 'N' TO WS-STRATEGY-VALID-SW
051800             GO TO 1000-EXIT
051900     END-READ.
052000     MOVE 'Y' TO WS-STRATEGY-VALID-SW.
052100     PERFORM 1100-VALIDATE-NAME THRU 1100-EXIT.
052200     PERFORM 1200-VALIDATE-SIZING THRU 1200-EXIT.
052300     PERFORM 1300-VALIDATE-RANGES THRU 1300-EXIT.
052400 1000-EXIT.
052500     EXIT.
052600*
052700 1100-VALIDATE-NAME.
052800*    STRATEGY NAME MUST BE NON-BLANK, LETTERS/DIGITS/SPACE/
052900*    HYPHEN/UNDERSCORE ONLY.
053000*    062603 MFEENEY  TKT SW-0346 - "ALPHANUMERIC" IS NOT A CLASS
053100*    CONDITION RESERVED WORD, SO THE OLD TEST NEVER COMPILED.
053200*    SPECIAL-NAMES CARRIES STRATEGY-NAME-CLASS FOR EXACTLY THIS
053300*    FIELD - A CLASS CONDITION TESTS EVERY CHARACTER POSITION OF
053400*    ST-NAME AGAINST THE CLASS'S CHARACTER LIST IN ONE SHOT.
053500     IF ST-NAME = SPACES
053600         MOVE 'N' TO WS-STRATEGY-VALID-SW
053700     END-IF.
053800     IF ST-NAME IS NOT STRATEGY-NAME-CLASS
053900         MOVE 'N' TO WS-STRATEGY-VALID-SW
054000     END-IF.
054100 1100-EXIT.
054200     EXIT.
054300*
054400 1200-VALIDATE-SIZING.
054500     IF NOT ST-SIZING-FIXED
054600         AND NOT ST-SIZING-PERCENT
054700         AND NOT ST-SIZING-RISK-BASED
054800         MOVE 'N' TO WS-STRATEGY-VALID-SW
054900     END-IF.
055000 1200-EXIT.
055100     EXIT.
055200*
055300 1300-VALIDATE-RANGES.
055400*    STOP-LOSS IN (0,100], TAKE-PROFIT IN (0,1000].  ZERO MEANS
055500*    "NONE" AND IS ALWAYS ALLOWED (SEE BUSINESS RULES).
055600     IF ST-STOP-LOSS-PCT NOT = 0
055700         IF ST-STOP-LOSS-PCT > 100
055800             MOVE 'N' TO WS-STRATEGY-VALID-SW
055900         END-IF
056000     END-IF.
056100     IF ST-TAKE-PROFIT-PCT NOT = 0
056200         IF ST-TAKE-PROFIT-PCT > 1000
056300             MOVE 'N' TO WS-STRATEGY-VALID-SW
056400         END-IF
056500     END-IF.
056600 1300-EXIT.
056700     EXIT.
056800*
056900******************************************************************
057000*    2000 SERIES - PRICE FILE READ AND TICKER CONTROL BREAK      *
057100******************************************************************
057200 2000-READ-PRICE-RECORD.
057300     READ PRICES INTO PRICES-REC
057400         AT END
057500             MOVE 'Y' TO WS-PRICES-EOF-SW
057600     END-READ.
057700 2000-EXIT.
057800     EXIT.
057900*
058000 2100-BUFFER-TICKER-GROUP.
058100     MOVE 0 TO WS-BAR-COUNT.
058200     PERFORM 2110-BUFFER-ONE-BAR THRU 2110-EXIT
058300         UNTIL PRICES-EOF
058400             OR PR-TICKER NOT = WS-CURRENT-TICKER.
058500*    081026 MFEENEY  TKT SW-0348 - FIRST AND LAST BAR DATE OF THE
058600*    GROUP, HELD FOR THE RESULTS REPORT HEADING - REQ SW-0009.
058700     MOVE WS-BAR-DATE (1) TO WS-DATE-RANGE-BEG.
058800     SET BAR-IDX TO WS-BAR-COUNT.
058900     MOVE WS-BAR-DATE (BAR-IDX) TO WS-DATE-RANGE-END.
059000 2100-EXIT.
059100     EXIT.
059200*
059300*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
059400*    IN-LINE PERFORM UNTIL ABOVE.
059500 2110-BUFFER-ONE-BAR.
059600     ADD 1 TO WS-BAR-COUNT.
059700     SET BAR-IDX TO WS-BAR-COUNT.
059800     MOVE PR-DATE   TO WS-BAR-DATE (BAR-IDX).
059900     MOVE PR-OPEN   TO WS-BAR-OPEN (BAR-IDX).
060000     MOVE PR-HIGH   TO WS-BAR-HIGH (BAR-IDX).
060100     MOVE PR-LOW    TO WS-BAR-LOW (BAR-IDX).
060200     MOVE PR-CLOSE  TO WS-BAR-CLOSE (BAR-IDX).
060300     MOVE PR-VOLUME TO WS-BAR-VOLUME (BAR-IDX).
060400     PERFORM 2000-READ-PRICE-RECORD THRU 2000-EXIT.
060500 2110-EXIT.
060600     EXIT.
060700*
060800******************************************************************
060900*    3000 SERIES - INDICATORS (SPEC: SMA/EMA/WMA/RSI/MACD/       *
061000*    BOLLINGER/ATR/STOCHASTIC/ADX/OBV/VWAP/CCI/ROC/MOMENTUM/     *
061100*    WILLIAMS %R).  ONE FORWARD PASS OVER THE BUFFERED TICKER.   *
061200******************************************************************
061300 3000-COMPUTE-INDICATORS.
061400     PERFORM 3010-BUILD-PERIOD-TABLES THRU 3010-EXIT.
061500     MOVE ZERO TO WK-SUM WK-SUM-2.
061600     PERFORM 3005-COMPUTE-BAR-INDICATORS THRU 3005-EXIT
061700         VARYING BAR-IX FROM 1 BY 1
061800         UNTIL BAR-IX > WS-BAR-COUNT.
061900 3000-EXIT.
062000     EXIT.
062100*
062200*    062603 MFEENEY  TKT SW-0345 - PER-BAR INDICATOR PASS PULLED
062300*    OUT OF 3000'S OLD IN-LINE PERFORM VARYING.
062400 3005-COMPUTE-BAR-INDICATORS.
062500     SET IND-IDX TO BAR-IX.
062600     PERFORM 3020-COMPUTE-TR-TP THRU 3020-EXIT.
062700     PERFORM 3030-COMPUTE-DM THRU 3030-EXIT.
062800     PERFORM 3040-COMPUTE-GENERIC-PERIODS THRU 3040-EXIT.
062900     PERFORM 3110-COMPUTE-MACD-FOR-BAR THRU 3110-EXIT.
063000     PERFORM 3120-COMPUTE-BOLLINGER-FOR-BAR THRU 3120-EXIT.
063100     PERFORM 3130-COMPUTE-STOCHASTIC-FOR-BAR THRU 3130-EXIT.
063200     PERFORM 3140-COMPUTE-ADX-FOR-BAR THRU 3140-EXIT.
063300     PERFORM 3150-COMPUTE-OBV-VWAP-FOR-BAR THRU 3150-EXIT.
063400     PERFORM 3170-COMPUTE-CCI-FOR-BAR THRU 3170-EXIT.
063500     PERFORM 3180-COMPUTE-ROC-MOM-WILLR THRU 3180-EXIT.
063600     PERFORM 3190-COMPUTE-WMA10-FOR-BAR THRU 3190-EXIT.
063700 3005-EXIT.
063800     EXIT.
063900*
064000 3010-BUILD-PERIOD-TABLES.
064100*    PULL THE DISTINCT SMA/EMA/RSI/ATR PERIODS REFERENCED BY THE
064200*    ENTRY AND EXIT RULES OUT OF THE PARSED-RULE TABLE.  ATR-14
064300*    IS FORCED IN WHENEVER SIZING IS RISK-BASED, PER SPEC.
064400     MOVE 0 TO WS-SMA-PERIOD-COUNT WS-EMA-PERIOD-COUNT
064500               WS-RSI-PERIOD-COUNT WS-ATR-PERIOD-COUNT.
064600     SET RULE-IDX TO 1.
064700     PERFORM 3011-SCAN-RULE-FOR-PERIODS THRU 3011-EXIT.
064800     SET RULE-IDX TO 2.
064900     PERFORM 3011-SCAN-RULE-FOR-PERIODS THRU 3011-EXIT.
065000     IF ST-SIZING-RISK-BASED
065100         PERFORM 3012-ADD-ATR-PERIOD THRU 3012-EXIT
065200     END-IF.
065300 3010-EXIT.
065400     EXIT.
065500*
065600 3011-SCAN-RULE-FOR-PERIODS.
065700     PERFORM 3013-ADD-PERIOD-FOR-OPERAND THRU 3013-EXIT
065800         VARYING COND-IDX FROM 1 BY 1
065900         UNTIL COND-IDX > WS-RULE-COND-COUNT (RULE-IDX).
066000 3011-EXIT.
066100     EXIT.
066200*
066300 3013-ADD-PERIOD-FOR-OPERAND.
066400*    LOOKS AT BOTH OPERANDS ON BOTH SIDES OF THE CONDITION AND
066500*    FILES AWAY ANY SMA/EMA/RSI/ATR PERIOD IT FINDS.
066600     IF WC-LEFT-OPD1 (RULE-IDX, COND-IDX) = 'I'
066700         PERFORM 3014-FILE-ONE-PERIOD THRU 3014-EXIT
066800             WITH TEST BEFORE
066900     END-IF.
067000 3013-EXIT.
067100     EXIT.
067200*
067300 3014-FILE-ONE-PERIOD.
067400     EVALUATE WC-LEFT-NAME1 (RULE-IDX, COND-IDX)
067500         WHEN 'SMA'
067600             PERFORM 3015-FILE-SMA-PERIOD THRU 3015-EXIT
067700         WHEN 'EMA'
067800             PERFORM 3016-FILE-EMA-PERIOD THRU 3016-EXIT
067900         WHEN 'RSI'
068000             PERFORM 3017-FILE-RSI-PERIOD THRU 3017-EXIT
068100         WHEN 'ATR'
068200             PERFORM 3012-ADD-ATR-PERIOD THRU 3012-EXIT
068300         WHEN OTHER
068400             CONTINUE
068500     END-EVALUATE.
068600 3014-EXIT.
068700     EXIT.
068800*
068900 3015-FILE-SMA-PERIOD.
069000     MOVE WC-LEFT-PERIOD1 (RULE-IDX, COND-IDX) TO WK-PERIOD.
069100     IF WK-PERIOD = 0
069200         MOVE 14 TO WK-PERIOD
069300     END-IF.
069400     SET WK-IX TO 1.
069500     SET WK-IX2 TO 0.
069600     PERFORM 3018-TEST-SMA-DUP THRU 3018-EXIT
069700         VARYING WK-IX FROM 1 BY 1
069800         UNTIL WK-IX > WS-SMA-PERIOD-COUNT.
069900     IF WK-IX2 = 0 AND WS-SMA-PERIOD-COUNT < 4
070000         ADD 1 TO WS-SMA-PERIOD-COUNT
070100         MOVE WK-PERIOD TO
070200              WS-SMA-PERIODS (WS-SMA-PERIOD-COUNT)
070300     END-IF.
070400 3015-EXIT.
070500     EXIT.
070600*
070700*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
070800*    IN-LINE PERFORM VARYING ABOVE.
070900 3018-TEST-SMA-DUP.
071000     IF WS-SMA-PERIODS (WK-IX) = WK-PERIOD
071100         MOVE 1 TO WK-IX2
071200     END-IF.
071300 3018-EXIT.
071400     EXIT.
071500*
071600 3016-FILE-EMA-PERIOD.
071700     MOVE WC-LEFT-PERIOD1 (RULE-IDX, COND-IDX) TO WK-PERIOD.
071800     IF WK-PERIOD = 0
071900         MOVE 14 TO WK-PERIOD
072000     END-IF.
072100     SET WK-IX2 TO 0.
072200     PERFORM 3019-TEST-EMA-DUP THRU 3019-EXIT
072300         VARYING WK-IX FROM 1 BY 1
072400         UNTIL WK-IX > WS-EMA-PERIOD-COUNT.
072500     IF WK-IX2 = 0 AND WS-EMA-PERIOD-COUNT < 4
072600         ADD 1 TO WS-EMA-PERIOD-COUNT
072700         MOVE WK-PERIOD TO
072800              WS-EMA-PERIODS (WS-EMA-PERIOD-COUNT)
072900     END-IF.
073000 3016-EXIT.
073100     EXIT.
073200*
073300*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
073400*    IN-LINE PERFORM VARYING ABOVE.
073500 3019-TEST-EMA-DUP.
073600     IF WS-EMA-PERIODS (WK-IX) = WK-PERIOD
073700         MOVE 1 TO WK-IX2
073800     END-IF.
073900 3019-EXIT.
074000     EXIT.
074100*
074200 3017-FILE-RSI-PERIOD.
074300     MOVE WC-LEFT-PERIOD1 (RULE-IDX, COND-IDX) TO WK-PERIOD.
074400     IF WK-PERIOD = 0
074500         MOVE 14 TO WK-PERIOD
074600     END-IF.
074700     SET WK-IX2 TO 0.
074800     PERFORM 3021-TEST-RSI-DUP THRU 3021-EXIT
074900         VARYING WK-IX FROM 1 BY 1
075000         UNTIL WK-IX > WS-RSI-PERIOD-COUNT.
075100     IF WK-IX2 = 0 AND WS-RSI-PERIOD-COUNT < 4
075200         ADD 1 TO WS-RSI-PERIOD-COUNT
075300         MOVE WK-PERIOD TO
075400              WS-RSI-PERIODS (WS-RSI-PERIOD-COUNT)
075500     END-IF.
075600 3017-EXIT.
075700     EXIT.
075800*
075900*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
076000*    IN-LINE PERFORM VARYING ABOVE.
076100 3021-TEST-RSI-DUP.
076200     IF WS-RSI-PERIODS (WK-IX) = WK-PERIOD
076300         MOVE 1 TO WK-IX2
076400     END-IF.
076500 3021-EXIT.
076600     EXIT.
076700*
076800 3012-ADD-ATR-PERIOD.
076900     MOVE WC-LEFT-PERIOD1 (RULE-IDX, COND-IDX) TO WK-PERIOD.
077000     IF WK-PERIOD = 0
077100         MOVE 14 TO WK-PERIOD
077200     END-IF.
077300     SET WK-IX2 TO 0.
077400     PERFORM 3022-TEST-ATR-DUP THRU 3022-EXIT
077500         VARYING WK-IX FROM 1 BY 1
077600         UNTIL WK-IX > WS-ATR-PERIOD-COUNT.
077700     IF WK-IX2 = 0 AND WS-ATR-PERIOD-COUNT < 4
077800         ADD 1 TO WS-ATR-PERIOD-COUNT
077900         MOVE WK-PERIOD TO
078000              WS-ATR-PERIODS (WS-ATR-PERIOD-COUNT)
078100     END-IF.
078200 3012-EXIT.
078300     EXIT.
078400*
078500*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
078600*    IN-LINE PERFORM VARYING ABOVE.
078700 3022-TEST-ATR-DUP.
078800     IF WS-ATR-PERIODS (WK-IX) = WK-PERIOD
078900         MOVE 1 TO WK-IX2
079000     END-IF.
079100 3022-EXIT.
079200     EXIT.
079300*
079400 3020-COMPUTE-TR-TP.
079500*    TRUE RANGE AND TYPICAL PRICE FOR THIS BAR.  BAR 1'S TR USES
079600*    HIGH-LOW ONLY, PER SPEC (NO PREVIOUS CLOSE AVAILABLE).
079700     IF BAR-IX = 1
079800         COMPUTE WS-IND-TR (IND-IDX) =
079900             WS-BAR-HIGH (BAR-IX) - WS-BAR-LOW (BAR-IX)
080000     ELSE
080100         COMPUTE WK-NUM-1 =
080200             WS-BAR-HIGH (BAR-IX) - WS-BAR-LOW (BAR-IX)
080300         COMPUTE WK-NUM-2 =
080400             WS-BAR-HIGH (BAR-IX) - WS-BAR-CLOSE (BAR-IX - 1)
080500*    081026 MFEENEY  TKT SW-0348 - NO ABS INTRINSIC ON THIS
080600*    COMPILER, ABSOLUTE VALUE TAKEN BY HAND.
080700         IF WK-NUM-2 < 0
080800             MULTIPLY -1 BY WK-NUM-2
080900         END-IF
081000         COMPUTE WK-NUM-3 =
081100             WS-BAR-LOW (BAR-IX) - WS-BAR-CLOSE (BAR-IX - 1)
081200         IF WK-NUM-3 < 0
081300             MULTIPLY -1 BY WK-NUM-3
081400         END-IF
081500         MOVE WK-NUM-1 TO WS-IND-TR (IND-IDX)
081600         IF WK-NUM-2 > WS-IND-TR (IND-IDX)
081700             MOVE WK-NUM-2 TO WS-IND-TR (IND-IDX)
081800         END-IF
081900         IF WK-NUM-3 > WS-IND-TR (IND-IDX)
082000             MOVE WK-NUM-3 TO WS-IND-TR (IND-IDX)
082100         END-IF
082200     END-IF.
082300     COMPUTE WS-IND-TP (IND-IDX) =
082400         (WS-BAR-HIGH (BAR-IX) + WS-BAR-LOW (BAR-IX)
082500          + WS-BAR-CLOSE (BAR-IX)) / 3.
082600 3020-EXIT.
082700     EXIT.
082800*
082900 3030-COMPUTE-DM.
083000*    DIRECTIONAL MOVEMENT FOR ADX.  UNDEFINED (ZERO) ON BAR 1.
083100     IF BAR-IX = 1
083200         MOVE 0 TO WS-IND-PDM (IND-IDX) WS-IND-MDM (IND-IDX)
083300     ELSE
083400         COMPUTE WK-NUM-1 =
083500             WS-BAR-HIGH (BAR-IX) - WS-BAR-HIGH (BAR-IX - 1)
083600         COMPUTE WK-NUM-2 =
083700             WS-BAR-LOW (BAR-IX - 1) - WS-BAR-LOW (BAR-IX)
083800         IF WK-NUM-1 > WK-NUM-2 AND WK-NUM-1 > 0
083900             MOVE WK-NUM-1 TO WS-IND-PDM (IND-IDX)
084000         ELSE
084100             MOVE 0 TO WS-IND-PDM (IND-IDX)
084200         END-IF
084300         IF WK-NUM-2 > WK-NUM-1 AND WK-NUM-2 > 0
084400             MOVE WK-NUM-2 TO WS-IND-MDM (IND-IDX)
084500         ELSE
084600             MOVE 0 TO WS-IND-MDM (IND-IDX)
084700         END-IF
084800     END-IF.
084900 3030-EXIT.
085000     EXIT.
085100*
085200 3040-COMPUTE-GENERIC-PERIODS.
085300*    SMA/EMA/RSI/ATR FOR EVERY PERIOD ON FILE, THIS BAR.
085400     PERFORM 3041-COMPUTE-SMA-SLOT THRU 3041-EXIT
085500         VARYING WK-IX FROM 1 BY 1
085600         UNTIL WK-IX > WS-SMA-PERIOD-COUNT.
085700     PERFORM 3042-COMPUTE-EMA-SLOT THRU 3042-EXIT
085800         VARYING WK-IX FROM 1 BY 1
085900         UNTIL WK-IX > WS-EMA-PERIOD-COUNT.
086000     PERFORM 3043-COMPUTE-RSI-SLOT THRU 3043-EXIT
086100         VARYING WK-IX FROM 1 BY 1
086200         UNTIL WK-IX > WS-RSI-PERIOD-COUNT.
086300     PERFORM 3044-COMPUTE-ATR-SLOT THRU 3044-EXIT
086400         VARYING WK-IX FROM 1 BY 1
086500         UNTIL WK-IX > WS-ATR-PERIOD-COUNT.
086600 3040-EXIT.
086700     EXIT.
086800*
086900 3041-COMPUTE-SMA-SLOT.
087000     MOVE WS-SMA-PERIODS (WK-IX) TO WK-PERIOD.
087100     IF BAR-IX < WK-PERIOD
087200         MOVE 'N' TO WS-IND-SMA-DEF-SW (IND-IDX, WK-IX)
087300     ELSE
087400         MOVE 0 TO WK-SUM
087500         PERFORM 3045-SUM-SMA-WINDOW THRU 3045-EXIT
087600             VARYING WK-IX2 FROM (BAR-IX - WK-PERIOD + 1)
087700             BY 1 UNTIL WK-IX2 > BAR-IX
087800         COMPUTE WS-IND-SMA-VALUE (IND-IDX, WK-IX) ROUNDED =
087900             WK-SUM / WK-PERIOD
088000         MOVE 'Y' TO WS-IND-SMA-DEF-SW (IND-IDX, WK-IX)
088100     END-IF.
088200 3041-EXIT.
088300     EXIT.
088400*
088500*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
088600*    IN-LINE PERFORM VARYING ABOVE.
088700 3045-SUM-SMA-WINDOW.
088800     ADD WS-BAR-CLOSE (WK-IX2) TO WK-SUM.
088900 3045-EXIT.
089000     EXIT.
089100*
089200 3042-COMPUTE-EMA-SLOT.
089300*    EMA IS SEEDED WITH THE FIRST CLOSE, THEN SMOOTHED FORWARD -
089400*    IT NEEDS THE PRIOR BAR'S EMA, NOT A WINDOW, SO IT IS CARRIED
089500*    ACROSS BARS IN THE SAME SLOT OF THIS PARALLEL TABLE.
089600     MOVE WS-EMA-PERIODS (WK-IX) TO WK-PERIOD.
089700     IF BAR-IX = 1
089800         MOVE WS-BAR-CLOSE (BAR-IX) TO
089900              WS-IND-EMA-VALUE (IND-IDX, WK-IX)
090000         MOVE 'Y' TO WS-IND-EMA-DEF-SW (IND-IDX, WK-IX)
090100     ELSE
090200         COMPUTE WK-ALPHA = 2 / (WK-PERIOD + 1)
090300         COMPUTE WS-IND-EMA-VALUE (IND-IDX, WK-IX) =
090400             WS-IND-EMA-VALUE (IND-IDX - 1, WK-IX) +
090500             WK-ALPHA * (WS-BAR-CLOSE (BAR-IX) -
090600                 WS-IND-EMA-VALUE (IND-IDX - 1, WK-IX))
090700         MOVE 'Y' TO WS-IND-EMA-DEF-SW (IND-IDX, WK-IX)
090800     END-IF.
090900 3042-EXIT.
091000     EXIT.
091100*
091200 3043-COMPUTE-RSI-SLOT.
091300     MOVE WS-RSI-PERIODS (WK-IX) TO WK-PERIOD.
091400     IF BAR-IX < WK-PERIOD + 1
091500         MOVE 'N' TO WS-IND-RSI-DEF-SW (IND-IDX, WK-IX)
091600     ELSE
091700         MOVE 0 TO WK-SUM WK-SUM-2
091800         PERFORM 3046-SUM-RSI-WINDOW THRU 3046-EXIT
091900             VARYING WK-IX2 FROM (BAR-IX - WK-PERIOD + 1)
092000             BY 1 UNTIL WK-IX2 > BAR-IX
092100         DIVIDE WK-SUM BY WK-PERIOD GIVING WK-NUM-1
092200         DIVIDE WK-SUM-2 BY WK-PERIOD GIVING WK-NUM-2
092300         IF WK-NUM-2 = 0
092400             MOVE 100 TO WS-IND-RSI-VALUE (IND-IDX, WK-IX)
092500         ELSE
092600             COMPUTE WK-NUM-3 = WK-NUM-1 / WK-NUM-2
092700             COMPUTE WS-IND-RSI-VALUE (IND-IDX, WK-IX) ROUNDED =
092800                 100 - (100 / (1 + WK-NUM-3))
092900         END-IF
093000         MOVE 'Y' TO WS-IND-RSI-DEF-SW (IND-IDX, WK-IX)
093100     END-IF.
093200 3043-EXIT.
093300     EXIT.
093400*
093500*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
093600*    IN-LINE PERFORM VARYING ABOVE.
093700 3046-SUM-RSI-WINDOW.
093800     COMPUTE WK-NUM-1 =
093900         WS-BAR-CLOSE (WK-IX2) - WS-BAR-CLOSE (WK-IX2 - 1).
094000     IF WK-NUM-1 > 0
094100         ADD WK-NUM-1 TO WK-SUM
094200     ELSE
094300         SUBTRACT WK-NUM-1 FROM WK-SUM-2
094400     END-IF.
094500 3046-EXIT.
094600     EXIT.
094700*
094800 3044-COMPUTE-ATR-SLOT.
094900     MOVE WS-ATR-PERIODS (WK-IX) TO WK-PERIOD.
095000     IF BAR-IX < WK-PERIOD + 1
095100         MOVE 'N' TO WS-IND-ATR-DEF-SW (IND-IDX, WK-IX)
095200     ELSE
095300         MOVE 0 TO WK-SUM
095400         PERFORM 3047-SUM-ATR-WINDOW THRU 3047-EXIT
095500             VARYING WK-IX2 FROM (BAR-IX - WK-PERIOD + 1)
095600             BY 1 UNTIL WK-IX2 > BAR-IX
095700         COMPUTE WS-IND-ATR-VALUE (IND-IDX, WK-IX) ROUNDED =
095800             WK-SUM / WK-PERIOD
095900         MOVE 'Y' TO WS-IND-ATR-DEF-SW (IND-IDX, WK-IX)
096000     END-IF.
096100 3044-EXIT.
096200     EXIT.
096300*
096400*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
096500*    IN-LINE PERFORM VARYING ABOVE.
096600 3047-SUM-ATR-WINDOW.
096700     ADD WS-IND-TR (WK-IX2) TO WK-SUM.
096800 3047-EXIT.
096900     EXIT.
097000*
097100 3110-COMPUTE-MACD-FOR-BAR.
097200*    MACD(12,26,9) - TWO EMAS TRACKED PER BAR IN THIS SAME TABLE,
097300*    THE SIGNAL LINE IS AN EMA-9 OF THE MACD LINE ITSELF.
097400     IF BAR-IX = 1
097500         MOVE WS-BAR-CLOSE (BAR-IX) TO WS-IND-EMA-FAST (IND-IDX)
097600         MOVE WS-BAR-CLOSE (BAR-IX) TO WS-IND-EMA-SLOW (IND-IDX)
097700     ELSE
097800         COMPUTE WK-ALPHA = 2 / 13
097900         COMPUTE WS-IND-EMA-FAST (IND-IDX) =
098000             WS-IND-EMA-FAST (IND-IDX - 1) +
098100             WK-ALPHA * (WS-BAR-CLOSE (BAR-IX) -
098200                 WS-IND-EMA-FAST (IND-IDX - 1))
098300         COMPUTE WK-ALPHA = 2 / 27
098400         COMPUTE WS-IND-EMA-SLOW (IND-IDX) =
098500             WS-IND-EMA-SLOW (IND-IDX - 1) +
098600             WK-ALPHA * (WS-BAR-CLOSE (BAR-IX) -
098700                 WS-IND-EMA-SLOW (IND-IDX - 1))
098800     END-IF.
098900     COMPUTE WS-IND-MACD-VALUE (IND-IDX) =
099000         WS-IND-EMA-FAST (IND-IDX) - WS-IND-EMA-SLOW (IND-IDX).
099100     IF BAR-IX = 1
099200         MOVE WS-IND-MACD-VALUE (IND-IDX) TO
099300              WS-IND-MACD-SIGNAL (IND-IDX)
099400     ELSE
099500         COMPUTE WK-ALPHA = 2 / 10
099600         COMPUTE WS-IND-MACD-SIGNAL (IND-IDX) =
099700             WS-IND-MACD-SIGNAL (IND-IDX - 1) +
099800             WK-ALPHA * (WS-IND-MACD-VALUE (IND-IDX) -
099900                 WS-IND-MACD-SIGNAL (IND-IDX - 1))
100000     END-IF.
100100     COMPUTE WS-IND-MACD-HIST (IND-IDX) =
100200         WS-IND-MACD-VALUE (IND-IDX) -
100300         WS-IND-MACD-SIGNAL (IND-IDX).
100400     IF BAR-IX < 26
100500         MOVE 'N' TO WS-IND-MACD-DEF-SW (IND-IDX)
100600     ELSE
100700         MOVE 'Y' TO WS-IND-MACD-DEF-SW (IND-IDX)
100800     END-IF.
100900 3110-EXIT.
101000     EXIT.
101100*
101200 3120-COMPUTE-BOLLINGER-FOR-BAR.
101300*    BOLLINGER(20,2) - MIDDLE IS SMA20, BAND IS 2 SAMPLE STD DEVS.
101400     IF BAR-IX < 20
101500         MOVE 'N' TO WS-IND-BB-DEF-SW (IND-IDX)
101600     ELSE
101700         MOVE 0 TO WK-SUM
101800         PERFORM 3121-SUM-BB-CLOSE THRU 3121-EXIT
101900             VARYING WK-IX2 FROM (BAR-IX - 19) BY 1
102000             UNTIL WK-IX2 > BAR-IX
102100         DIVIDE WK-SUM BY 20 GIVING WK-MEAN
102200         MOVE 0 TO WK-SUM-2
102300         PERFORM 3122-SUM-BB-VARIANCE THRU 3122-EXIT
102400             VARYING WK-IX2 FROM (BAR-IX - 19) BY 1
102500             UNTIL WK-IX2 > BAR-IX
102600*    081026 MFEENEY  TKT SW-0348 - NO SQRT INTRINSIC ON THIS
102700*    COMPILER, ROOT TAKEN BY THE NEWTON'S-METHOD ROUTINE BELOW.
102800         DIVIDE WK-SUM-2 BY 19 GIVING WK-SQRT-INPUT
102900         PERFORM 9100-COMPUTE-SQRT-ROOT THRU 9100-EXIT
103000         MOVE WK-SQRT-RESULT TO WK-NUM-2
103100         COMPUTE WS-IND-BB-UPPER (IND-IDX) ROUNDED =
103200             WK-MEAN + (2 * WK-NUM-2)
103300         COMPUTE WS-IND-BB-LOWER (IND-IDX) ROUNDED =
103400             WK-MEAN - (2 * WK-NUM-2)
103500         MOVE 'Y' TO WS-IND-BB-DEF-SW (IND-IDX)
103600     END-IF.
103700 3120-EXIT.
103800     EXIT.
103900*
104000*    062603 MFEENEY  TKT SW-0345 - LOOP BODIES PULLED OUT OF THE
104100*    OLD IN-LINE PERFORM VARYING STATEMENTS ABOVE.
104200 3121-SUM-BB-CLOSE.
104300     ADD WS-BAR-CLOSE (WK-IX2) TO WK-SUM.
104400 3121-EXIT.
104500     EXIT.
104600*
104700 3122-SUM-BB-VARIANCE.
104800     COMPUTE WK-NUM-1 = WS-BAR-CLOSE (WK-IX2) - WK-MEAN.
104900     COMPUTE WK-SUM-2 = WK-SUM-2 + (WK-NUM-1 * WK-NUM-1).
105000 3122-EXIT.
105100     EXIT.
105200*
105300 3130-COMPUTE-STOCHASTIC-FOR-BAR.
105400*    STOCHASTIC(14,3).
105500     IF BAR-IX < 14
105600         MOVE 'N' TO WS-IND-STOCH-DEF-SW (IND-IDX)
105700     ELSE
105800         MOVE WS-BAR-HIGH (BAR-IX - 13) TO WK-HIGHEST
105900         MOVE WS-BAR-LOW (BAR-IX - 13) TO WK-LOWEST
106000         PERFORM 3131-FIND-STOCH-HL THRU 3131-EXIT
106100             VARYING WK-IX2 FROM (BAR-IX - 13) BY 1
106200             UNTIL WK-IX2 > BAR-IX
106300         IF WK-HIGHEST = WK-LOWEST
106400             MOVE 0 TO WS-IND-STOCH-K (IND-IDX)
106500         ELSE
106600             COMPUTE WS-IND-STOCH-K (IND-IDX) ROUNDED =
106700                 100 * (WS-BAR-CLOSE (BAR-IX) - WK-LOWEST) /
106800                     (WK-HIGHEST - WK-LOWEST)
106900         END-IF
107000         MOVE 'Y' TO WS-IND-STOCH-DEF-SW (IND-IDX)
107100     END-IF.
107200     IF BAR-IX < 16
107300         MOVE WS-IND-STOCH-K (IND-IDX) TO WS-IND-STOCH-D (IND-IDX)
107400     ELSE
107500         COMPUTE WS-IND-STOCH-D (IND-IDX) ROUNDED =
107600             (WS-IND-STOCH-K (IND-IDX)
107700              + WS-IND-STOCH-K (IND-IDX - 1)
107800              + WS-IND-STOCH-K (IND-IDX - 2)) / 3
107900     END-IF.
108000 3130-EXIT.
108100     EXIT.
108200*
108300*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
108400*    IN-LINE PERFORM VARYING ABOVE.
108500 3131-FIND-STOCH-HL.
108600     IF WS-BAR-HIGH (WK-IX2) > WK-HIGHEST
108700         MOVE WS-BAR-HIGH (WK-IX2) TO WK-HIGHEST
108800     END-IF.
108900     IF WS-BAR-LOW (WK-IX2) < WK-LOWEST
109000         MOVE WS-BAR-LOW (WK-IX2) TO WK-LOWEST
109100     END-IF.
109200 3131-EXIT.
109300     EXIT.
109400*
109500 3140-COMPUTE-ADX-FOR-BAR.
109600*    ADX(14) - USES SMA14 OF +DM/-DM (NOT WILDER SMOOTHING) AND
109700*    THE PERIOD-14 ATR SLOT, WHICH 3010 GUARANTEES IS ON FILE
109800*    WHENEVER ADX IS REFERENCED (SAME AS RISK-BASED SIZING).
109900     IF BAR-IX < 15
110000         MOVE 'N' TO WS-IND-DX-DEF-SW (IND-IDX)
110100         MOVE 'N' TO WS-IND-ADX-DEF-SW (IND-IDX)
110200     ELSE
110300         MOVE 0 TO WK-SUM WK-SUM-2
110400         PERFORM 3142-SUM-DM-WINDOW THRU 3142-EXIT
110500             VARYING WK-IX2 FROM (BAR-IX - 13) BY 1
110600             UNTIL WK-IX2 > BAR-IX
110700         DIVIDE WK-SUM BY 14 GIVING WK-NUM-1
110800         DIVIDE WK-SUM-2 BY 14 GIVING WK-NUM-2
110900         PERFORM 3141-LOOKUP-ATR14 THRU 3141-EXIT
111000         IF WK-NUM-3 = 0
111100             MOVE 0 TO WK-MEAN
111200         ELSE
111300             COMPUTE WK-NUM-1 = 100 * WK-NUM-1 / WK-NUM-3
111400             COMPUTE WK-NUM-2 = 100 * WK-NUM-2 / WK-NUM-3
111500         END-IF
111600         IF (WK-NUM-1 + WK-NUM-2) = 0
111700             MOVE 0 TO WS-IND-DX (IND-IDX)
111800         ELSE
111900             COMPUTE WK-NUM-4 = WK-NUM-1 - WK-NUM-2
112000             IF WK-NUM-4 < 0
112100                 MULTIPLY -1 BY WK-NUM-4
112200             END-IF
112300             COMPUTE WS-IND-DX (IND-IDX) =
112400                 100 * WK-NUM-4 / (WK-NUM-1 + WK-NUM-2)
112500         END-IF
112600         MOVE 'Y' TO WS-IND-DX-DEF-SW (IND-IDX)
112700         IF BAR-IX < 28
112800             MOVE 'N' TO WS-IND-ADX-DEF-SW (IND-IDX)
112900         ELSE
113000             MOVE 0 TO WK-SUM
113100             PERFORM 3143-SUM-DX-WINDOW THRU 3143-EXIT
113200                 VARYING WK-IX2 FROM (BAR-IX - 13) BY 1
113300                 UNTIL WK-IX2 > BAR-IX
113400             COMPUTE WS-IND-ADX-VALUE (IND-IDX) ROUNDED =
113500                 WK-SUM / 14
113600             MOVE 'Y' TO WS-IND-ADX-DEF-SW (IND-IDX)
113700         END-IF
113800     END-IF.
113900 3140-EXIT.
114000     EXIT.
114100*
114200*    062603 MFEENEY  TKT SW-0345 - LOOP BODIES PULLED OUT OF THE
114300*    OLD IN-LINE PERFORM VARYING STATEMENTS ABOVE.
114400 3142-SUM-DM-WINDOW.
114500     ADD WS-IND-PDM (WK-IX2) TO WK-SUM.
114600     ADD WS-IND-MDM (WK-IX2) TO WK-SUM-2.
114700 3142-EXIT.
114800     EXIT.
114900*
115000 3143-SUM-DX-WINDOW.
115100     ADD WS-IND-DX (WK-IX2) TO WK-SUM.
115200 3143-EXIT.
115300     EXIT.
115400*
115500 3141-LOOKUP-ATR14.
115600*    THE PERIOD-14 ATR SLOT WAS COMPUTED BY 3040 EARLIER THIS BAR.
115700     MOVE 0 TO WK-NUM-3.
115800     PERFORM 3144-CHECK-ATR14-SLOT THRU 3144-EXIT
115900         VARYING WK-IX2 FROM 1 BY 1
116000         UNTIL WK-IX2 > WS-ATR-PERIOD-COUNT.
116100 3141-EXIT.
116200     EXIT.
116300*
116400*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
116500*    IN-LINE PERFORM VARYING ABOVE.
116600 3144-CHECK-ATR14-SLOT.
116700     IF WS-ATR-PERIODS (WK-IX2) = 14
116800         MOVE WS-IND-ATR-VALUE (IND-IDX, WK-IX2) TO WK-NUM-3
116900     END-IF.
117000 3144-EXIT.
117100     EXIT.
117200*
117300 3150-COMPUTE-OBV-VWAP-FOR-BAR.
117400     IF BAR-IX = 1
117500         MOVE 0 TO WS-IND-OBV (IND-IDX)
117600         COMPUTE WS-IND-VWAP (IND-IDX) =
117700             WS-IND-TP (IND-IDX)
117800         MOVE WS-IND-TP (IND-IDX) TO WK-SUM
117900         COMPUTE WK-SUM = WS-IND-TP (IND-IDX) *
118000             WS-BAR-VOLUME (BAR-IX)
118100         MOVE WS-BAR-VOLUME (BAR-IX) TO WK-SUM-2
118200     ELSE
118300         COMPUTE WK-NUM-1 =
118400             WS-BAR-CLOSE (BAR-IX) - WS-BAR-CLOSE (BAR-IX - 1)
118500         IF WK-NUM-1 > 0
118600             COMPUTE WS-IND-OBV (IND-IDX) =
118700                 WS-IND-OBV (IND-IDX - 1) + WS-BAR-VOLUME (BAR-IX)
118800         ELSE
118900             IF WK-NUM-1 < 0
119000                 COMPUTE WS-IND-OBV (IND-IDX) =
119100                     WS-IND-OBV (IND-IDX - 1) -
119200                         WS-BAR-VOLUME (BAR-IX)
119300             ELSE
119400                 MOVE WS-IND-OBV (IND-IDX - 1) TO
119500                      WS-IND-OBV (IND-IDX)
119600             END-IF
119700         END-IF
119800         ADD WS-IND-TP (IND-IDX) * WS-BAR-VOLUME (BAR-IX)
119900             TO WK-SUM
120000         ADD WS-BAR-VOLUME (BAR-IX) TO WK-SUM-2
120100     END-IF.
120200     IF WK-SUM-2 = 0
120300         MOVE 0 TO WS-IND-VWAP (IND-IDX)
120400     ELSE
120500         COMPUTE WS-IND-VWAP (IND-IDX) ROUNDED =
120600             WK-SUM / WK-SUM-2
120700     END-IF.
120800 3150-EXIT.
120900     EXIT.
121000*
121100 3170-COMPUTE-CCI-FOR-BAR.
121200*    CCI(20).
121300     IF BAR-IX < 20
121400         MOVE 'N' TO WS-IND-CCI-DEF-SW (IND-IDX)
121500     ELSE
121600         MOVE 0 TO WK-SUM
121700         PERFORM 3171-SUM-CCI-TP THRU 3171-EXIT
121800             VARYING WK-IX2 FROM (BAR-IX - 19) BY 1
121900             UNTIL WK-IX2 > BAR-IX
122000         DIVIDE WK-SUM BY 20 GIVING WK-MEAN
122100         MOVE 0 TO WK-SUM-2
122200         PERFORM 3172-SUM-CCI-DEVIATION THRU 3172-EXIT
122300             VARYING WK-IX2 FROM (BAR-IX - 19) BY 1
122400             UNTIL WK-IX2 > BAR-IX
122500         DIVIDE WK-SUM-2 BY 20 GIVING WK-NUM-1
122600         IF WK-NUM-1 = 0
122700             MOVE 0 TO WS-IND-CCI (IND-IDX)
122800         ELSE
122900             COMPUTE WS-IND-CCI (IND-IDX) ROUNDED =
123000                 (WS-IND-TP (IND-IDX) - WK-MEAN) /
123100                     (0.015 * WK-NUM-1)
123200         END-IF
123300         MOVE 'Y' TO WS-IND-CCI-DEF-SW (IND-IDX)
123400     END-IF.
123500 3170-EXIT.
123600     EXIT.
123700*
123800*    062603 MFEENEY  TKT SW-0345 - LOOP BODIES PULLED OUT OF THE
123900*    OLD IN-LINE PERFORM VARYING STATEMENTS ABOVE.
124000 3171-SUM-CCI-TP.
124100     ADD WS-IND-TP (WK-IX2) TO WK-SUM.
124200 3171-EXIT.
124300     EXIT.
124400*
124500*    081026 MFEENEY  TKT SW-0348 - NO ABS INTRINSIC ON THIS
124600*    COMPILER, ABSOLUTE VALUE TAKEN BY HAND.
124700 3172-SUM-CCI-DEVIATION.
124800     COMPUTE WK-NUM-4 = WS-IND-TP (WK-IX2) - WK-MEAN.
124900     IF WK-NUM-4 < 0
125000         MULTIPLY -1 BY WK-NUM-4
125100     END-IF.
125200     ADD WK-NUM-4 TO WK-SUM-2.
125300 3172-EXIT.
125400     EXIT.
125500*
125600 3180-COMPUTE-ROC-MOM-WILLR.
125700*    ROC(12), MOMENTUM(10), WILLIAMS %R(14).
125800     IF BAR-IX < 13
125900         MOVE 'N' TO WS-IND-ROC-DEF-SW (IND-IDX)
126000     ELSE
126100         COMPUTE WS-IND-ROC (IND-IDX) ROUNDED =
126200             100 * (WS-BAR-CLOSE (BAR-IX) -
126300                 WS-BAR-CLOSE (BAR-IX - 12)) /
126400                 WS-BAR-CLOSE (BAR-IX - 12)
126500         MOVE 'Y' TO WS-IND-ROC-DEF-SW (IND-IDX)
126600     END-IF.
126700     IF BAR-IX < 11
126800         MOVE 'N' TO WS-IND-MOM-DEF-SW (IND-IDX)
126900     ELSE
127000         COMPUTE WS-IND-MOMENTUM (IND-IDX) =
127100             WS-BAR-CLOSE (BAR-IX) - WS-BAR-CLOSE (BAR-IX - 10)
127200         MOVE 'Y' TO WS-IND-MOM-DEF-SW (IND-IDX)
127300     END-IF.
127400     IF BAR-IX < 14
127500         MOVE 'N' TO WS-IND-WILLR-DEF-SW (IND-IDX)
127600     ELSE
127700         MOVE WS-BAR-HIGH (BAR-IX - 13) TO WK-HIGHEST
127800         MOVE WS-BAR-LOW (BAR-IX - 13) TO WK-LOWEST
127900         PERFORM 3131-FIND-STOCH-HL THRU 3131-EXIT
128000             VARYING WK-IX2 FROM (BAR-IX - 13) BY 1
128100             UNTIL WK-IX2 > BAR-IX
128200         IF WK-HIGHEST = WK-LOWEST
128300             MOVE 0 TO WS-IND-WILLIAMS-R (IND-IDX)
128400         ELSE
128500             COMPUTE WS-IND-WILLIAMS-R (IND-IDX) ROUNDED =
128600                 -100 * (WK-HIGHEST - WS-BAR-CLOSE (BAR-IX)) /
128700                     (WK-HIGHEST - WK-LOWEST)
128800         END-IF
128900         MOVE 'Y' TO WS-IND-WILLR-DEF-SW (IND-IDX)
129000     END-IF.
129100 3180-EXIT.
129200     EXIT.
129300*
129400 3190-COMPUTE-WMA10-FOR-BAR.
129500*    WMA IS NOT CURRENTLY REFERENCED BY THE RULE LANGUAGE - IT IS
129600*    CARRIED HERE, FOR A REPRESENTATIVE 10-BAR WINDOW, SOLELY SO
129700*    THE LIBRARY FORMULA STAYS EXERCISED PER REQ SW-0250.
129800     IF BAR-IX < 10
129900         MOVE 'N' TO WS-IND-WMA10-DEF-SW (IND-IDX)
130000     ELSE
130100         MOVE 0 TO WK-SUM WK-SUM-2
130200         MOVE 0 TO WK-COUNT
130300         PERFORM 3191-SUM-WMA10-WINDOW THRU 3191-EXIT
130400             VARYING WK-IX2 FROM (BAR-IX - 9) BY 1
130500             UNTIL WK-IX2 > BAR-IX
130600         COMPUTE WS-IND-WMA10 (IND-IDX) ROUNDED =
130700             WK-SUM / WK-SUM-2
130800         MOVE 'Y' TO WS-IND-WMA10-DEF-SW (IND-IDX)
130900     END-IF.
131000 3190-EXIT.
131100     EXIT.
131200*
131300*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
131400*    IN-LINE PERFORM VARYING ABOVE.
131500 3191-SUM-WMA10-WINDOW.
131600     ADD 1 TO WK-COUNT.
131700     COMPUTE WK-SUM = WK-SUM +
131800         (WS-BAR-CLOSE (WK-IX2) * WK-COUNT).
131900     ADD WK-COUNT TO WK-SUM-2.
132000 3191-EXIT.
132100     EXIT.
132200*
132300******************************************************************
132400*    4000 SERIES - RULE-TEXT PARSER AND EVALUATOR (RULES ENGINE) *
132500******************************************************************
132600 4100-PARSE-RULE.
132700     SET RULE-IDX TO WS-ENTRY-RULE-SUB.
132800     MOVE ST-ENTRY-RULE TO WS-PRINT-AREA.
132900     PERFORM 4110-TOKENIZE THRU 4110-EXIT.
133000     PERFORM 4120-PARSE-TOKENS-INTO-RULE THRU 4120-EXIT.
133100     SET RULE-IDX TO WS-EXIT-RULE-SUB.
133200     MOVE ST-EXIT-RULE TO WS-PRINT-AREA.
133300     PERFORM 4110-TOKENIZE THRU 4110-EXIT.
133400     PERFORM 4120-PARSE-TOKENS-INTO-RULE THRU 4120-EXIT.
133500 4100-EXIT.
133600     EXIT.
133700*
133800 4110-TOKENIZE.
133900*    SPLITS THE 80-CHARACTER RULE TEXT (SPACE-SEPARATED, PER
134000*    SPEC GRAMMAR) INTO UP TO 20 TOKENS OF UP TO 16 CHARACTERS.
134100     MOVE SPACES TO WS-TOKEN-TABLE.
134200     MOVE 0 TO WS-TOKEN-COUNT.
134300     UNSTRING PL-TEXT DELIMITED BY ALL SPACES
134400         INTO WS-TOKEN (1) WS-TOKEN (2) WS-TOKEN (3)
134500              WS-TOKEN (4) WS-TOKEN (5) WS-TOKEN (6)
134600              WS-TOKEN (7) WS-TOKEN (8) WS-TOKEN (9)
134700              WS-TOKEN (10) WS-TOKEN (11) WS-TOKEN (12)
134800              WS-TOKEN (13) WS-TOKEN (14) WS-TOKEN (15)
134900              WS-TOKEN (16) WS-TOKEN (17) WS-TOKEN (18)
135000              WS-TOKEN (19) WS-TOKEN (20)
135100         TALLYING WS-TOKEN-COUNT.
135200 4110-EXIT.
135300     EXIT.
135400*
135500 4120-PARSE-TOKENS-INTO-RULE.
135600     MOVE 0 TO WS-RULE-COND-COUNT (RULE-IDX).
135700     SET TOK-IX TO 1.
135800     SET COND-IDX TO 1.
135900     PERFORM 4125-PARSE-ONE-CONDITION THRU 4125-EXIT
136000         UNTIL TOK-IX > WS-TOKEN-COUNT
136100             OR COND-IDX > 3.
136200 4120-EXIT.
136300     EXIT.
136400*
136500*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
136600*    IN-LINE PERFORM UNTIL ABOVE.
136700 4125-PARSE-ONE-CONDITION.
136800         ADD 1 TO WS-RULE-COND-COUNT (RULE-IDX)
136900         MOVE SPACES TO WC-NOT-FLAG (RULE-IDX, COND-IDX)
137000         MOVE SPACES TO WC-JOIN-OP (RULE-IDX, COND-IDX)
137100         IF WS-TOKEN (TOK-IX) = 'NOT'
137200             MOVE 'Y' TO WC-NOT-FLAG (RULE-IDX, COND-IDX)
137300             ADD 1 TO TOK-IX
137400         END-IF
137500         PERFORM 4130-PARSE-EXPR THRU 4130-EXIT
137600         MOVE WK-OPD-TYPE TO WC-LEFT-OPD1 (RULE-IDX, COND-IDX)
137700         MOVE WK-OPD-NAME TO WC-LEFT-NAME1 (RULE-IDX, COND-IDX)
137800         MOVE WK-OPD-PERIOD TO WC-LEFT-PERIOD1 (RULE-IDX, COND-IDX)
137900         MOVE WK-OPD-LITERAL TO WC-LEFT-LIT1 (RULE-IDX, COND-IDX)
138000         MOVE WK-OPD-TYPE TO WC-LEFT-OPD2 (RULE-IDX, COND-IDX)
138100         MOVE WK-OPD-NAME TO WC-LEFT-NAME2 (RULE-IDX, COND-IDX)
138200         MOVE WK-OPD-PERIOD TO WC-LEFT-PERIOD2 (RULE-IDX, COND-IDX)
138300         MOVE WK-OPD-LITERAL TO WC-LEFT-LIT2 (RULE-IDX, COND-IDX)
138400         MOVE SPACES TO WC-LEFT-ARITH-OP (RULE-IDX, COND-IDX)
138500         IF WS-TOKEN (TOK-IX) = '+' OR '-' OR '*' OR '/'
138600             MOVE WS-TOKEN (TOK-IX) (1:1) TO
138700                  WC-LEFT-ARITH-OP (RULE-IDX, COND-IDX)
138800             ADD 1 TO TOK-IX
138900             PERFORM 4130-PARSE-EXPR THRU 4130-EXIT
139000             MOVE WK-OPD-TYPE TO
139100                  WC-LEFT-OPD2 (RULE-IDX, COND-IDX)
139200             MOVE WK-OPD-NAME TO
139300                  WC-LEFT-NAME2 (RULE-IDX, COND-IDX)
139400             MOVE WK-OPD-PERIOD TO
139500                  WC-LEFT-PERIOD2 (RULE-IDX, COND-IDX)
139600             MOVE WK-OPD-LITERAL TO
139700                  WC-LEFT-LIT2 (RULE-IDX, COND-IDX)
139800         END-IF
139900         MOVE WS-TOKEN (TOK-IX) (1:2) TO
140000              WC-COMPARE-OP (RULE-IDX, COND-IDX)
140100         ADD 1 TO TOK-IX
140200         PERFORM 4130-PARSE-EXPR THRU 4130-EXIT
140300         MOVE WK-OPD-TYPE TO WC-RIGHT-OPD1 (RULE-IDX, COND-IDX)
140400         MOVE WK-OPD-NAME TO WC-RIGHT-NAME1 (RULE-IDX, COND-IDX)
140500         MOVE WK-OPD-PERIOD TO WC-RIGHT-PERIOD1 (RULE-IDX, COND-IDX)
140600         MOVE WK-OPD-LITERAL TO WC-RIGHT-LIT1 (RULE-IDX, COND-IDX)
140700         MOVE SPACES TO WC-RIGHT-ARITH-OP (RULE-IDX, COND-IDX)
140800         IF TOK-IX NOT > WS-TOKEN-COUNT
140900             IF WS-TOKEN (TOK-IX) = '+' OR '-' OR '*' OR '/'
141000                 MOVE WS-TOKEN (TOK-IX) (1:1) TO
141100                      WC-RIGHT-ARITH-OP (RULE-IDX, COND-IDX)
141200                 ADD 1 TO TOK-IX
141300                 PERFORM 4130-PARSE-EXPR THRU 4130-EXIT
141400                 MOVE WK-OPD-TYPE TO
141500                      WC-RIGHT-OPD2 (RULE-IDX, COND-IDX)
141600                 MOVE WK-OPD-NAME TO
141700                      WC-RIGHT-NAME2 (RULE-IDX, COND-IDX)
141800                 MOVE WK-OPD-PERIOD TO
141900                      WC-RIGHT-PERIOD2 (RULE-IDX, COND-IDX)
142000                 MOVE WK-OPD-LITERAL TO
142100                      WC-RIGHT-LIT2 (RULE-IDX, COND-IDX)
142200             END-IF
142300         END-IF
142400         IF TOK-IX NOT > WS-TOKEN-COUNT
142500             IF WS-TOKEN (TOK-IX) = 'AND' OR 'OR'
142600                 ADD 1 TO COND-IDX
142700                 MOVE WS-TOKEN (TOK-IX) TO
142800                      WC-JOIN-OP (RULE-IDX, COND-IDX)
142900                 ADD 1 TO TOK-IX
143000             ELSE
143100                 SET TOK-IX TO WS-TOKEN-COUNT
143200                 ADD 1 TO TOK-IX
143300             END-IF
143400         END-IF.
143500 4125-EXIT.
143600     EXIT.
143700*
143800 4130-PARSE-EXPR.
143900*    CLASSIFIES ONE TOKEN AS A LITERAL NUMBER, A PLAIN VARIABLE
144000*    (PRICE/OPEN/HIGH/LOW/CLOSE/VOLUME/ENTRY-PRICE) OR AN
144100*    INDICATOR CALL SUCH AS SMA(50), RSI(14) OR MACD-SIGNAL.
144200     MOVE SPACES TO WK-OPD-NAME.
144300     MOVE 0 TO WK-OPD-PERIOD.
144400     MOVE 0 TO WK-OPD-LITERAL.
144500     IF WS-TOKEN (TOK-IX) (1:1) IS NUMERIC
144600             OR WS-TOKEN (TOK-IX) (1:1) = '-'
144700         MOVE 'L' TO WK-OPD-TYPE
144800*    081026 MFEENEY  TKT SW-0348 - NO NUMVAL INTRINSIC ON THIS
144900*    COMPILER, LITERAL TOKEN SCANNED BY HAND BELOW.
145000         MOVE WS-TOKEN (TOK-IX) TO WK-NV-TOKEN
145100         PERFORM 9200-PARSE-NUMERIC-TOKEN THRU 9200-EXIT
145200         MOVE WK-NV-RESULT TO WK-OPD-LITERAL
145300     ELSE
145400         EVALUATE WS-TOKEN (TOK-IX)
145500             WHEN 'PRICE' WHEN 'CLOSE' WHEN 'OPEN'
145600             WHEN 'HIGH' WHEN 'LOW' WHEN 'VOLUME'
145700             WHEN 'ENTRY-PRICE'
145800                 MOVE 'V' TO WK-OPD-TYPE
145900                 MOVE WS-TOKEN (TOK-IX) TO WK-OPD-NAME
146000             WHEN OTHER
146100                 MOVE 'I' TO WK-OPD-TYPE
146200                 PERFORM 4140-SPLIT-INDICATOR-CALL THRU 4140-EXIT
146300         END-EVALUATE
146400     END-IF.
146500     ADD 1 TO TOK-IX.
146600 4130-EXIT.
146700     EXIT.
146800*
146900 4140-SPLIT-INDICATOR-CALL.
147000*    SPLITS "NAME(NN)" INTO WK-OPD-NAME AND WK-OPD-PERIOD.
147100*    A TOKEN WITH NO PARENTHESES (MACD, MACD-SIGNAL, ADX,
147200*    STOCH-K, BB-UPPER, ...) IS A FIXED-PERIOD INDICATOR.
147300     UNSTRING WS-TOKEN (TOK-IX) DELIMITED BY '('
147400         INTO WK-OPD-NAME WK-EDIT-FIELD-BIG.
147500     INSPECT WK-EDIT-FIELD-BIG REPLACING ALL ')' BY SPACE.
147600     IF WK-EDIT-FIELD-BIG IS NUMERIC
147700         MOVE WK-EDIT-FIELD-BIG TO WK-OPD-PERIOD
147800     ELSE
147900         MOVE 0 TO WK-OPD-PERIOD
148000     END-IF.
148100 4140-EXIT.
148200     EXIT.
148300*
148400 4200-EVALUATE-RULE.
148500*    ENTERED WITH RULE-IDX SET TO WHICH RULE TO EVALUATE.
148600*    RETURNS THE RESULT IN WK-RUN-RESULT-SW ('Y'/'N').
148700     MOVE 'N' TO WK-RUN-RESULT-SW.
148800     IF WS-RULE-COND-COUNT (RULE-IDX) = 0
148900         GO TO 4200-EXIT
149000     END-IF.
149100     PERFORM 4210-EVAL-AND-COMBINE THRU 4210-EXIT
149200         VARYING COND-IDX FROM 1 BY 1
149300         UNTIL COND-IDX > WS-RULE-COND-COUNT (RULE-IDX).
149400 4200-EXIT.
149500     EXIT.
149600*
149700*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
149800*    IN-LINE PERFORM VARYING ABOVE.
149900 4210-EVAL-AND-COMBINE.
150000         PERFORM 4300-EVAL-CONDITION THRU 4300-EXIT
150100         IF COND-IDX = 1
150200             MOVE WK-COND-RESULT-SW TO WK-RUN-RESULT-SW
150300         ELSE
150400             IF WC-JOIN-OP (RULE-IDX, COND-IDX) = 'AND'
150500                 IF WK-RUN-RESULT-SW = 'Y'
150600                         AND WK-COND-RESULT-SW = 'Y'
150700                     MOVE 'Y' TO WK-RUN-RESULT-SW
150800                 ELSE
150900                     MOVE 'N' TO WK-RUN-RESULT-SW
151000                 END-IF
151100             ELSE
151200                 IF WK-RUN-RESULT-SW = 'Y'
151300                         OR WK-COND-RESULT-SW = 'Y'
151400                     MOVE 'Y' TO WK-RUN-RESULT-SW
151500                 ELSE
151600                     MOVE 'N' TO WK-RUN-RESULT-SW
151700                 END-IF
151800             END-IF
151900         END-IF.
152000 4210-EXIT.
152100     EXIT.
152200*
152300 4300-EVAL-CONDITION.
152400     PERFORM 4310-EVAL-LEFT-EXPR THRU 4310-EXIT.
152500     MOVE WK-EXPR-VALUE TO WK-LEFT-VALUE.
152600     MOVE WK-EXPR-DEF-SW TO WK-LEFT-DEF-SW.
152700     PERFORM 4320-EVAL-RIGHT-EXPR THRU 4320-EXIT.
152800     MOVE WK-EXPR-VALUE TO WK-RIGHT-VALUE.
152900     MOVE WK-EXPR-DEF-SW TO WK-RIGHT-DEF-SW.
153000     IF WK-LEFT-DEF-SW NOT = 'Y' OR WK-RIGHT-DEF-SW NOT = 'Y'
153100*        AN INDICATOR NOT YET DEFINED (NOT ENOUGH HISTORY) MAKES
153200*        THE WHOLE CONDITION FALSE FOR THIS BAR, PER SPEC.
153300         MOVE 'N' TO WK-COND-RESULT-SW
153400     ELSE
153500         EVALUATE WC-COMPARE-OP (RULE-IDX, COND-IDX)
153600             WHEN '> '
153700                 IF WK-LEFT-VALUE > WK-RIGHT-VALUE
153800                     MOVE 'Y' TO WK-COND-RESULT-SW
153900                 ELSE
154000                     MOVE 'N' TO WK-COND-RESULT-SW
154100                 END-IF
154200             WHEN '< '
154300                 IF WK-LEFT-VALUE < WK-RIGHT-VALUE
154400                     MOVE 'Y' TO WK-COND-RESULT-SW
154500                 ELSE
154600                     MOVE 'N' TO WK-COND-RESULT-SW
154700                 END-IF
154800             WHEN '>='
154900                 IF WK-LEFT-VALUE >= WK-RIGHT-VALUE
155000                     MOVE 'Y' TO WK-COND-RESULT-SW
155100                 ELSE
155200                     MOVE 'N' TO WK-COND-RESULT-SW
155300                 END-IF
155400             WHEN '<='
155500                 IF WK-LEFT-VALUE <= WK-RIGHT-VALUE
155600                     MOVE 'Y' TO WK-COND-RESULT-SW
155700                 ELSE
155800                     MOVE 'N' TO WK-COND-RESULT-SW
155900                 END-IF
156000             WHEN '=='
156100                 IF WK-LEFT-VALUE = WK-RIGHT-VALUE
156200                     MOVE 'Y' TO WK-COND-RESULT-SW
156300                 ELSE
156400                     MOVE 'N' TO WK-COND-RESULT-SW
156500                 END-IF
156600             WHEN '!='
156700                 IF WK-LEFT-VALUE NOT = WK-RIGHT-VALUE
156800                     MOVE 'Y' TO WK-COND-RESULT-SW
156900                 ELSE
157000                     MOVE 'N' TO WK-COND-RESULT-SW
157100                 END-IF
157200             WHEN OTHER
157300                 MOVE 'N' TO WK-COND-RESULT-SW
157400         END-EVALUATE
157500     END-IF.
157600     IF WC-NOT-FLAG (RULE-IDX, COND-IDX) = 'Y'
157700         IF WK-COND-RESULT-SW = 'Y'
157800             MOVE 'N' TO WK-COND-RESULT-SW
157900         ELSE
158000             MOVE 'Y' TO WK-COND-RESULT-SW
158100         END-IF
158200     END-IF.
158300 4300-EXIT.
158400     EXIT.
158500*
158600 4310-EVAL-LEFT-EXPR.
158700     MOVE WC-LEFT-OPD1 (RULE-IDX, COND-IDX) TO WK-OPD-TYPE.
158800     MOVE WC-LEFT-NAME1 (RULE-IDX, COND-IDX) TO WK-OPD-NAME.
158900     MOVE WC-LEFT-PERIOD1 (RULE-IDX, COND-IDX) TO WK-OPD-PERIOD.
159000     MOVE WC-LEFT-LIT1 (RULE-IDX, COND-IDX) TO WK-OPD-LITERAL.
159100     PERFORM 4400-RESOLVE-OPERAND THRU 4400-EXIT.
159200     MOVE WK-EXPR-VALUE TO WK-NUM-1.
159300     MOVE WK-EXPR-DEF-SW TO WK-LEFT-DEF-SW.
159400     IF WC-LEFT-ARITH-OP (RULE-IDX, COND-IDX) NOT = SPACE
159500         MOVE WC-LEFT-OPD2 (RULE-IDX, COND-IDX) TO WK-OPD-TYPE
159600         MOVE WC-LEFT-NAME2 (RULE-IDX, COND-IDX) TO WK-OPD-NAME
159700         MOVE WC-LEFT-PERIOD2 (RULE-IDX, COND-IDX) TO
159800              WK-OPD-PERIOD
159900         MOVE WC-LEFT-LIT2 (RULE-IDX, COND-IDX) TO WK-OPD-LITERAL
160000         PERFORM 4400-RESOLVE-OPERAND THRU 4400-EXIT
160100         IF WK-LEFT-DEF-SW = 'Y' AND WK-EXPR-DEF-SW = 'Y'
160200             MOVE WC-LEFT-ARITH-OP (RULE-IDX, COND-IDX) TO
160300                  WK-OPD-TYPE
160400             MOVE WK-NUM-1 TO WK-LEFT-VALUE
160500             MOVE WK-EXPR-VALUE TO WK-RIGHT-VALUE
160600             PERFORM 4410-APPLY-ARITH-OP THRU 4410-EXIT
160700             MOVE WK-EXPR-VALUE TO WK-NUM-1
160800         ELSE
160900             MOVE 'N' TO WK-LEFT-DEF-SW
161000         END-IF
161100     END-IF.
161200     MOVE WK-NUM-1 TO WK-EXPR-VALUE.
161300     MOVE WK-LEFT-DEF-SW TO WK-EXPR-DEF-SW.
161400 4310-EXIT.
161500     EXIT.
161600*
161700 4320-EVAL-RIGHT-EXPR.
161800     MOVE WC-RIGHT-OPD1 (RULE-IDX, COND-IDX) TO WK-OPD-TYPE.
161900     MOVE WC-RIGHT-NAME1 (RULE-IDX, COND-IDX) TO WK-OPD-NAME.
162000     MOVE WC-RIGHT-PERIOD1 (RULE-IDX, COND-IDX) TO WK-OPD-PERIOD.
162100     MOVE WC-RIGHT-LIT1 (RULE-IDX, COND-IDX) TO WK-OPD-LITERAL.
162200     PERFORM 4400-RESOLVE-OPERAND THRU 4400-EXIT.
162300     MOVE WK-EXPR-VALUE TO WK-NUM-1.
162400     MOVE WK-EXPR-DEF-SW TO WK-RIGHT-DEF-SW.
162500     IF WC-RIGHT-ARITH-OP (RULE-IDX, COND-IDX) NOT = SPACE
162600         MOVE WC-RIGHT-OPD2 (RULE-IDX, COND-IDX) TO WK-OPD-TYPE
162700         MOVE WC-RIGHT-NAME2 (RULE-IDX, COND-IDX) TO WK-OPD-NAME
162800         MOVE WC-RIGHT-PERIOD2 (RULE-IDX, COND-IDX) TO
162900              WK-OPD-PERIOD
163000         MOVE WC-RIGHT-LIT2 (RULE-IDX, COND-IDX) TO WK-OPD-LITERAL
163100         PERFORM 4400-RESOLVE-OPERAND THRU 4400-EXIT
163200         IF WK-RIGHT-DEF-SW = 'Y' AND WK-EXPR-DEF-SW = 'Y'
163300             MOVE WC-RIGHT-ARITH-OP (RULE-IDX, COND-IDX) TO
163400                  WK-OPD-TYPE
163500             MOVE WK-NUM-1 TO WK-LEFT-VALUE
163600             MOVE WK-EXPR-VALUE TO WK-RIGHT-VALUE
163700             PERFORM 4410-APPLY-ARITH-OP THRU 4410-EXIT
163800             MOVE WK-EXPR-VALUE TO WK-NUM-1
163900         ELSE
164000             MOVE 'N' TO WK-RIGHT-DEF-SW
164100         END-IF
164200     END-IF.
164300     MOVE WK-NUM-1 TO WK-EXPR-VALUE.
164400     MOVE WK-RIGHT-DEF-SW TO WK-EXPR-DEF-SW.
164500 4320-EXIT.
164600     EXIT.
164700*
164800 4410-APPLY-ARITH-OP.
164900*    WK-OPD-TYPE CARRIES THE ARITHMETIC OPERATOR CHARACTER HERE,
165000*    WK-LEFT-VALUE/WK-RIGHT-VALUE THE TWO OPERANDS.
165100     EVALUATE WK-OPD-TYPE
165200         WHEN '+'
165300             COMPUTE WK-EXPR-VALUE = WK-LEFT-VALUE + WK-RIGHT-VALUE
165400         WHEN '-'
165500             COMPUTE WK-EXPR-VALUE = WK-LEFT-VALUE - WK-RIGHT-VALUE
165600         WHEN '*'
165700             COMPUTE WK-EXPR-VALUE = WK-LEFT-VALUE * WK-RIGHT-VALUE
165800         WHEN '/'
165900             IF WK-RIGHT-VALUE = 0
166000                 MOVE 0 TO WK-EXPR-VALUE
166100             ELSE
166200                 COMPUTE WK-EXPR-VALUE =
166300                     WK-LEFT-VALUE / WK-RIGHT-VALUE
166400             END-IF
166500         WHEN OTHER
166600             MOVE WK-LEFT-VALUE TO WK-EXPR-VALUE
166700     END-EVALUATE.
166800 4410-EXIT.
166900     EXIT.
167000*
167100 4400-RESOLVE-OPERAND.
167200*    LOOKS UP THE CURRENT VALUE OF ONE OPERAND (LITERAL, PRICE
167300*    VARIABLE OR INDICATOR) AT THE CURRENT BAR (BAR-IX).  SETS
167400*    WK-EXPR-VALUE/WK-EXPR-DEF-SW.
167500     MOVE 'Y' TO WK-EXPR-DEF-SW.
167600     EVALUATE TRUE
167700         WHEN WK-OPD-IS-LITERAL
167800             MOVE WK-OPD-LITERAL TO WK-EXPR-VALUE
167900         WHEN WK-OPD-IS-VARIABLE
168000             PERFORM 4420-RESOLVE-VARIABLE THRU 4420-EXIT
168100         WHEN WK-OPD-IS-INDICATOR
168200             PERFORM 4430-RESOLVE-INDICATOR THRU 4430-EXIT
168300         WHEN OTHER
168400             MOVE 0 TO WK-EXPR-VALUE
168500             MOVE 'N' TO WK-EXPR-DEF-SW
168600     END-EVALUATE.
168700 4400-EXIT.
168800     EXIT.
168900*
169000 4420-RESOLVE-VARIABLE.
169100     EVALUATE WK-OPD-NAME
169200         WHEN 'PRICE'
169300             MOVE WS-BAR-CLOSE (BAR-IX) TO WK-EXPR-VALUE
169400         WHEN 'CLOSE'
169500             MOVE WS-BAR-CLOSE (BAR-IX) TO WK-EXPR-VALUE
169600         WHEN 'OPEN'
169700             MOVE WS-BAR-OPEN (BAR-IX) TO WK-EXPR-VALUE
169800         WHEN 'HIGH'
169900             MOVE WS-BAR-HIGH (BAR-IX) TO WK-EXPR-VALUE
170000         WHEN 'LOW'
170100             MOVE WS-BAR-LOW (BAR-IX) TO WK-EXPR-VALUE
170200         WHEN 'VOLUME'
170300             MOVE WS-BAR-VOLUME (BAR-IX) TO WK-EXPR-VALUE
170400         WHEN 'ENTRY-PRICE'
170500             IF IN-POSITION
170600                 MOVE WS-ENTRY-PRICE TO WK-EXPR-VALUE
170700             ELSE
170800                 MOVE 'N' TO WK-EXPR-DEF-SW
170900             END-IF
171000         WHEN OTHER
171100             MOVE 0 TO WK-EXPR-VALUE
171200             MOVE 'N' TO WK-EXPR-DEF-SW
171300     END-EVALUATE.
171400 4420-EXIT.
171500     EXIT.
171600*
171700 4430-RESOLVE-INDICATOR.
171800     SET IND-IDX TO BAR-IX.
171900     EVALUATE WK-OPD-NAME
172000         WHEN 'SMA'
172100             PERFORM 4431-LOOKUP-SMA THRU 4431-EXIT
172200         WHEN 'EMA'
172300             PERFORM 4432-LOOKUP-EMA THRU 4432-EXIT
172400         WHEN 'RSI'
172500             PERFORM 4433-LOOKUP-RSI THRU 4433-EXIT
172600         WHEN 'ATR'
172700             PERFORM 4434-LOOKUP-ATR THRU 4434-EXIT
172800         WHEN 'MACD'
172900             MOVE WS-IND-MACD-VALUE (IND-IDX) TO WK-EXPR-VALUE
173000             MOVE WS-IND-MACD-DEF-SW (IND-IDX) TO WK-EXPR-DEF-SW
173100         WHEN 'MACD-SIGNAL'
173200             MOVE WS-IND-MACD-SIGNAL (IND-IDX) TO WK-EXPR-VALUE
173300             MOVE WS-IND-MACD-DEF-SW (IND-IDX) TO WK-EXPR-DEF-SW
173400         WHEN 'MACD-HIST'
173500             MOVE WS-IND-MACD-HIST (IND-IDX) TO WK-EXPR-VALUE
173600             MOVE WS-IND-MACD-DEF-SW (IND-IDX) TO WK-EXPR-DEF-SW
173700         WHEN 'BB-UPPER'
173800             MOVE WS-IND-BB-UPPER (IND-IDX) TO WK-EXPR-VALUE
173900             MOVE WS-IND-BB-DEF-SW (IND-IDX) TO WK-EXPR-DEF-SW
174000         WHEN 'BB-LOWER'
174100             MOVE WS-IND-BB-LOWER (IND-IDX) TO WK-EXPR-VALUE
174200             MOVE WS-IND-BB-DEF-SW (IND-IDX) TO WK-EXPR-DEF-SW
174300         WHEN 'ADX'
174400             MOVE WS-IND-ADX-VALUE (IND-IDX) TO WK-EXPR-VALUE
174500             MOVE WS-IND-ADX-DEF-SW (IND-IDX) TO WK-EXPR-DEF-SW
174600         WHEN 'STOCH-K'
174700             MOVE WS-IND-STOCH-K (IND-IDX) TO WK-EXPR-VALUE
174800             MOVE WS-IND-STOCH-DEF-SW (IND-IDX) TO WK-EXPR-DEF-SW
174900         WHEN 'STOCH-D'
175000             MOVE WS-IND-STOCH-D (IND-IDX) TO WK-EXPR-VALUE
175100             MOVE WS-IND-STOCH-DEF-SW (IND-IDX) TO WK-EXPR-DEF-SW
175200         WHEN OTHER
175300             MOVE 0 TO WK-EXPR-VALUE
175400             MOVE 'N' TO WK-EXPR-DEF-SW
175500     END-EVALUATE.
175600 4430-EXIT.
175700     EXIT.
175800*
175900 4431-LOOKUP-SMA.
176000     MOVE WK-OPD-PERIOD TO WK-PERIOD.
176100     IF WK-PERIOD = 0
176200         MOVE 14 TO WK-PERIOD
176300     END-IF.
176400     MOVE 'N' TO WK-EXPR-DEF-SW.
176500     PERFORM 4435-CHECK-SMA-SLOT THRU 4435-EXIT
176600         VARYING WK-IX FROM 1 BY 1
176700         UNTIL WK-IX > WS-SMA-PERIOD-COUNT.
176800 4431-EXIT.
176900     EXIT.
177000*
177100*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
177200*    IN-LINE PERFORM VARYING ABOVE.
177300 4435-CHECK-SMA-SLOT.
177400     IF WS-SMA-PERIODS (WK-IX) = WK-PERIOD
177500         MOVE WS-IND-SMA-VALUE (IND-IDX, WK-IX) TO
177600              WK-EXPR-VALUE
177700         MOVE WS-IND-SMA-DEF-SW (IND-IDX, WK-IX) TO
177800              WK-EXPR-DEF-SW
177900     END-IF.
178000 4435-EXIT.
178100     EXIT.
178200*
178300 4432-LOOKUP-EMA.
178400     MOVE WK-OPD-PERIOD TO WK-PERIOD.
178500     IF WK-PERIOD = 0
178600         MOVE 14 TO WK-PERIOD
178700     END-IF.
178800     MOVE 'N' TO WK-EXPR-DEF-SW.
178900     PERFORM 4436-CHECK-EMA-SLOT THRU 4436-EXIT
179000         VARYING WK-IX FROM 1 BY 1
179100         UNTIL WK-IX > WS-EMA-PERIOD-COUNT.
179200 4432-EXIT.
179300     EXIT.
179400*
179500*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
179600*    IN-LINE PERFORM VARYING ABOVE.
179700 4436-CHECK-EMA-SLOT.
179800     IF WS-EMA-PERIODS (WK-IX) = WK-PERIOD
179900         MOVE WS-IND-EMA-VALUE (IND-IDX, WK-IX) TO
180000              WK-EXPR-VALUE
180100         MOVE WS-IND-EMA-DEF-SW (IND-IDX, WK-IX) TO
180200              WK-EXPR-DEF-SW
180300     END-IF.
180400 4436-EXIT.
180500     EXIT.
180600*
180700 4433-LOOKUP-RSI.
180800     MOVE WK-OPD-PERIOD TO WK-PERIOD.
180900     IF WK-PERIOD = 0
181000         MOVE 14 TO WK-PERIOD
181100     END-IF.
181200     MOVE 'N' TO WK-EXPR-DEF-SW.
181300     PERFORM 4437-CHECK-RSI-SLOT THRU 4437-EXIT
181400         VARYING WK-IX FROM 1 BY 1
181500         UNTIL WK-IX > WS-RSI-PERIOD-COUNT.
181600 4433-EXIT.
181700     EXIT.
181800*
181900*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
182000*    IN-LINE PERFORM VARYING ABOVE.
182100 4437-CHECK-RSI-SLOT.
182200     IF WS-RSI-PERIODS (WK-IX) = WK-PERIOD
182300         MOVE WS-IND-RSI-VALUE (IND-IDX, WK-IX) TO
182400              WK-EXPR-VALUE
182500         MOVE WS-IND-RSI-DEF-SW (IND-IDX, WK-IX) TO
182600              WK-EXPR-DEF-SW
182700     END-IF.
182800 4437-EXIT.
182900     EXIT.
183000*
183100 4434-LOOKUP-ATR.
183200     MOVE WK-OPD-PERIOD TO WK-PERIOD.
183300     IF WK-PERIOD = 0
183400         MOVE 14 TO WK-PERIOD
183500     END-IF.
183600     MOVE 'N' TO WK-EXPR-DEF-SW.
183700     PERFORM 4438-CHECK-ATR-SLOT THRU 4438-EXIT
183800         VARYING WK-IX FROM 1 BY 1
183900         UNTIL WK-IX > WS-ATR-PERIOD-COUNT.
184000 4434-EXIT.
184100     EXIT.
184200*
184300*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
184400*    IN-LINE PERFORM VARYING ABOVE.
184500 4438-CHECK-ATR-SLOT.
184600     IF WS-ATR-PERIODS (WK-IX) = WK-PERIOD
184700         MOVE WS-IND-ATR-VALUE (IND-IDX, WK-IX) TO
184800              WK-EXPR-VALUE
184900         MOVE WS-IND-ATR-DEF-SW (IND-IDX, WK-IX) TO
185000              WK-EXPR-DEF-SW
185100     END-IF.
185200 4438-EXIT.
185300     EXIT.
185400*
185500 4500-COMPUTE-POSITION-SIZE.
185600*    FIXED: SIZING-VALUE DOLLARS OF CASH / BUY PRICE, ROUNDED
185700*    DOWN.  PERCENT: SIZING-VALUE PERCENT OF CASH / BUY PRICE,
185800*    ROUNDED DOWN.  BOTH DIVIDE BY WS-BUY-PRICE (THE SLIPPAGE-
185900*    ADJUSTED FILL 5200-OPEN-POSITION ALREADY COMPUTED), NOT
186000*    THE RAW BAR CLOSE - TKT SW-0339.
186100*    RISK-BASED: (SIZING-VALUE PERCENT OF CASH) / (ATR14 * 2),
186200*    ROUNDED DOWN - RISK-PER-SHARE IS TWO ATRS PER SPEC.
186300     MOVE 0 TO WK-QUANTITY.
186400     EVALUATE TRUE
186500         WHEN ST-SIZING-FIXED
186600             IF WS-BUY-PRICE > 0
186700                 DIVIDE ST-SIZING-VALUE BY WS-BUY-PRICE
186800                     GIVING WK-QUANTITY
186900             END-IF
187000         WHEN ST-SIZING-PERCENT
187100             COMPUTE WK-ALLOCATION ROUNDED =
187200                 WS-CASH * (ST-SIZING-VALUE / 100)
187300             IF WS-BUY-PRICE > 0
187400                 DIVIDE WK-ALLOCATION BY WS-BUY-PRICE
187500                     GIVING WK-QUANTITY
187600             END-IF
187700         WHEN ST-SIZING-RISK-BASED
187800             COMPUTE WK-RISK-AMOUNT ROUNDED =
187900                 WS-CASH * (ST-SIZING-VALUE / 100)
188000             SET IND-IDX TO BAR-IX
188100             MOVE 0 TO WK-OPD-PERIOD
188200             PERFORM 4434-LOOKUP-ATR THRU 4434-EXIT
188300             IF WK-EXPR-DEF-SW = 'Y' AND WK-EXPR-VALUE > 0
188400                 COMPUTE WK-RISK-PER-SHARE ROUNDED =
188500                     WK-EXPR-VALUE * 2
188600                 IF WK-RISK-PER-SHARE > 0
188700                     DIVIDE WK-RISK-AMOUNT BY WK-RISK-PER-SHARE
188800                         GIVING WK-QUANTITY
188900                 END-IF
189000             ELSE
189100*    081026 MFEENEY  TKT SW-0348 - NO ATR14 YET (EARLY BARS) OR
189200*    A ZERO READING FALLS BACK TO THE PERCENT-OF-CASH METHOD,
189300*    SAME AS ST-SIZING-PERCENT ABOVE, SO THE POSITION ISN'T
189400*    JUST SKIPPED FOR WANT OF A RISK FIGURE.
189500                 COMPUTE WK-ALLOCATION ROUNDED =
189600                     WS-CASH * (ST-SIZING-VALUE / 100)
189700                 IF WS-BUY-PRICE > 0
189800                     DIVIDE WK-ALLOCATION BY WS-BUY-PRICE
189900                         GIVING WK-QUANTITY
190000                 END-IF
190100             END-IF
190200     END-EVALUATE.
190300 4500-EXIT.
190400     EXIT.
190500*
190600******************************************************************
190700*    5000 SERIES - PORTFOLIO SIMULATION (BACKTEST ENGINE)        *
190800******************************************************************
190900 5000-RUN-SIMULATION.
191000*    062603 MFEENEY  CASH/POSITION RESET HERE SO EACH TICKER IN A
191100*                    MULTI-TICKER RUN STARTS FROM A CLEAN SLATE.
191200     MOVE PRM-INITIAL-CAPITAL TO WS-CASH.
191300     MOVE 0 TO WS-POSITION-QTY WS-CUM-COMMISSION.
191400     MOVE 'N' TO WS-IN-POSITION-SW.
191500     MOVE 0 TO WS-TICKER-TRADE-COUNT WS-TICKER-NET-PNL.
191600     MOVE 0 TO WS-EQUITY-COUNT WS-TRADE-COUNT.
191700     PERFORM 5010-SIMULATE-AND-MARK THRU 5010-EXIT
191800         VARYING BAR-IX FROM 1 BY 1
191900         UNTIL BAR-IX > WS-BAR-COUNT.
192000     IF IN-POSITION
192100*        FORCE-CLOSE AT THE LAST BAR'S CLOSE - "END-OF-DATA" IS
192200*        NOT A LOSS OR A WIN CALL, JUST AN EXIT REASON, PER SPEC.
192300         SET BAR-IX TO WS-BAR-COUNT
192400         MOVE WS-BAR-CLOSE (BAR-IX) TO WS-SELL-PRICE
192500         MOVE 'END-OF-DATA' TO WS-TL-EXIT-REASON (WS-TRADE-COUNT + 1)
192600         PERFORM 5300-CLOSE-POSITION THRU 5300-EXIT
192700     END-IF.
192800     PERFORM 5600-WRITE-TRADE-RECORD THRU 5600-EXIT
192900         VARYING TR-IDX FROM 1 BY 1
193000         UNTIL TR-IDX > WS-TRADE-COUNT.
193100 5000-EXIT.
193200     EXIT.
193300*
193400*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
193500*    IN-LINE PERFORM VARYING ABOVE.
193600 5010-SIMULATE-AND-MARK.
193700     PERFORM 5100-SIMULATE-ONE-BAR THRU 5100-EXIT.
193800     PERFORM 5500-WRITE-EQUITY-POINT THRU 5500-EXIT.
193900 5010-EXIT.
194000     EXIT.
194100*
194200 5100-SIMULATE-ONE-BAR.
194300     IF IN-POSITION
194400         PERFORM 5400-UPDATE-TRAILING-STOP THRU 5400-EXIT
194500         PERFORM 5150-CHECK-EXIT-CONDITIONS THRU 5150-EXIT
194600     ELSE
194700         SET RULE-IDX TO WS-ENTRY-RULE-SUB.
194800         PERFORM 4200-EVALUATE-RULE THRU 4200-EXIT
194900         IF WK-RUN-RESULT-SW = 'Y'
195000             PERFORM 5200-OPEN-POSITION THRU 5200-EXIT
195100         END-IF
195200     END-IF.
195300 5100-EXIT.
195400     EXIT.
195500*
195600 5150-CHECK-EXIT-CONDITIONS.
195700*    EXIT PRIORITY PER SPEC: STOP-LOSS (FIXED OR TRAILING-
195800*    RATCHETED - SEE WS-STOP-LOSS-PRICE ABOVE), THEN TAKE-
195900*    PROFIT, THEN THE STRATEGY'S OWN EXIT RULE.  ONLY THE FIRST
196000*    CONDITION THAT FIRES ON A GIVEN BAR TAKES EFFECT.
196100*    062603 MFEENEY  EVERY EXIT MOVES THE BAR'S CLOSE INTO
196200*                    WS-SELL-PRICE, NOT THE TRIGGER THRESHOLD -
196300*                    5300-CLOSE-POSITION IS WHAT APPLIES
196400*                    SLIPPAGE TO WHATEVER FILLS.  A STOP-LOSS OR
196500*                    TAKE-PROFIT BAR STILL FILLS AT THAT BAR'S
196600*                    CLOSE, NOT AT THE STOP OR TARGET PRICE
196700*                    ITSELF - TKT SW-0341.
196800     MOVE 'N' TO WS-EXIT-SIGNAL-SW.
196900     IF WS-STOP-LOSS-PRICE NOT = 0
197000         IF WS-BAR-LOW (BAR-IX) <= WS-STOP-LOSS-PRICE
197100             MOVE WS-BAR-CLOSE (BAR-IX) TO WS-SELL-PRICE
197200             MOVE 'STOP-LOSS' TO
197300                  WS-TL-EXIT-REASON (WS-TRADE-COUNT + 1)
197400             PERFORM 5300-CLOSE-POSITION THRU 5300-EXIT
197500             GO TO 5150-EXIT
197600         END-IF
197700     END-IF.
197800     IF ST-TAKE-PROFIT-PCT NOT = 0
197900         IF WS-BAR-CLOSE (BAR-IX) >= WS-TAKE-PROFIT-PRICE
198000             MOVE WS-BAR-CLOSE (BAR-IX) TO WS-SELL-PRICE
198100             MOVE 'TAKE-PROFIT' TO
198200                  WS-TL-EXIT-REASON (WS-TRADE-COUNT + 1)
198300             PERFORM 5300-CLOSE-POSITION THRU 5300-EXIT
198400             GO TO 5150-EXIT
198500         END-IF
198600     END-IF.
198700     SET RULE-IDX TO WS-EXIT-RULE-SUB.
198800     PERFORM 4200-EVALUATE-RULE THRU 4200-EXIT.
198900     IF WK-RUN-RESULT-SW = 'Y'
199000         MOVE WS-BAR-CLOSE (BAR-IX) TO WS-SELL-PRICE
199100         MOVE 'SIGNAL' TO WS-TL-EXIT-REASON (WS-TRADE-COUNT + 1)
199200         PERFORM 5300-CLOSE-POSITION THRU 5300-EXIT
199300     END-IF.
199400 5150-EXIT.
199500     EXIT.
199600*
199700 5200-OPEN-POSITION.
199800*    BUY AT THE BAR'S CLOSE, SLIPPAGE ADDS TO THE FILL PRICE,
199900*    COMMISSION IS A PERCENT OF THE GROSS TRADE VALUE.
200000     COMPUTE WS-BUY-PRICE ROUNDED =
200100         WS-BAR-CLOSE (BAR-IX) * (1 + PRM-SLIPPAGE-RATE).
200200     PERFORM 4500-COMPUTE-POSITION-SIZE THRU 4500-EXIT.
200300     IF WK-QUANTITY = 0
200400         GO TO 5200-EXIT
200500     END-IF.
200600     COMPUTE WK-COST ROUNDED = WK-QUANTITY * WS-BUY-PRICE.
200700     COMPUTE WK-COMMISSION ROUNDED =
200800         WK-COST * PRM-COMMISSION-RATE.
200900     IF (WK-COST + WK-COMMISSION) > WS-CASH
201000         GO TO 5200-EXIT
201100     END-IF.
201200     SUBTRACT WK-COST FROM WS-CASH.
201300     SUBTRACT WK-COMMISSION FROM WS-CASH.
201400     ADD WK-COMMISSION TO WS-CUM-COMMISSION.
201500     MOVE WK-QUANTITY TO WS-POSITION-QTY.
201600     MOVE WS-BUY-PRICE TO WS-ENTRY-PRICE.
201700     MOVE WS-BAR-DATE (BAR-IX) TO WS-ENTRY-DATE.
201800     MOVE 'Y' TO WS-IN-POSITION-SW.
201900*    062603 MFEENEY  STOP-LOSS-PCT AND TRAILING-PCT NO LONGER
202000*                    TRACK TWO SEPARATE PRICES - THE TIGHTER
202100*                    (HIGHER) OF THE TWO STARTING LEVELS SEEDS
202200*                    THE ONE WS-STOP-LOSS-PRICE, AND 5400 ONLY
202300*                    EVER RATCHETS IT UPWARD FROM THERE.
202400     MOVE 0 TO WS-STOP-LOSS-PRICE.
202500     IF ST-STOP-LOSS-PCT NOT = 0
202600         COMPUTE WS-STOP-LOSS-PRICE ROUNDED =
202700             WS-ENTRY-PRICE * (1 - (ST-STOP-LOSS-PCT / 100))
202800     END-IF.
202900     IF ST-TRAILING-ENABLED
203000         COMPUTE WK-NUM-1 ROUNDED =
203100             WS-ENTRY-PRICE * (1 - (ST-TRAILING-PCT / 100))
203200         IF WK-NUM-1 > WS-STOP-LOSS-PRICE
203300             MOVE WK-NUM-1 TO WS-STOP-LOSS-PRICE
203400         END-IF
203500     END-IF.
203600     IF ST-TAKE-PROFIT-PCT NOT = 0
203700         COMPUTE WS-TAKE-PROFIT-PRICE ROUNDED =
203800             WS-ENTRY-PRICE * (1 + (ST-TAKE-PROFIT-PCT / 100))
203900     END-IF.
204000 5200-EXIT.
204100     EXIT.
204200*
204300 5300-CLOSE-POSITION.
204400*    042293 DTUCKER  TR-COMMISSION QUIRK - THE TRADE RECORD GETS
204500*                    THE COMMISSION *BEFORE* THIS EXIT'S
204600*                    COMMISSION IS ADDED TO THE RUNNING TOTAL.
204700*                    LEAVE THIS ORDER ALONE - REPORTS DOWNSTREAM
204800*                    RECONCILE AGAINST IT AS-IS - TKT SW-0221.
204900*    062603 MFEENEY  WK-EXIT-FILL-PRICE IS THE SLIPPAGE-ADJUSTED
205000*                    PRICE THE EXIT ACTUALLY FILLS AT, WHATEVER
205100*                    THE EXIT REASON - USED FOR THE CASH
205200*                    MOVEMENT AND FOR TR-EXIT-PRICE ITSELF, NOT
205300*                    JUST THE PROCEEDS COMPUTATION - TKT SW-0341.
205400     ADD 1 TO WS-TRADE-COUNT.
205500     SET TR-IDX TO WS-TRADE-COUNT.
205600     MOVE WS-ENTRY-DATE TO WS-TL-ENTRY-DATE (TR-IDX).
205700     MOVE WS-BAR-DATE (BAR-IX) TO WS-TL-EXIT-DATE (TR-IDX).
205800     MOVE WS-ENTRY-PRICE TO WS-TL-ENTRY-PRICE (TR-IDX).
205900     COMPUTE WK-EXIT-FILL-PRICE ROUNDED =
206000         WS-SELL-PRICE * (1 - PRM-SLIPPAGE-RATE).
206100     COMPUTE WK-PROCEEDS ROUNDED =
206200         WS-POSITION-QTY * WK-EXIT-FILL-PRICE.
206300     COMPUTE WK-COMMISSION ROUNDED =
206400         WK-PROCEEDS * PRM-COMMISSION-RATE.
206500     MOVE WS-CUM-COMMISSION TO WS-TL-COMMISSION (TR-IDX).
206600     MOVE WK-EXIT-FILL-PRICE TO WS-TL-EXIT-PRICE (TR-IDX).
206700     MOVE WS-POSITION-QTY TO WS-TL-QUANTITY (TR-IDX).
206800*    081026 MFEENEY  TKT SW-0348 - P AND L IS EXIT-MINUS-ENTRY
206900*                    TIMES QUANTITY LESS THE COMMISSION ALREADY
207000*                    ON THIS TRADE RECORD (WS-TL-COMMISSION,
207100*                    THE *PRE-EXIT* CUMULATIVE FIGURE MOVED IN
207200*                    JUST ABOVE) - NOT A FRESH DEDUCTION OF
207300*                    THIS EXIT'S OWN WK-COMMISSION, WHICH
207400*                    DOUBLE-CHARGED THE EXIT LEG.
207500     COMPUTE WS-TL-PNL (TR-IDX) ROUNDED =
207600         (WK-EXIT-FILL-PRICE - WS-ENTRY-PRICE) * WS-POSITION-QTY
207700         - WS-TL-COMMISSION (TR-IDX).
207800     IF WS-ENTRY-PRICE > 0
207900         COMPUTE WS-TL-PNL-PCT (TR-IDX) ROUNDED =
208000             100 * (WK-EXIT-FILL-PRICE - WS-ENTRY-PRICE)
208100                 / WS-ENTRY-PRICE
208200     END-IF.
208300     COMPUTE WK-DATE-1 = WS-ENTRY-DATE.
208400     COMPUTE WK-DATE-2 = WS-BAR-DATE (BAR-IX).
208500     PERFORM 5310-COMPUTE-HOLD-DAYS THRU 5310-EXIT.
208600     MOVE WK-HOLD-DAYS TO WS-TL-HOLD-DAYS (TR-IDX).
208700     ADD WK-PROCEEDS TO WS-CASH.
208800     SUBTRACT WK-COMMISSION FROM WS-CASH.
208900     ADD WK-COMMISSION TO WS-CUM-COMMISSION.
209000     ADD WS-TL-PNL (TR-IDX) TO WS-TICKER-NET-PNL.
209100     ADD 1 TO WS-TICKER-TRADE-COUNT.
209200     MOVE 0 TO WS-POSITION-QTY.
209300     MOVE 'N' TO WS-IN-POSITION-SW.
209400 5300-EXIT.
209500     EXIT.
209600*
209700 5310-COMPUTE-HOLD-DAYS.
209800*    CALENDAR-DAY DIFFERENCE, GOOD ENOUGH FOR A DAILY-BAR SYSTEM -
209900*    THE PRICE FILE HAS NO GAPS WITHIN A TICKER'S TRADING RANGE.
210000*    081026 MFEENEY  TKT SW-0348 - NO INTEGER-OF-DATE INTRINSIC ON
210100*    THIS COMPILER, DAY NUMBER TAKEN BY THE 9300 ROUTINE BELOW.
210200     COMPUTE WK-JD-YEAR = (WK-DATE-1-CC * 100) + WK-DATE-1-YY.
210300     MOVE WK-DATE-1-MM TO WK-JD-MONTH.
210400     MOVE WK-DATE-1-DD TO WK-JD-DAY.
210500     PERFORM 9300-COMPUTE-JULIAN-DAY THRU 9300-EXIT.
210600     MOVE WK-JD-RESULT TO WK-JD-DATE-1-SAVE.
210700     COMPUTE WK-JD-YEAR = (WK-DATE-2-CC * 100) + WK-DATE-2-YY.
210800     MOVE WK-DATE-2-MM TO WK-JD-MONTH.
210900     MOVE WK-DATE-2-DD TO WK-JD-DAY.
211000     PERFORM 9300-COMPUTE-JULIAN-DAY THRU 9300-EXIT.
211100     COMPUTE WK-DAYS-DIFF = WK-JD-RESULT - WK-JD-DATE-1-SAVE.
211200     MOVE WK-DAYS-DIFF TO WK-HOLD-DAYS.
211300 5310-EXIT.
211400     EXIT.
211500*
211600 5400-UPDATE-TRAILING-STOP.
211700*    031691 RHALVORS  TRAILING STOP ONLY EVER MOVES UP - TKT SW-0089.
211800*    062603 MFEENEY  RATCHETS THE SAME WS-STOP-LOSS-PRICE THE
211900*                    FIXED STOP-LOSS TEST IN 5150 READS - ONE
212000*                    STOP LINE PER POSITION, NOT TWO INDEPENDENT
212100*                    ONES - TKT SW-0341.
212200     IF ST-TRAILING-ENABLED
212300         COMPUTE WK-NUM-1 ROUNDED =
212400             WS-BAR-HIGH (BAR-IX) * (1 - (ST-TRAILING-PCT / 100))
212500         IF WK-NUM-1 > WS-STOP-LOSS-PRICE
212600             MOVE WK-NUM-1 TO WS-STOP-LOSS-PRICE
212700         END-IF
212800     END-IF.
212900 5400-EXIT.
213000     EXIT.
213100*
213200 5500-WRITE-EQUITY-POINT.
213300*    EQUITY = CASH + MARK-TO-MARKET VALUE OF THE OPEN POSITION.
213400     ADD 1 TO WS-EQUITY-COUNT.
213500     SET EQ-IDX TO WS-EQUITY-COUNT.
213600     MOVE WS-BAR-DATE (BAR-IX) TO WS-EQ-DATE (EQ-IDX).
213700     IF IN-POSITION
213800         COMPUTE WS-EQ-VALUE (EQ-IDX) ROUNDED =
213900             WS-CASH + (WS-POSITION-QTY * WS-BAR-CLOSE (BAR-IX))
214000     ELSE
214100         MOVE WS-CASH TO WS-EQ-VALUE (EQ-IDX)
214200     END-IF.
214300     MOVE WS-EQ-DATE (EQ-IDX) TO EQ-DATE.
214400     MOVE WS-EQ-VALUE (EQ-IDX) TO EQ-EQUITY.
214500     MOVE WS-CASH TO EQ-CASH.
214600     COMPUTE EQ-POS-VALUE ROUNDED =
214700         WS-EQ-VALUE (EQ-IDX) - WS-CASH.
214800     WRITE EQUITY-REC.
214900 5500-EXIT.
215000     EXIT.
215100*
215200 5600-WRITE-TRADE-RECORD.
215300     MOVE WS-CURRENT-TICKER TO TR-TICKER.
215400     MOVE WS-TL-ENTRY-DATE (TR-IDX) TO TR-ENTRY-DATE.
215500     MOVE WS-TL-EXIT-DATE (TR-IDX) TO TR-EXIT-DATE.
215600     MOVE WS-TL-ENTRY-PRICE (TR-IDX) TO TR-ENTRY-PRICE.
215700     MOVE WS-TL-EXIT-PRICE (TR-IDX) TO TR-EXIT-PRICE.
215800     MOVE WS-TL-QUANTITY (TR-IDX) TO TR-QUANTITY.
215900     MOVE WS-TL-COMMISSION (TR-IDX) TO TR-COMMISSION.
216000     MOVE WS-TL-PNL (TR-IDX) TO TR-PNL.
216100     MOVE WS-TL-PNL-PCT (TR-IDX) TO TR-PNL-PCT.
216200     MOVE WS-TL-HOLD-DAYS (TR-IDX) TO TR-HOLD-DAYS.
216300     MOVE WS-TL-EXIT-REASON (TR-IDX) TO TR-EXIT-REASON.
216400     WRITE TRADES-REC.
216500 5600-EXIT.
216600     EXIT.
216700*
216800******************************************************************
216900*    6000 SERIES - PERFORMANCE METRICS                           *
217000******************************************************************
217100 6000-COMPUTE-METRICS.
217200     PERFORM 6100-COMPUTE-RETURN-CAGR THRU 6100-EXIT.
217300     PERFORM 6200-COMPUTE-DRAWDOWN THRU 6200-EXIT.
217400     PERFORM 6300-COMPUTE-TRADE-STATS THRU 6300-EXIT.
217500     PERFORM 6400-COMPUTE-SHARPE-SORTINO THRU 6400-EXIT.
217600 6000-EXIT.
217700     EXIT.
217800*
217900 6100-COMPUTE-RETURN-CAGR.
218000     IF WS-EQUITY-COUNT = 0
218100         GO TO 6100-EXIT
218200     END-IF.
218300     SET EQ-IDX TO WS-EQUITY-COUNT.
218400     IF PRM-INITIAL-CAPITAL > 0
218500         COMPUTE WS-M-TOTAL-RETURN-PCT ROUNDED =
218600             100 * (WS-EQ-VALUE (EQ-IDX) - PRM-INITIAL-CAPITAL)
218700                 / PRM-INITIAL-CAPITAL
218800     END-IF.
218900     MOVE WS-EQ-DATE (1) TO WK-DATE-1.
219000     MOVE WS-EQ-DATE (EQ-IDX) TO WK-DATE-2.
219100*    081026 MFEENEY  TKT SW-0348 - NO INTEGER-OF-DATE, EXP OR LOG
219200*    INTRINSICS ON THIS COMPILER.  DAY NUMBER TAKEN BY THE 9300
219300*    ROUTINE, AND THE FRACTIONAL-POWER CAGR FORMULA TAKEN BY THE
219400*    9400/9500 NATURAL-LOG AND EXPONENTIAL SERIES ROUTINES -
219500*    (RATIO ** (1/YEARS)) - 1  BECOMES  EXP(LN(RATIO)/YEARS) - 1.
219600     COMPUTE WK-JD-YEAR = (WK-DATE-1-CC * 100) + WK-DATE-1-YY.
219700     MOVE WK-DATE-1-MM TO WK-JD-MONTH.
219800     MOVE WK-DATE-1-DD TO WK-JD-DAY.
219900     PERFORM 9300-COMPUTE-JULIAN-DAY THRU 9300-EXIT.
220000     MOVE WK-JD-RESULT TO WK-JD-DATE-1-SAVE.
220100     COMPUTE WK-JD-YEAR = (WK-DATE-2-CC * 100) + WK-DATE-2-YY.
220200     MOVE WK-DATE-2-MM TO WK-JD-MONTH.
220300     MOVE WK-DATE-2-DD TO WK-JD-DAY.
220400     PERFORM 9300-COMPUTE-JULIAN-DAY THRU 9300-EXIT.
220500     COMPUTE WK-DAYS-DIFF = WK-JD-RESULT - WK-JD-DATE-1-SAVE.
220600     COMPUTE WS-M-YEARS ROUNDED = WK-DAYS-DIFF / 365.25.
220700     IF WS-M-YEARS > 0 AND PRM-INITIAL-CAPITAL > 0
220800             AND WS-EQ-VALUE (EQ-IDX) > 0
220900         COMPUTE WK-LN-INPUT =
221000             WS-EQ-VALUE (EQ-IDX) / PRM-INITIAL-CAPITAL
221100         PERFORM 9400-COMPUTE-NATURAL-LOG THRU 9400-EXIT
221200         COMPUTE WK-EXP-INPUT = WK-LN-RESULT / WS-M-YEARS
221300         PERFORM 9500-COMPUTE-EXPONENTIAL THRU 9500-EXIT
221400         COMPUTE WS-M-CAGR-PCT ROUNDED =
221500             100 * (WK-EXP-RESULT - 1)
221600     END-IF.
221700 6100-EXIT.
221800     EXIT.
221900*
222000 6200-COMPUTE-DRAWDOWN.
222100     MOVE 0 TO WS-M-MAXDD-PCT.
222200     IF WS-EQUITY-COUNT = 0
222300         GO TO 6200-EXIT
222400     END-IF.
222500     MOVE WS-EQ-VALUE (1) TO WS-M-PEAK-VALUE.
222600     MOVE WS-EQ-DATE (1) TO WS-M-PEAK-DATE.
222700     PERFORM 6210-TRACK-PEAK-AND-DD THRU 6210-EXIT
222800         VARYING EQ-IDX FROM 1 BY 1
222900         UNTIL EQ-IDX > WS-EQUITY-COUNT.
223000 6200-EXIT.
223100     EXIT.
223200*
223300*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
223400*    IN-LINE PERFORM VARYING ABOVE.
223500 6210-TRACK-PEAK-AND-DD.
223600     IF WS-EQ-VALUE (EQ-IDX) > WS-M-PEAK-VALUE
223700         MOVE WS-EQ-VALUE (EQ-IDX) TO WS-M-PEAK-VALUE
223800         MOVE WS-EQ-DATE (EQ-IDX) TO WS-M-PEAK-DATE
223900     ELSE
224000         IF WS-M-PEAK-VALUE > 0
224100             COMPUTE WK-NUM-1 ROUNDED =
224200                 100 * (WS-M-PEAK-VALUE -
224300                     WS-EQ-VALUE (EQ-IDX)) / WS-M-PEAK-VALUE
224400             IF WK-NUM-1 > WS-M-MAXDD-PCT
224500                 MOVE WK-NUM-1 TO WS-M-MAXDD-PCT
224600                 MOVE WS-EQ-VALUE (EQ-IDX) TO
224700                      WS-M-TROUGH-VALUE
224800                 MOVE WS-EQ-DATE (EQ-IDX) TO WS-M-TROUGH-DATE
224900             END-IF
225000         END-IF
225100     END-IF.
225200 6210-EXIT.
225300     EXIT.
225400*
225500 6300-COMPUTE-TRADE-STATS.
225600     MOVE 0 TO WS-M-WIN-COUNT WS-M-LOSS-COUNT.
225700     MOVE 0 TO WS-M-GROSS-PROFIT WS-M-GROSS-LOSS.
225800     MOVE 0 TO WS-M-LARGEST-WIN WS-M-LARGEST-LOSS.
225900     MOVE 0 TO WS-M-TOTAL-COMMISSION.
226000     MOVE 0 TO WK-SUM.
226100     PERFORM 6310-ACCUM-TRADE-STAT THRU 6310-EXIT
226200         VARYING TR-IDX FROM 1 BY 1
226300         UNTIL TR-IDX > WS-TRADE-COUNT.
226400     IF WS-TRADE-COUNT > 0
226500         COMPUTE WS-M-WIN-RATE-PCT ROUNDED =
226600             100 * WS-M-WIN-COUNT / WS-TRADE-COUNT
226700         COMPUTE WS-M-AVG-HOLD-DAYS ROUNDED =
226800             WK-SUM / WS-TRADE-COUNT
226900     END-IF.
227000     IF WS-M-WIN-COUNT > 0
227100         COMPUTE WS-M-AVG-WIN ROUNDED =
227200             WS-M-GROSS-PROFIT / WS-M-WIN-COUNT
227300     END-IF.
227400     IF WS-M-LOSS-COUNT > 0
227500         COMPUTE WS-M-AVG-LOSS ROUNDED =
227600             WS-M-GROSS-LOSS / WS-M-LOSS-COUNT
227700     END-IF.
227800*    051201 MFEENEY  A LOSS-FREE RUN THAT SHOWS A PROFIT GETS
227900*                    THE HOUSE SENTINEL 999999.99 RATHER THAN A
228000*                    DIVIDE-BY-ZERO OR A MISLEADING ZERO - MATCHES
228100*                    HOW THE DESK'S OWN SPREADSHEET MODEL SHOWS
228200*                    AN UNBOUNDED PROFIT FACTOR - TKT SW-0341.
228300     IF WS-M-GROSS-LOSS = 0
228400         IF WS-M-GROSS-PROFIT > 0
228500             MOVE 999999.99 TO WS-M-PROFIT-FACTOR
228600         ELSE
228700             MOVE 0 TO WS-M-PROFIT-FACTOR
228800         END-IF
228900     ELSE
229000         COMPUTE WS-M-PROFIT-FACTOR ROUNDED =
229100             WS-M-GROSS-PROFIT / WS-M-GROSS-LOSS
229200     END-IF.
229300*    051201 MFEENEY  EXPECTANCY IS THE PLAIN AVERAGE PNL PER
229400*                    TRADE (TOTAL PNL OVER TRADE COUNT), NOT A
229500*                    WIN-RATE/AVG-WIN/AVG-LOSS RECONSTRUCTION -
229600*                    THE TWO DIVERGE ONCE A BREAKEVEN (PNL
229700*                    EXACTLY ZERO) TRADE IS IN THE MIX - TKT
229800*                    SW-0341.
229900     IF WS-TRADE-COUNT > 0
230000         COMPUTE WS-M-EXPECTANCY ROUNDED =
230100             (WS-M-GROSS-PROFIT - WS-M-GROSS-LOSS) / WS-TRADE-COUNT
230200     END-IF.
230300 6300-EXIT.
230400     EXIT.
230500*
230600*    062603 MFEENEY  TKT SW-0345 - LOOP BODY PULLED OUT OF THE OLD
230700*    IN-LINE PERFORM VARYING ABOVE.
230800 6310-ACCUM-TRADE-STAT.
230900     ADD WS-TL-HOLD-DAYS (TR-IDX) TO WK-SUM.
231000     ADD WS-TL-COMMISSION (TR-IDX) TO
231100         WS-M-TOTAL-COMMISSION.
231200     IF WS-TL-PNL (TR-IDX) > 0
231300         ADD 1 TO WS-M-WIN-COUNT
231400         ADD WS-TL-PNL (TR-IDX) TO WS-M-GROSS-PROFIT
231500         IF WS-TL-PNL (TR-IDX) > WS-M-LARGEST-WIN
231600             MOVE WS-TL-PNL (TR-IDX) TO WS-M-LARGEST-WIN
231700         END-IF
231800     ELSE
231900         IF WS-TL-PNL (TR-IDX) < 0
232000             ADD 1 TO WS-M-LOSS-COUNT
232100             SUBTRACT WS-TL-PNL (TR-IDX) FROM WS-M-GROSS-LOSS
232200             IF WS-TL-PNL (TR-IDX) < WS-M-LARGEST-LOSS
232300                 MOVE WS-TL-PNL (TR-IDX) TO WS-M-LARGEST-LOSS
232400             END-IF
232500         END-IF
232600     END-IF.
232700 6310-EXIT.
232800     EXIT.
232900*
233000 6400-COMPUTE-SHARPE-SORTINO.
233100*    DAILY RETURNS FROM THE EQUITY CURVE, ANNUALIZED 252 DAYS.
233200*    062603 MFEENEY  TKT SW-0341 - STDEV-RETURN AND NEG-STDEV-
233300*    RETURN ARE BOTH SAMPLE STANDARD DEVIATIONS (DIVIDE BY
233400*    COUNT MINUS 1), AND THE DOWNSIDE (NEG) LEG IS SIZED BY
233500*    WK-NEG-COUNT, THE NUMBER OF NEGATIVE-RETURN PERIODS ONLY -
233600*    NOT BY WK-COUNT, THE TOTAL RETURN-PERIOD COUNT.
233700     MOVE 0 TO WK-SUM WK-COUNT WK-NEG-COUNT.
233800     IF WS-EQUITY-COUNT < 2
233900         GO TO 6400-EXIT
234000     END-IF.
234100     PERFORM 6410-COUNT-RETURN-PERIOD THRU 6410-EXIT
234200         VARYING EQ-IDX FROM 2 BY 1
234300         UNTIL EQ-IDX > WS-EQUITY-COUNT.
234400     IF WK-COUNT = 0
234500         GO TO 6400-EXIT
234600     END-IF.
234700     MOVE 0 TO WK-SUM.
234800     PERFORM 6420-SUM-RETURN-PERIOD THRU 6420-EXIT
234900         VARYING EQ-IDX FROM 2 BY 1
235000         UNTIL EQ-IDX > WS-EQUITY-COUNT.
235100     COMPUTE WS-M-MEAN-RETURN = WK-SUM / WK-COUNT.
235200     MOVE 0 TO WK-SUM-2.
235300     PERFORM 6430-SUM-RETURN-VARIANCE THRU 6430-EXIT
235400         VARYING EQ-IDX FROM 2 BY 1
235500         UNTIL EQ-IDX > WS-EQUITY-COUNT.
235600*    081026 MFEENEY  TKT SW-0348 - NO SQRT INTRINSIC ON THIS
235700*    COMPILER, ROOT TAKEN BY THE NEWTON'S-METHOD ROUTINE BELOW.
235800*    ANNUALIZING FACTOR SQRT(252) IS A CONSTANT, PRECOMPUTED ONCE
235900*    INTO WS-SQRT-252 RATHER THAN CALLING THE ROUTINE TWICE FOR
236000*    THE SAME ARGUMENT.
236100     IF WK-COUNT > 1
236200         DIVIDE WK-SUM-2 BY (WK-COUNT - 1) GIVING WK-SQRT-INPUT
236300         PERFORM 9100-COMPUTE-SQRT-ROOT THRU 9100-EXIT
236400         MOVE WK-SQRT-RESULT TO WS-M-STDEV-RETURN
236500     ELSE
236600         MOVE 0 TO WS-M-STDEV-RETURN
236700     END-IF.
236800     IF WK-NEG-COUNT > 1
236900         DIVIDE WK-SUM BY (WK-NEG-COUNT - 1) GIVING WK-SQRT-INPUT
237000         PERFORM 9100-COMPUTE-SQRT-ROOT THRU 9100-EXIT
237100         MOVE WK-SQRT-RESULT TO WS-M-NEG-STDEV-RETURN
237200     ELSE
237300         MOVE 0 TO WS-M-NEG-STDEV-RETURN
237400     END-IF.
237500     IF WS-M-STDEV-RETURN NOT = 0
237600         COMPUTE WS-M-SHARPE ROUNDED =
237700             ((WS-M-MEAN-RETURN * 252) - PRM-RISK-FREE-RATE)
237800             / (WS-M-STDEV-RETURN * WS-SQRT-252)
237900     END-IF.
238000     IF WS-M-NEG-STDEV-RETURN NOT = 0
238100         COMPUTE WS-M-SORTINO ROUNDED =
238200             ((WS-M-MEAN-RETURN * 252) - PRM-RISK-FREE-RATE)
238300             / (WS-M-NEG-STDEV-RETURN * WS-SQRT-252)
238400     END-IF.
238500 6400-EXIT.
238600     EXIT.
238700*
238800*    062603 MFEENEY  TKT SW-0345 - LOOP BODIES PULLED OUT OF THE
238900*    OLD IN-LINE PERFORM VARYING STATEMENTS ABOVE.
239000 6410-COUNT-RETURN-PERIOD.
239100     IF WS-EQ-VALUE (EQ-IDX - 1) NOT = 0
239200         ADD 1 TO WK-COUNT
239300     END-IF.
239400 6410-EXIT.
239500     EXIT.
239600*
239700 6420-SUM-RETURN-PERIOD.
239800     IF WS-EQ-VALUE (EQ-IDX - 1) NOT = 0
239900         COMPUTE WK-NUM-1 =
240000             (WS-EQ-VALUE (EQ-IDX) -
240100                 WS-EQ-VALUE (EQ-IDX - 1))
240200             / WS-EQ-VALUE (EQ-IDX - 1)
240300         ADD WK-NUM-1 TO WK-SUM
240400     END-IF.
240500 6420-EXIT.
240600     EXIT.
240700*
240800 6430-SUM-RETURN-VARIANCE.
240900     IF WS-EQ-VALUE (EQ-IDX - 1) NOT = 0
241000         COMPUTE WK-NUM-1 =
241100             (WS-EQ-VALUE (EQ-IDX) -
241200                 WS-EQ-VALUE (EQ-IDX - 1))
241300             / WS-EQ-VALUE (EQ-IDX - 1)
241400         COMPUTE WK-NUM-2 = WK-NUM-1 - WS-M-MEAN-RETURN
241500         COMPUTE WK-SUM-2 = WK-SUM-2 + (WK-NUM-2 * WK-NUM-2)
241600         IF WK-NUM-1 < 0
241700             COMPUTE WK-SUM = WK-SUM + (WK-NUM-1 * WK-NUM-1)
241800             ADD 1 TO WK-NEG-COUNT
241900         END-IF
242000     END-IF.
242100 6430-EXIT.
242200     EXIT.
242300*
242400******************************************************************
242500*    7000 SERIES - RESULTS REPORT                                *
242600******************************************************************
242700 7000-PRINT-REPORT.
242800     IF WS-GRAND-TICKER-COUNT = 1
242900         PERFORM 7100-PRINT-HEADINGS THRU 7100-EXIT
243000     END-IF.
243100     PERFORM 7200-PRINT-TRADE-DETAIL THRU 7200-EXIT.
243200     PERFORM 7300-PRINT-TICKER-BREAK THRU 7300-EXIT.
243300     PERFORM 7400-PRINT-SUMMARY-BLOCK THRU 7400-EXIT.
243400 7000-EXIT.
243500     EXIT.
243600*
243700 7100-PRINT-HEADINGS.
243800     MOVE SPACES TO PRINT-LINE.
243900     STRING 'STOCKIES SWING-TRADE BACKTEST RESULTS' DELIMITED SIZE
244000         INTO PL-TEXT.
244100     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING PAGE.
244200     MOVE ST-NAME TO WS-STRATEGY-NAME-PRT.
244300     MOVE WS-CURRENT-TICKER TO WS-TICKER-PRT.
244400     MOVE SPACES TO PRINT-LINE.
244500     STRING 'STRATEGY: ' DELIMITED SIZE
244600            WS-STRATEGY-NAME-PRT DELIMITED SIZE
244700         INTO PL-TEXT.
244800     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 2 LINES.
244900*    081026 MFEENEY  TKT SW-0348 - REQ SW-0009 WANTS TICKER, THE
245000*    RUN'S DATE RANGE AND STARTING CAPITAL ON THE HEADING, NOT
245100*    JUST THE STRATEGY NAME - WS-DATE-RANGE-BEG/END WERE SITTING
245200*    UNUSED IN WORKING-STORAGE SINCE THIS REPORT WAS FIRST BUILT.
245300     MOVE SPACES TO PRINT-LINE.
245400     STRING 'TICKER: ' DELIMITED SIZE
245500            WS-TICKER-PRT DELIMITED SIZE
245600         INTO PL-TEXT.
245700     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
245800     MOVE SPACES TO PRINT-LINE.
245900     MOVE WS-DATE-RANGE-BEG TO WK-EDIT-DATE.
246000     MOVE WK-EDIT-DATE TO WK-EDIT-DATE-BEG-HOLD.
246100     MOVE WS-DATE-RANGE-END TO WK-EDIT-DATE.
246200     STRING 'DATE RANGE: ' DELIMITED SIZE
246300            WK-EDIT-DATE-BEG-HOLD DELIMITED SIZE
246400            ' THRU ' DELIMITED SIZE
246500            WK-EDIT-DATE DELIMITED SIZE
246600         INTO PL-TEXT.
246700     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
246800     MOVE SPACES TO PRINT-LINE.
246900     MOVE PRM-INITIAL-CAPITAL TO WK-EDIT-FIELD-BIG.
247000     STRING 'INITIAL CAPITAL: ' DELIMITED SIZE
247100            WK-EDIT-FIELD-BIG DELIMITED SIZE
247200         INTO PL-TEXT.
247300     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
247400     MOVE SPACES TO PRINT-LINE.
247500     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
247600 7100-EXIT.
247700     EXIT.
247800*
247900 7200-PRINT-TRADE-DETAIL.
248000     MOVE SPACES TO PRINT-LINE.
248100     STRING WS-CURRENT-TICKER DELIMITED SIZE
248200            ' -- TRADE DETAIL' DELIMITED SIZE
248300         INTO PL-TEXT.
248400     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 2 LINES.
248500     MOVE SPACES TO PRINT-LINE.
248600     MOVE 'TICKER' TO BTL-TICKER.
248700     MOVE 'ENTRY DATE' TO BTL-ENTRY-DATE.
248800     MOVE 'EXIT DATE' TO BTL-EXIT-DATE.
248900     MOVE 'ENTRY PRICE' TO BTL-ENTRY-PRICE.
249000     MOVE 'EXIT PRICE' TO BTL-EXIT-PRICE.
249100     MOVE 'QUANTITY' TO BTL-QUANTITY.
249200     MOVE 'P AND L' TO BTL-PNL.
249300     MOVE 'PCT' TO BTL-PNL-PCT.
249400     MOVE 'DAYS' TO BTL-HOLD-DAYS.
249500     MOVE 'REASON' TO BTL-EXIT-REASON.
249600     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
249700     PERFORM 7210-PRINT-ONE-TRADE-LINE THRU 7210-EXIT
249800         VARYING TR-IDX FROM 1 BY 1
249900         UNTIL TR-IDX > WS-TRADE-COUNT.
250000 7200-EXIT.
250100     EXIT.
250200*
250300 7210-PRINT-ONE-TRADE-LINE.
250400     MOVE SPACES TO PRINT-LINE.
250500     MOVE WS-CURRENT-TICKER TO BTL-TICKER.
250600     MOVE WS-TL-ENTRY-DATE (TR-IDX) TO WK-EDIT-DATE.
250700     MOVE WK-EDIT-DATE TO BTL-ENTRY-DATE.
250800     MOVE WS-TL-EXIT-DATE (TR-IDX) TO WK-EDIT-DATE.
250900     MOVE WK-EDIT-DATE TO BTL-EXIT-DATE.
251000     MOVE WS-TL-ENTRY-PRICE (TR-IDX) TO WK-EDIT-FIELD.
251100     MOVE WK-EDIT-FIELD TO BTL-ENTRY-PRICE.
251200     MOVE WS-TL-EXIT-PRICE (TR-IDX) TO WK-EDIT-FIELD.
251300     MOVE WK-EDIT-FIELD TO BTL-EXIT-PRICE.
251400     MOVE WS-TL-QUANTITY (TR-IDX) TO BTL-QUANTITY.
251500     MOVE WS-TL-PNL (TR-IDX) TO WK-EDIT-FIELD-BIG.
251600     MOVE WK-EDIT-FIELD-BIG TO BTL-PNL.
251700     MOVE WS-TL-PNL-PCT (TR-IDX) TO WK-EDIT-FIELD-PCT.
251800     MOVE WK-EDIT-FIELD-PCT TO BTL-PNL-PCT.
251900     MOVE WS-TL-HOLD-DAYS (TR-IDX) TO BTL-HOLD-DAYS.
252000     MOVE WS-TL-EXIT-REASON (TR-IDX) TO BTL-EXIT-REASON.
252100     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
252200 7210-EXIT.
252300     EXIT.
252400*
252500 7300-PRINT-TICKER-BREAK.
252600*    031691 RHALVORS  SUBTOTAL LINE ADDED FOR MULTI-TICKER RUNS.
252700     MOVE SPACES TO PRINT-LINE.
252800     MOVE 'TICKER TOTAL --' TO BBL-LABEL.
252900     MOVE WS-CURRENT-TICKER TO BBL-TICKER.
253000     MOVE 'TRADES:' TO BBL-TRADE-COUNT-LBL.
253100     MOVE WS-TICKER-TRADE-COUNT TO BBL-TRADE-COUNT.
253200     MOVE 'NET P AND L:' TO BBL-NET-PNL-LBL.
253300     MOVE WS-TICKER-NET-PNL TO WK-EDIT-FIELD-BIG.
253400     MOVE WK-EDIT-FIELD-BIG TO BBL-NET-PNL.
253500     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 2 LINES.
253600 7300-EXIT.
253700     EXIT.
253800*
253900 7400-PRINT-SUMMARY-BLOCK.
254000     MOVE SPACES TO PRINT-LINE.
254100     STRING 'PERFORMANCE SUMMARY - ' DELIMITED SIZE
254200            WS-CURRENT-TICKER DELIMITED SIZE
254300         INTO PL-TEXT.
254400     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
254500     PERFORM 7410-SUMMARY-LINE THRU 7410-EXIT.
254600 7400-EXIT.
254700     EXIT.
254800*
254900 7410-SUMMARY-LINE.
255000*    062603 MFEENEY  TKT SW-0341 - FINAL EQUITY, DRAWDOWN PEAK/
255100*    TROUGH, WINNERS/LOSERS, AVG/LARGEST WIN-LOSS AND AVG
255200*    HOLDING DAYS WERE COMPUTED INTO WS-METRICS ALL ALONG BUT
255300*    NEVER MADE IT ONTO THE PRINTED SUMMARY BLOCK - ADDED HERE.
255400     MOVE SPACES TO PRINT-LINE.
255500     IF WS-EQUITY-COUNT > 0
255600         MOVE WS-EQ-VALUE (WS-EQUITY-COUNT) TO WK-EDIT-FIELD-BIG
255700     ELSE
255800         MOVE ZEROS TO WK-EDIT-FIELD-BIG
255900     END-IF.
256000     STRING 'FINAL EQUITY ............ ' DELIMITED SIZE
256100            WK-EDIT-FIELD-BIG DELIMITED SIZE
256200         INTO PL-TEXT.
256300     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
256400     MOVE SPACES TO PRINT-LINE.
256500     MOVE WS-M-TOTAL-RETURN-PCT TO WK-EDIT-FIELD-PCT.
256600     STRING 'TOTAL RETURN PCT ...... ' DELIMITED SIZE
256700            WK-EDIT-FIELD-PCT DELIMITED SIZE
256800         INTO PL-TEXT.
256900     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
257000     MOVE SPACES TO PRINT-LINE.
257100     MOVE WS-M-CAGR-PCT TO WK-EDIT-FIELD-PCT.
257200     STRING 'CAGR PCT ............... ' DELIMITED SIZE
257300            WK-EDIT-FIELD-PCT DELIMITED SIZE
257400         INTO PL-TEXT.
257500     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
257600     MOVE SPACES TO PRINT-LINE.
257700     MOVE WS-M-SHARPE TO WK-EDIT-FIELD-PCT.
257800     STRING 'SHARPE RATIO ............ ' DELIMITED SIZE
257900            WK-EDIT-FIELD-PCT DELIMITED SIZE
258000         INTO PL-TEXT.
258100     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
258200     MOVE SPACES TO PRINT-LINE.
258300     MOVE WS-M-SORTINO TO WK-EDIT-FIELD-PCT.
258400     STRING 'SORTINO RATIO ........... ' DELIMITED SIZE
258500            WK-EDIT-FIELD-PCT DELIMITED SIZE
258600         INTO PL-TEXT.
258700     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
258800     MOVE SPACES TO PRINT-LINE.
258900     MOVE WS-M-MAXDD-PCT TO WK-EDIT-FIELD-PCT.
259000     STRING 'MAX DRAWDOWN PCT ........ ' DELIMITED SIZE
259100            WK-EDIT-FIELD-PCT DELIMITED SIZE
259200         INTO PL-TEXT.
259300     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
259400     MOVE SPACES TO PRINT-LINE.
259500     MOVE WS-M-PEAK-VALUE TO WK-EDIT-FIELD-BIG.
259600     MOVE WS-M-PEAK-DATE TO WK-EDIT-DATE.
259700     STRING 'DRAWDOWN PEAK ........... ' DELIMITED SIZE
259800            WK-EDIT-FIELD-BIG DELIMITED SIZE
259900            '  ON ' DELIMITED SIZE
260000            WK-EDIT-DATE DELIMITED SIZE
260100         INTO PL-TEXT.
260200     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
260300     MOVE SPACES TO PRINT-LINE.
260400     MOVE WS-M-TROUGH-VALUE TO WK-EDIT-FIELD-BIG.
260500     MOVE WS-M-TROUGH-DATE TO WK-EDIT-DATE.
260600     STRING 'DRAWDOWN TROUGH ......... ' DELIMITED SIZE
260700            WK-EDIT-FIELD-BIG DELIMITED SIZE
260800            '  ON ' DELIMITED SIZE
260900            WK-EDIT-DATE DELIMITED SIZE
261000         INTO PL-TEXT.
261100     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
261200     MOVE SPACES TO PRINT-LINE.
261300     MOVE WS-M-WIN-RATE-PCT TO WK-EDIT-FIELD-PCT.
261400     STRING 'WIN RATE PCT ............ ' DELIMITED SIZE
261500            WK-EDIT-FIELD-PCT DELIMITED SIZE
261600         INTO PL-TEXT.
261700     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
261800     MOVE SPACES TO PRINT-LINE.
261900     MOVE WS-M-WIN-COUNT TO WK-EDIT-FIELD.
262000     STRING 'WINNING TRADES .......... ' DELIMITED SIZE
262100            WK-EDIT-FIELD DELIMITED SIZE
262200         INTO PL-TEXT.
262300     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
262400     MOVE SPACES TO PRINT-LINE.
262500     MOVE WS-M-LOSS-COUNT TO WK-EDIT-FIELD.
262600     STRING 'LOSING TRADES ........... ' DELIMITED SIZE
262700            WK-EDIT-FIELD DELIMITED SIZE
262800         INTO PL-TEXT.
262900     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
263000     MOVE SPACES TO PRINT-LINE.
263100     MOVE WS-M-AVG-WIN TO WK-EDIT-FIELD-BIG.
263200     STRING 'AVERAGE WIN ............. ' DELIMITED SIZE
263300            WK-EDIT-FIELD-BIG DELIMITED SIZE
263400         INTO PL-TEXT.
263500     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
263600     MOVE SPACES TO PRINT-LINE.
263700     MOVE WS-M-AVG-LOSS TO WK-EDIT-FIELD-BIG.
263800     STRING 'AVERAGE LOSS ............ ' DELIMITED SIZE
263900            WK-EDIT-FIELD-BIG DELIMITED SIZE
264000         INTO PL-TEXT.
264100     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
264200     MOVE SPACES TO PRINT-LINE.
264300     MOVE WS-M-LARGEST-WIN TO WK-EDIT-FIELD-BIG.
264400     STRING 'LARGEST WIN ............. ' DELIMITED SIZE
264500            WK-EDIT-FIELD-BIG DELIMITED SIZE
264600         INTO PL-TEXT.
264700     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
264800     MOVE SPACES TO PRINT-LINE.
264900     MOVE WS-M-LARGEST-LOSS TO WK-EDIT-FIELD-BIG.
265000     STRING 'LARGEST LOSS ............ ' DELIMITED SIZE
265100            WK-EDIT-FIELD-BIG DELIMITED SIZE
265200         INTO PL-TEXT.
265300     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
265400     MOVE SPACES TO PRINT-LINE.
265500     MOVE WS-M-AVG-HOLD-DAYS TO WK-EDIT-FIELD-PCT.
265600     STRING 'AVG HOLDING DAYS ........ ' DELIMITED SIZE
265700            WK-EDIT-FIELD-PCT DELIMITED SIZE
265800         INTO PL-TEXT.
265900     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
266000     MOVE SPACES TO PRINT-LINE.
266100     MOVE WS-M-PROFIT-FACTOR TO WK-EDIT-FIELD.
266200     STRING 'PROFIT FACTOR ........... ' DELIMITED SIZE
266300            WK-EDIT-FIELD DELIMITED SIZE
266400         INTO PL-TEXT.
266500     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
266600     MOVE SPACES TO PRINT-LINE.
266700     MOVE WS-M-EXPECTANCY TO WK-EDIT-FIELD-BIG.
266800     STRING 'EXPECTANCY PER TRADE .... ' DELIMITED SIZE
266900            WK-EDIT-FIELD-BIG DELIMITED SIZE
267000         INTO PL-TEXT.
267100     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
267200     MOVE SPACES TO PRINT-LINE.
267300     MOVE WS-TICKER-TRADE-COUNT TO WK-EDIT-FIELD.
267400     STRING 'TOTAL TRADES ............ ' DELIMITED SIZE
267500            WK-EDIT-FIELD DELIMITED SIZE
267600         INTO PL-TEXT.
267700     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
267800     MOVE SPACES TO PRINT-LINE.
267900     MOVE WS-M-TOTAL-COMMISSION TO WK-EDIT-FIELD-BIG.
268000     STRING 'TOTAL COMMISSION PAID ... ' DELIMITED SIZE
268100            WK-EDIT-FIELD-BIG DELIMITED SIZE
268200         INTO PL-TEXT.
268300     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING 1 LINE.
268400 7410-EXIT.
268500     EXIT.
268600*
268700******************************************************************
268800*    9000 SERIES - GENERAL UTILITY ROUTINES                      *
268900*    081026 MFEENEY  TKT SW-0348 - HAND-ROLLED REPLACEMENTS FOR   *
269000*    THE COMPILER FUNCTIONS THIS SHOP'S COMPILER DOES NOT HAVE.   *
269100*    NO PARAMETER LISTS - CALLERS MOVE INTO THE INPUT FIELD(S)    *
269200*    AND PERFORM, THEN PICK THE ANSWER UP OUT OF THE RESULT FIELD.*
269300******************************************************************
269400 9100-COMPUTE-SQRT-ROOT.
269500*    SQUARE ROOT OF WK-SQRT-INPUT BY NEWTON'S METHOD.  STARTING
269600*    GUESS IS HALF THE INPUT (INPUT IS ALWAYS A SUM-OF-SQUARES OR
269700*    A VARIANCE, SO NEVER NEGATIVE); ITERATE UNTIL SUCCESSIVE
269800*    GUESSES AGREE TO WITHIN A HUNDRED-THOUSANDTH OR 20 PASSES
269900*    ARE MADE, WHICHEVER COMES FIRST.
270000     IF WK-SQRT-INPUT NOT > 0
270100         MOVE 0 TO WK-SQRT-RESULT
270200         GO TO 9100-EXIT
270300     END-IF.
270400     DIVIDE WK-SQRT-INPUT BY 2 GIVING WK-SQRT-GUESS.
270500     MOVE 0 TO WK-SQRT-ITER.
270600     PERFORM 9110-SQRT-ONE-PASS THRU 9110-EXIT
270700         VARYING WK-SQRT-ITER FROM 1 BY 1
270800         UNTIL WK-SQRT-ITER > 20
270900             OR WK-SQRT-DIFF < 0.00001.
271000     MOVE WK-SQRT-GUESS TO WK-SQRT-RESULT.
271100 9100-EXIT.
271200     EXIT.
271300*
271400 9110-SQRT-ONE-PASS.
271500     MOVE WK-SQRT-GUESS TO WK-SQRT-LAST-GUESS.
271600     COMPUTE WK-SQRT-GUESS ROUNDED =
271700         (WK-SQRT-GUESS + (WK-SQRT-INPUT / WK-SQRT-GUESS)) / 2.
271800     COMPUTE WK-SQRT-DIFF = WK-SQRT-GUESS - WK-SQRT-LAST-GUESS.
271900     IF WK-SQRT-DIFF < 0
272000         MULTIPLY -1 BY WK-SQRT-DIFF
272100     END-IF.
272200 9110-EXIT.
272300     EXIT.
272400*
272500 9200-PARSE-NUMERIC-TOKEN.
272600*    SCANS WK-NV-TOKEN, A RULE-EXPRESSION LITERAL SUCH AS '1.5'
272700*    OR '-20', ONE CHARACTER AT A TIME AND BUILDS WK-NV-RESULT -
272800*    THE SAME JOB THE NUMVAL INTRINSIC DOES ON A NEWER COMPILER.
272900     MOVE 0 TO WK-NV-SIGN WK-NV-WHOLE WK-NV-FRAC WK-NV-FRAC-DIGITS.
273000     MOVE 'N' TO WK-NV-DECIMAL-SW.
273100     PERFORM 9210-SCAN-ONE-CHAR THRU 9210-EXIT
273200         VARYING WK-NV-IX FROM 1 BY 1
273300         UNTIL WK-NV-IX > 16.
273400     MOVE 1 TO WK-NV-DIVISOR.
273500     PERFORM 9220-BUMP-DIVISOR THRU 9220-EXIT
273600         WK-NV-FRAC-DIGITS TIMES.
273700     IF WK-NV-DIVISOR > 1
273800         COMPUTE WK-NV-RESULT =
273900             WK-NV-WHOLE + (WK-NV-FRAC / WK-NV-DIVISOR)
274000     ELSE
274100         COMPUTE WK-NV-RESULT = WK-NV-WHOLE
274200     END-IF.
274300     IF WK-NV-SIGN < 0
274400         MULTIPLY -1 BY WK-NV-RESULT
274500     END-IF.
274600 9200-EXIT.
274700     EXIT.
274800*
274900 9210-SCAN-ONE-CHAR.
275000     EVALUATE WK-NV-CHAR (WK-NV-IX)
275100         WHEN '-'
275200             IF WK-NV-IX = 1
275300                 MOVE -1 TO WK-NV-SIGN
275400             END-IF
275500         WHEN '+'
275600             CONTINUE
275700         WHEN '.'
275800             MOVE 'Y' TO WK-NV-DECIMAL-SW
275900         WHEN '0' THRU '9'
276000             MOVE WK-NV-CHAR (WK-NV-IX) TO WK-NV-DIGIT
276100             IF WK-NV-DECIMAL-SEEN
276200                 ADD 1 TO WK-NV-FRAC-DIGITS
276300                 COMPUTE WK-NV-FRAC =
276400                     (WK-NV-FRAC * 10) + WK-NV-DIGIT
276500             ELSE
276600                 COMPUTE WK-NV-WHOLE =
276700                     (WK-NV-WHOLE * 10) + WK-NV-DIGIT
276800             END-IF
276900         WHEN OTHER
277000             CONTINUE
277100     END-EVALUATE.
277200 9210-EXIT.
277300     EXIT.
277400*
277500 9220-BUMP-DIVISOR.
277600     MULTIPLY 10 BY WK-NV-DIVISOR.
277700 9220-EXIT.
277800     EXIT.
277900*
278000 9300-COMPUTE-JULIAN-DAY.
278100*    GREGORIAN-CALENDAR-TO-JULIAN-DAY-NUMBER CONVERSION, THE
278200*    INTEGER-ARITHMETIC FORMULA OF FLIEGEL AND VAN FLANDERN
278300*    (COMMUNICATIONS OF THE ACM, VOL 11, NO 10, OCT 1968) - THE
278400*    SAME JOB THE INTEGER-OF-DATE INTRINSIC DOES ON A NEWER
278500*    COMPILER.  CALLER LOADS WK-JD-YEAR (4-DIGIT), WK-JD-MONTH
278600*    AND WK-JD-DAY BEFORE PERFORMING.
278700     COMPUTE WK-JD-ADJ-YR =
278800         WK-JD-YEAR + 4800 - ((14 - WK-JD-MONTH) / 12).
278900     COMPUTE WK-JD-RESULT =
279000         WK-JD-DAY
279100         + (((153 * (WK-JD-MONTH + (12 *
279200              ((14 - WK-JD-MONTH) / 12)) - 3)) + 2) / 5)
279300         + (365 * WK-JD-ADJ-YR)
279400         + (WK-JD-ADJ-YR / 4)
279500         - (WK-JD-ADJ-YR / 100)
279600         + (WK-JD-ADJ-YR / 400)
279700         - 32045.
279800 9300-EXIT.
279900     EXIT.
280000*
280100 9400-COMPUTE-NATURAL-LOG.
280200*    NATURAL LOG OF WK-LN-INPUT BY THE SERIES LN(X) = 2 * ATANH
280300*    ((X-1)/(X+1)), I.E. 2*(Z + Z**3/3 + Z**5/5 + ...) WHERE
280400*    Z = (X-1)/(X+1) - CONVERGES QUICKLY FOR THE RATIOS THIS
280500*    PROGRAM FEEDS IT (EQUITY-END OVER STARTING CAPITAL, ALWAYS
280600*    POSITIVE).  THE SAME JOB THE LOG INTRINSIC DOES ON A NEWER
280700*    COMPILER.
280800     IF WK-LN-INPUT NOT > 0
280900         MOVE 0 TO WK-LN-RESULT
281000         GO TO 9400-EXIT
281100     END-IF.
281200     COMPUTE WK-LN-Z = (WK-LN-INPUT - 1) / (WK-LN-INPUT + 1).
281300     COMPUTE WK-LN-Z-SQ = WK-LN-Z * WK-LN-Z.
281400     MOVE WK-LN-Z TO WK-LN-TERM.
281500     MOVE WK-LN-Z TO WK-LN-SUM.
281600     PERFORM 9410-LN-ONE-TERM THRU 9410-EXIT
281700         VARYING WK-LN-ITER FROM 3 BY 2
281800         UNTIL WK-LN-ITER > 15.
281900     COMPUTE WK-LN-RESULT = 2 * WK-LN-SUM.
282000 9400-EXIT.
282100     EXIT.
282200*
282300 9410-LN-ONE-TERM.
282400     COMPUTE WK-LN-TERM = WK-LN-TERM * WK-LN-Z-SQ.
282500     COMPUTE WK-LN-SUM = WK-LN-SUM + (WK-LN-TERM / WK-LN-ITER).
282600 9410-EXIT.
282700     EXIT.
282800*
282900 9500-COMPUTE-EXPONENTIAL.
283000*    E RAISED TO THE WK-EXP-INPUT POWER BY THE MACLAURIN SERIES
283100*    EXP(X) = 1 + X + X**2/2! + X**3/3! + ... - THE CAGR EXPONENT
283200*    FED IN HERE IS A SMALL FRACTION (LN OF A FEW-YEAR RETURN
283300*    RATIO, DIVIDED BY THE NUMBER OF YEARS), SO 12 TERMS SETTLE
283400*    WELL PAST THE PENNY.  THE SAME JOB THE EXP INTRINSIC DOES ON
283500*    A NEWER COMPILER.
283600     MOVE 1 TO WK-EXP-TERM.
283700     MOVE 1 TO WK-EXP-SUM.
283800     PERFORM 9510-EXP-ONE-TERM THRU 9510-EXIT
283900         VARYING WK-EXP-ITER FROM 1 BY 1
284000         UNTIL WK-EXP-ITER > 12.
284100     MOVE WK-EXP-SUM TO WK-EXP-RESULT.
284200 9500-EXIT.
284300     EXIT.
284400*
284500 9510-EXP-ONE-TERM.
284600     COMPUTE WK-EXP-TERM =
284700         (WK-EXP-TERM * WK-EXP-INPUT) / WK-EXP-ITER.
284800     ADD WK-EXP-TERM TO WK-EXP-SUM.
284900 9510-EXIT.
285000     EXIT.
285100*
285200******************************************************************
285300*    9900 SERIES - ABNORMAL TERMINATION HANDLING                 *
285400******************************************************************
285500 9900-ABEND-STRATEGY.
285600     MOVE SPACES TO PRINT-LINE.
285700     STRING 'STRATEGY RECORD FAILED VALIDATION - RUN TERMINATED'
285800         DELIMITED SIZE INTO PL-TEXT.
285900     WRITE REPORT-REC FROM PRINT-LINE AFTER ADVANCING PAGE.
286000 9900-EXIT.
286100     EXIT.
