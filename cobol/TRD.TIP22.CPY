000100******************************************************************
000200*    TRD.TIP22 -- CLOSED TRADE RECORD (TRADE-RECORD)             *
000300*    ONE OCCURRENCE PER ROUND-TRIP TRADE CLOSED BY THE BACKTEST  *
000400*    ENGINE'S SIMULATED PORTFOLIO.  WRITTEN TO THE TRADES FILE   *
000500*    AND ALSO USED TO BUILD THE TRADE-DETAIL SECTION OF THE      *
000600*    RESULTS REPORT.                                             *
000700******************************************************************
000800*    L O G   O F   M O D I F I C A T I O N S                     *
000900*  072987 RHALVORS  ORIGINAL LAYOUT - REQ SW-0012                *
001000*  031691 RHALVORS  ADDED TR-EXIT-REASON, ANALYSTS WANTED TO SEE *
001100*                   WHY EACH POSITION WAS CLOSED - TKT SW-0088   *
001200*  082694 DTUCKER   ADDED TR-HOLD-DAYS FOR AVG-HOLD METRIC       *
001300*  110798 DTUCKER   YEAR 2000 REVIEW - TR-ENTRY-DATE/TR-EXIT-DATE*
001400*                   ARE ALREADY FULL 4-DIGIT-CENTURY 9(8) FIELDS *
001500*  091905 MFEENEY   REBUILT DATE-BROKEN REDEFINES BELOW EACH DATE*
001600*                   FOR THE HOLD-DAYS EDIT ON THE RESULTS REPORT *
001700******************************************************************
001800 01  TRADE-RECORD-AREA.
001900     05  TR-TICKER                     PIC X(8).
002000     05  TR-ENTRY-DATE                 PIC 9(8).
002100     05  TR-ENTRY-DATE-BROKEN REDEFINES TR-ENTRY-DATE.
002200         10  TR-ENTRY-YYYY-DATE.
002300             15  TR-ENTRY-CC-DATE      PIC 9(2).
002400             15  TR-ENTRY-YY-DATE      PIC 9(2).
002500         10  TR-ENTRY-MM-DATE          PIC 9(2).
002600         10  TR-ENTRY-DD-DATE          PIC 9(2).
002700     05  TR-EXIT-DATE                  PIC 9(8).
002800     05  TR-EXIT-DATE-BROKEN REDEFINES TR-EXIT-DATE.
002900         10  TR-EXIT-YYYY-DATE.
003000             15  TR-EXIT-CC-DATE       PIC 9(2).
003100             15  TR-EXIT-YY-DATE       PIC 9(2).
003200         10  TR-EXIT-MM-DATE           PIC 9(2).
003300         10  TR-EXIT-DD-DATE           PIC 9(2).
003400     05  TR-ENTRY-PRICE                PIC S9(7)V9(4).
003500     05  TR-EXIT-PRICE                 PIC S9(7)V9(4).
003600     05  TR-QUANTITY                   PIC 9(9).
003700     05  TR-COMMISSION                 PIC S9(9)V99.
003800     05  TR-PNL                        PIC S9(9)V99.
003900     05  TR-PNL-PCT                    PIC S9(5)V99.
004000     05  TR-HOLD-DAYS                  PIC 9(5).
004100     05  TR-EXIT-REASON                PIC X(12).
004200         88  TR-EXIT-STOP-LOSS             VALUE 'STOP-LOSS'.
004300         88  TR-EXIT-TAKE-PROFIT           VALUE 'TAKE-PROFIT'.
004400         88  TR-EXIT-SIGNAL                VALUE 'SIGNAL'.
004500         88  TR-EXIT-END-OF-DATA           VALUE 'END-OF-DATA'.
